000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  CCMSTR.                                                     
000300 AUTHOR.  R E FENWICK.                                                    
000400 INSTALLATION.  ACADEMIC RECORDS DIVISION - DATA CENTER.                  
000500 DATE-WRITTEN.  02/14/1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.  INTERNAL USE ONLY - REGISTRAR DATA.                           
000800*****************************************************************         
000900*                 C C R M   B A T C H   S Y S T E M             *         
001000*        CAMPUS COURSE AND RECORDS MANAGER - MASTER LOAD         *        
001100*****************************************************************         
001200* PROGRAM      : CCMSTR                                                   
001300* ANALYST      : R FENWICK                                                
001400* PROGRAMMER   : R FENWICK                                                
001500* PURPOSE      : READS THE STUDENT, INSTRUCTOR AND COURSE INPUT           
001600*              : FEEDS, EDITS EACH RECORD, ASSIGNS THE SYSTEM ID,         
001700*              : AND WRITES THE VALIDATED MASTER FILES.  BAD              
001800*              : RECORDS ARE SKIPPED AND LOGGED, NOT ABENDED.             
001900* CHANGE LOG   :                                                          
002000*   DATE      BY   REQUEST   DESCRIPTION                                  
002100*   --------  ---  --------  --------------------------------             
002200*   02/14/89  REF  CR-0101   INITIAL WRITE - STUDENT LOAD ONLY.   CR0101  
002300*   03/02/89  REF  CR-0104   ADDED INSTRUCTOR MASTER LOAD.        CR0104  
002400*   03/22/89  REF  CR-0107   ADDED COURSE MASTER LOAD AND THE     CR0107  
002500*                            COURSE-CODE PARSE ROUTINE.                   
002600*   05/09/89  DKT  CR-0119   STATUS-WORD MAP (ACTIVE/INACTIVE)    CR0119  
002700*                            ON ALL THREE INPUT FEEDS.                    
002800*   11/30/90  DKT  CR-0188   CREDITS-MUST-BE-POSITIVE EDIT ADDED  CR0188  
002900*                            TO COURSE VALIDATION.                        
003000*   06/18/92  MPC  CR-0240   SEQUENCE COUNTERS MOVED TO COMP FOR  CR0240  
003100*                            SPEED ON THE FALL LOAD RUN.                  
003200*   01/05/94  MPC  CR-0266   ERROR LOG RECORD WIDENED, ADDED THE  CR0266  
003300*                            SOURCE FILE NAME TO EACH LOG LINE.           
003400*   09/14/96  JAH  CR-0301   DEPARTMENT PREFIX UPPER-CASE EDIT    CR0301  
003500*                            TIGHTENED PER REGISTRAR MEMO 96-14.          
003600*   02/03/98  JAH  CR-0322   REJECT COUNTS ADDED TO END-OF-JOB    CR0322  
003700*                            DISPLAY FOR OPERATIONS.                      
003800*   11/09/98  JAH  CR-0338   Y2K - SEMESTER TABLE USES TWO-CHAR   CR0338  
003900*                            CODES ONLY, NO CENTURY DIGITS ANY-           
004000*                            WHERE IN THIS PROGRAM.                       
004100*   04/27/00  JAH  CR-0355   FINAL CLEANUP FOR THE SPRING LOAD.   CR0355  
004200*****************************************************************         
004300                                                                          
004400 ENVIRONMENT DIVISION.                                                    
004500 CONFIGURATION SECTION.                                                   
004600 SPECIAL-NAMES.                                                           
004700     C01 IS TOP-OF-FORM.                                                  
004800                                                                          
004900 INPUT-OUTPUT SECTION.                                                    
005000 FILE-CONTROL.                                                            
005100                                                                          
005200     SELECT STUDIN   ASSIGN TO STUDIN                                     
005300                 ORGANIZATION IS LINE SEQUENTIAL                          
005400                 FILE STATUS IS FS-STUDIN.                                
005500                                                                          
005600     SELECT INSTRIN  ASSIGN TO INSTRIN                                    
005700                 ORGANIZATION IS LINE SEQUENTIAL                          
005800                 FILE STATUS IS FS-INSTRIN.                               
005900                                                                          
006000     SELECT CRSIN    ASSIGN TO CRSIN                                      
006100                 ORGANIZATION IS LINE SEQUENTIAL                          
006200                 FILE STATUS IS FS-CRSIN.                                 
006300                                                                          
006400     SELECT STUDENT  ASSIGN TO STUDENT                                    
006500                 ORGANIZATION IS LINE SEQUENTIAL                          
006600                 FILE STATUS IS FS-STUDENT.                               
006700                                                                          
006800     SELECT INSTRUCTR ASSIGN TO INSTRUCTR                                 
006900                 ORGANIZATION IS LINE SEQUENTIAL                          
007000                 FILE STATUS IS FS-INSTR.                                 
007100                                                                          
007200     SELECT COURSE   ASSIGN TO COURSE                                     
007300                 ORGANIZATION IS LINE SEQUENTIAL                          
007400                 FILE STATUS IS FS-COURSE.                                
007500                                                                          
007600     SELECT ERRLOG   ASSIGN TO ERRLOG                                     
007700                 ORGANIZATION IS LINE SEQUENTIAL                          
007800                 FILE STATUS IS FS-ERRLOG.                                
007900                                                                          
008000 DATA DIVISION.                                                           
008100 FILE SECTION.                                                            
008200*                                                                         
008300* ----  STUDENT INPUT FEED (RAW, PRE-VALIDATION)  ----                    
008400*                                                                         
008500 FD  STUDIN                                                               
008600     LABEL RECORD STANDARD                                                
008700     RECORD CONTAINS 84 CHARACTERS.                                       
008800 01  REG-STUDIN.                                                          
008900     05  SI-REG-NO           PIC X(10).                                   
009000     05  SI-NAME             PIC X(30).                                   
009100     05  SI-EMAIL            PIC X(30).                                   
009200     05  SI-STATUS-WORD      PIC X(08).                                   
009300     05  SI-SEMESTER         PIC X(02).                                   
009400     05  FILLER              PIC X(04).                                   
009500                                                                          
009600*                                                                         
009700* ----  INSTRUCTOR INPUT FEED (RAW, PRE-VALIDATION)  ----                 
009800*                                                                         
009900 FD  INSTRIN                                                              
010000     LABEL RECORD STANDARD                                                
010100     RECORD CONTAINS 98 CHARACTERS.                                       
010200 01  REG-INSTRIN.                                                         
010300     05  II-NAME             PIC X(30).                                   
010400     05  II-EMAIL            PIC X(30).                                   
010500     05  II-DEPARTMENT       PIC X(15).                                   
010600     05  II-TITLE            PIC X(13).                                   
010700     05  II-STATUS-WORD      PIC X(08).                                   
010800     05  FILLER              PIC X(02).                                   
010900                                                                          
011000*                                                                         
011100* ----  COURSE INPUT FEED (RAW, PRE-VALIDATION)  ----                     
011200*                                                                         
011300 FD  CRSIN                                                                
011400     LABEL RECORD STANDARD                                                
011500     RECORD CONTAINS 85 CHARACTERS.                                       
011600 01  REG-CRSIN.                                                           
011700     05  CI-CODE-RAW         PIC X(08).                                   
011800     05  CI-TITLE            PIC X(30).                                   
011900     05  CI-CREDITS          PIC X(02).                                   
012000     05  CI-DEPARTMENT       PIC X(15).                                   
012100     05  CI-INSTR-ID         PIC X(07).                                   
012200     05  CI-SEMESTER         PIC X(02).                                   
012300     05  CI-STATUS-WORD      PIC X(08).                                   
012400     05  FILLER              PIC X(13).                                   
012500                                                                          
012600*                                                                         
012700* ----  STUDENT MASTER (VALIDATED, ID ASSIGNED)  ----                     
012800*                                                                         
012900 FD  STUDENT                                                              
013000     LABEL RECORD STANDARD                                                
013100     RECORD CONTAINS 88 CHARACTERS.                                       
013200 01  REG-STUDENT.                                                         
013300     05  STU-ID              PIC X(07).                                   
013400     05  STU-ID-R REDEFINES STU-ID.                                       
013500         10  STU-ID-PREFIX   PIC X(03).                                   
013600         10  STU-ID-SEQ      PIC 9(04).                                   
013700     05  STU-REG-NO          PIC X(10).                                   
013800     05  STU-NAME            PIC X(30).                                   
013900     05  STU-EMAIL           PIC X(30).                                   
014000     05  STU-STATUS          PIC X(01).                                   
014100     05  STU-SEMESTER        PIC X(02).                                   
014200     05  STU-GPA             PIC 9V99.                                    
014300     05  STU-TOT-CREDITS     PIC 9(03).                                   
014400     05  FILLER              PIC X(02).                                   
014500                                                                          
014600*                                                                         
014700* ----  INSTRUCTOR MASTER  ----                                           
014800*                                                                         
014900 FD  INSTRUCTR                                                            
015000     LABEL RECORD STANDARD                                                
015100     RECORD CONTAINS 100 CHARACTERS.                                      
015200 01  REG-INSTRUCTR.                                                       
015300     05  INS-ID              PIC X(07).                                   
015400     05  INS-ID-R REDEFINES INS-ID.                                       
015500         10  INS-ID-PREFIX   PIC X(03).                                   
015600         10  INS-ID-SEQ      PIC 9(04).                                   
015700     05  INS-NAME            PIC X(30).                                   
015800     05  INS-EMAIL           PIC X(30).                                   
015900     05  INS-DEPARTMENT      PIC X(15).                                   
016000     05  INS-TITLE           PIC X(15).                                   
016100     05  INS-STATUS          PIC X(01).                                   
016200     05  FILLER              PIC X(02).                                   
016300                                                                          
016400*                                                                         
016500* ----  COURSE MASTER  ----                                               
016600*                                                                         
016700 FD  COURSE                                                               
016800     LABEL RECORD STANDARD                                                
016900     RECORD CONTAINS 75 CHARACTERS.                                       
017000 01  REG-COURSE.                                                          
017100     05  CRS-ID              PIC X(07).                                   
017200     05  CRS-ID-R REDEFINES CRS-ID.                                       
017300         10  CRS-ID-PREFIX   PIC X(03).                                   
017400         10  CRS-ID-SEQ      PIC 9(04).                                   
017500     05  CRS-DEPT-CODE       PIC X(04).                                   
017600     05  CRS-NUMBER          PIC X(04).                                   
017700     05  CRS-TITLE           PIC X(30).                                   
017800     05  CRS-CREDITS         PIC 9(02).                                   
017900     05  CRS-DEPARTMENT      PIC X(15).                                   
018000     05  CRS-INSTR-ID        PIC X(07).                                   
018100     05  CRS-SEMESTER        PIC X(02).                                   
018200     05  CRS-STATUS          PIC X(01).                                   
018300     05  FILLER              PIC X(03).                                   
018400                                                                          
018500*                                                                         
018600* ----  SKIP-AND-LOG ERROR OUTPUT  ----                                   
018700*                                                                         
018800 FD  ERRLOG                                                               
018900     LABEL RECORD STANDARD                                                
019000     RECORD CONTAINS 132 CHARACTERS.                                      
019100 01  REG-ERRLOG              PIC X(132).                                  
019200                                                                          
019300 WORKING-STORAGE SECTION.                                                 
019400*                                                                         
019500 01  FS-STUDIN               PIC X(02) VALUE SPACES.                      
019600* FS-INSTRIN - WORKING STORAGE.                                           
019700 01  FS-INSTRIN              PIC X(02) VALUE SPACES.                      
019800* FS-CRSIN - WORKING STORAGE.                                             
019900 01  FS-CRSIN                PIC X(02) VALUE SPACES.                      
020000* FS-STUDENT - WORKING STORAGE.                                           
020100 01  FS-STUDENT              PIC X(02) VALUE SPACES.                      
020200* FS-INSTR - WORKING STORAGE.                                             
020300 01  FS-INSTR                PIC X(02) VALUE SPACES.                      
020400* FS-COURSE - WORKING STORAGE.                                            
020500 01  FS-COURSE               PIC X(02) VALUE SPACES.                      
020600* FS-ERRLOG - WORKING STORAGE.                                            
020700 01  FS-ERRLOG               PIC X(02) VALUE SPACES.                      
020800*                                                                         
020900* ----  SEQUENTIAL ID COUNTERS  ----                                      
021000*                                                                         
021100 77  WS-STU-SEQ              COMP PIC 9(04) VALUE ZERO.                   
021200* WS-INS-SEQ - WORKING STORAGE.                                           
021300 77  WS-INS-SEQ              COMP PIC 9(04) VALUE ZERO.                   
021400* WS-CRS-SEQ - WORKING STORAGE.                                           
021500 77  WS-CRS-SEQ              COMP PIC 9(04) VALUE ZERO.                   
021600*                                                                         
021700* ----  RUN COUNTERS FOR THE OPERATOR DISPLAY  ----                       
021800*                                                                         
021900 77  WS-STU-READ             COMP PIC 9(05) VALUE ZERO.                   
022000* WS-STU-BAD - WORKING STORAGE.                                           
022100 77  WS-STU-BAD              COMP PIC 9(05) VALUE ZERO.                   
022200* WS-INS-READ - WORKING STORAGE.                                          
022300 77  WS-INS-READ             COMP PIC 9(05) VALUE ZERO.                   
022400* WS-INS-BAD - WORKING STORAGE.                                           
022500 77  WS-INS-BAD              COMP PIC 9(05) VALUE ZERO.                   
022600* WS-CRS-READ - WORKING STORAGE.                                          
022700 77  WS-CRS-READ             COMP PIC 9(05) VALUE ZERO.                   
022800* WS-CRS-BAD - WORKING STORAGE.                                           
022900 01  WS-CRS-BAD              COMP PIC 9(05) VALUE ZERO.                   
023000*                                                                         
023100* ----  COURSE-CODE PARSE WORK AREA  ----                                 
023200*                                                                         
023300 01  WS-CODE-WORK            PIC X(08).                                   
023400* WS-CODE-WORK-R - WORKING STORAGE.                                       
023500 01  WS-CODE-WORK-R REDEFINES WS-CODE-WORK.                               
023600     05  WS-CODE-CHAR        PIC X(01) OCCURS 8 TIMES.                    
023700* WS-CODE-IDX - WORKING STORAGE.                                          
023800 01  WS-CODE-IDX             COMP PIC 9(02) VALUE ZERO.                   
023900* WS-CODE-LETTERS - WORKING STORAGE.                                      
024000 01  WS-CODE-LETTERS         COMP PIC 9(02) VALUE ZERO.                   
024100* WS-CODE-VALID - WORKING STORAGE.                                        
024200 01  WS-CODE-VALID           PIC X(01) VALUE 'Y'.                         
024300     88  WS-CODE-IS-VALID    VALUE 'Y'.                                   
024400     88  WS-CODE-NOT-VALID   VALUE 'N'.                                   
024500*                                                                         
024600* ----  MISCELLANEOUS EDIT WORK  ----                                     
024700*                                                                         
024800 01  WS-CREDITS-NUM          PIC S9(03) VALUE ZERO.                       
024900* WS-ERR-TEXT - WORKING STORAGE.                                          
025000 01  WS-ERR-TEXT             PIC X(60) VALUE SPACES.                      
025100* WS-EOF-STUDIN - WORKING STORAGE.                                        
025200 01  WS-EOF-STUDIN           PIC X(01) VALUE 'N'.                         
025300     88  EOF-STUDIN          VALUE 'Y'.                                   
025400* WS-EOF-INSTRIN - WORKING STORAGE.                                       
025500 01  WS-EOF-INSTRIN          PIC X(01) VALUE 'N'.                         
025600     88  EOF-INSTRIN         VALUE 'Y'.                                   
025700* WS-EOF-CRSIN - WORKING STORAGE.                                         
025800 01  WS-EOF-CRSIN            PIC X(01) VALUE 'N'.                         
025900     88  EOF-CRSIN           VALUE 'Y'.                                   
026000*                                                                         
026100* ----  ERROR LOG LINE LAYOUT  ----                                       
026200*                                                                         
026300 01  WS-ERRLOG-LINE.                                                      
026400     05  EL-SOURCE           PIC X(10).                                   
026500     05  FILLER              PIC X(02) VALUE SPACES.                      
026600     05  EL-KEY              PIC X(30).                                   
026700     05  FILLER              PIC X(02) VALUE SPACES.                      
026800     05  EL-REASON           PIC X(60).                                   
026900     05  FILLER              PIC X(28) VALUE SPACES.                      
027000                                                                          
027100 PROCEDURE DIVISION.                                                      
027200                                                                          
027300*------------------------------------------------------------             
027400* 0000-MAIN-LOGIC - SEE CHANGE LOG FOR HISTORY.                           
027500*------------------------------------------------------------             
027600 0000-MAIN-LOGIC.                                                         
027700     PERFORM 0100-OPEN-FILES                                              
027800         THRU 0100-EXIT.                                                  
027900     PERFORM 1000-LOAD-STUDENTS                                           
028000         THRU 1000-EXIT.                                                  
028100* INVOKES THE NAMED RANGE, RETURNS AT ITS EXIT.                           
028200     PERFORM 2000-LOAD-INSTRUCTORS                                        
028300         THRU 2000-EXIT.                                                  
028400     PERFORM 3000-LOAD-COURSES                                            
028500         THRU 3000-EXIT.                                                  
028600     PERFORM 9000-CLOSE-FILES                                             
028700         THRU 9000-EXIT.                                                  
028800     DISPLAY 'CCMSTR - STUDENTS READ    ' WS-STU-READ                     
028900             ' REJECTED ' WS-STU-BAD.                                     
029000     DISPLAY 'CCMSTR - INSTRUCTORS READ ' WS-INS-READ                     
029100             ' REJECTED ' WS-INS-BAD.                                     
029200     DISPLAY 'CCMSTR - COURSES READ     ' WS-CRS-READ                     
029300             ' REJECTED ' WS-CRS-BAD.                                     
029400     STOP RUN.                                                            
029500                                                                          
029600*------------------------------------------------------------             
029700* 0100-OPEN-FILES - SEE CHANGE LOG FOR HISTORY.                           
029800*------------------------------------------------------------             
029900 0100-OPEN-FILES.                                                         
030000     OPEN INPUT STUDIN.                                                   
030100     OPEN INPUT INSTRIN.                                                  
030200* OPENS THE FILE FOR THIS RUN.                                            
030300     OPEN INPUT CRSIN.                                                    
030400     OPEN OUTPUT STUDENT.                                                 
030500     OPEN OUTPUT INSTRUCTR.                                               
030600* OPENS THE FILE FOR THIS RUN.                                            
030700     OPEN OUTPUT COURSE.                                                  
030800     OPEN OUTPUT ERRLOG.                                                  
030900     IF FS-STUDIN NOT = '00'                                              
031000        DISPLAY 'CCMSTR - CANNOT OPEN STUDIN, STATUS ' FS-STUDIN          
031100        STOP RUN.                                                         
031200* CONDITION TEST - SEE THE RULE NOTED IN THE BANNER ABOVE.                
031300     IF FS-INSTRIN NOT = '00'                                             
031400        DISPLAY 'CCMSTR - CANNOT OPEN INSTRIN, STATUS ' FS-INSTRIN        
031500        STOP RUN.                                                         
031600     IF FS-CRSIN NOT = '00'                                               
031700        DISPLAY 'CCMSTR - CANNOT OPEN CRSIN, STATUS ' FS-CRSIN            
031800        STOP RUN.                                                         
031900* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
032000 0100-EXIT.                                                               
032100     EXIT.                                                                
032200                                                                          
032300*****************************************************************         
032400*  1000 SERIES - STUDENT MASTER LOAD                             *        
032500*****************************************************************         
032600 1000-LOAD-STUDENTS.                                                      
032700*------------------------------------------------------------             
032800* 1010-READ-STUDIN - SEE CHANGE LOG FOR HISTORY.                          
032900*------------------------------------------------------------             
033000 1010-READ-STUDIN.                                                        
033100     READ STUDIN                                                          
033200         AT END                                                           
033300            MOVE 'Y' TO WS-EOF-STUDIN                                     
033400            GO TO 1000-EXIT.                                              
033500     ADD 1 TO WS-STU-READ.                                                
033600* INVOKES THE NAMED RANGE, RETURNS AT ITS EXIT.                           
033700     PERFORM 1100-VALIDATE-STUDENT                                        
033800         THRU 1100-EXIT.                                                  
033900     IF WS-CODE-IS-VALID                                                  
034000        PERFORM 1200-WRITE-STUDENT                                        
034100            THRU 1200-EXIT                                                
034200     ELSE                                                                 
034300        ADD 1 TO WS-STU-BAD                                               
034400        PERFORM 1300-LOG-BAD-STUDENT                                      
034500            THRU 1300-EXIT.                                               
034600     GO TO 1010-READ-STUDIN.                                              
034700* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
034800 1000-EXIT.                                                               
034900     EXIT.                                                                
035000                                                                          
035100*------------------------------------------------------------             
035200* 1100-VALIDATE-STUDENT - SEE CHANGE LOG FOR HISTORY.                     
035300*------------------------------------------------------------             
035400 1100-VALIDATE-STUDENT.                                                   
035500     SET WS-CODE-IS-VALID TO TRUE.                                        
035600     MOVE SPACES TO WS-ERR-TEXT.                                          
035700     IF SI-NAME = SPACES                                                  
035800        SET WS-CODE-NOT-VALID TO TRUE                                     
035900        MOVE 'STUDENT NAME IS BLANK' TO WS-ERR-TEXT                       
036000        GO TO 1100-EXIT.                                                  
036100* CONDITION TEST - SEE THE RULE NOTED IN THE BANNER ABOVE.                
036200     IF SI-STATUS-WORD = 'ACTIVE'                                         
036300        MOVE 'A' TO STU-STATUS                                            
036400     ELSE                                                                 
036500        IF SI-STATUS-WORD = 'INACTIVE'                                    
036600           MOVE 'I' TO STU-STATUS                                         
036700        ELSE                                                              
036800           SET WS-CODE-NOT-VALID TO TRUE                                  
036900           MOVE 'STATUS NOT ACTIVE OR INACTIVE' TO WS-ERR-TEXT            
037000           GO TO 1100-EXIT.                                               
037100     MOVE SI-SEMESTER TO STU-SEMESTER.                                    
037200     IF STU-SEMESTER = SPACES                                             
037300        MOVE 'F5' TO STU-SEMESTER.                                        
037400* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
037500 1100-EXIT.                                                               
037600     EXIT.                                                                
037700                                                                          
037800*------------------------------------------------------------             
037900* 1200-WRITE-STUDENT - SEE CHANGE LOG FOR HISTORY.                        
038000*------------------------------------------------------------             
038100 1200-WRITE-STUDENT.                                                      
038200     ADD 1 TO WS-STU-SEQ.                                                 
038300     MOVE 'STU' TO STU-ID-PREFIX.                                         
038400* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
038500     MOVE WS-STU-SEQ TO STU-ID-SEQ.                                       
038600     MOVE SI-REG-NO TO STU-REG-NO.                                        
038700     MOVE SI-NAME TO STU-NAME.                                            
038800* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
038900     MOVE SI-EMAIL TO STU-EMAIL.                                          
039000     MOVE ZERO TO STU-GPA.                                                
039100     MOVE ZERO TO STU-TOT-CREDITS.                                        
039200* WRITES THE LINE BUILT ABOVE TO THE OUTPUT FILE.                         
039300     WRITE REG-STUDENT.                                                   
039400* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
039500 1200-EXIT.                                                               
039600     EXIT.                                                                
039700                                                                          
039800*------------------------------------------------------------             
039900* 1300-LOG-BAD-STUDENT - SEE CHANGE LOG FOR HISTORY.                      
040000*------------------------------------------------------------             
040100 1300-LOG-BAD-STUDENT.                                                    
040200     MOVE SPACES TO WS-ERRLOG-LINE.                                       
040300     MOVE 'STUDIN'   TO EL-SOURCE.                                        
040400* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
040500     MOVE SI-REG-NO  TO EL-KEY.                                           
040600     MOVE WS-ERR-TEXT TO EL-REASON.                                       
040700     WRITE REG-ERRLOG FROM WS-ERRLOG-LINE.                                
040800* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
040900 1300-EXIT.                                                               
041000     EXIT.                                                                
041100                                                                          
041200*****************************************************************         
041300*  2000 SERIES - INSTRUCTOR MASTER LOAD                          *        
041400*****************************************************************         
041500 2000-LOAD-INSTRUCTORS.                                                   
041600*------------------------------------------------------------             
041700* 2010-READ-INSTRIN - SEE CHANGE LOG FOR HISTORY.                         
041800*------------------------------------------------------------             
041900 2010-READ-INSTRIN.                                                       
042000     READ INSTRIN                                                         
042100         AT END                                                           
042200            MOVE 'Y' TO WS-EOF-INSTRIN                                    
042300            GO TO 2000-EXIT.                                              
042400     ADD 1 TO WS-INS-READ.                                                
042500* INVOKES THE NAMED RANGE, RETURNS AT ITS EXIT.                           
042600     PERFORM 2100-VALIDATE-INSTRUCTOR                                     
042700         THRU 2100-EXIT.                                                  
042800     IF WS-CODE-IS-VALID                                                  
042900        PERFORM 2200-WRITE-INSTRUCTOR                                     
043000            THRU 2200-EXIT                                                
043100     ELSE                                                                 
043200        ADD 1 TO WS-INS-BAD                                               
043300        PERFORM 2300-LOG-BAD-INSTRUCTOR                                   
043400            THRU 2300-EXIT.                                               
043500     GO TO 2010-READ-INSTRIN.                                             
043600* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
043700 2000-EXIT.                                                               
043800     EXIT.                                                                
043900                                                                          
044000*------------------------------------------------------------             
044100* 2100-VALIDATE-INSTRUCTOR - SEE CHANGE LOG FOR HISTORY.                  
044200*------------------------------------------------------------             
044300 2100-VALIDATE-INSTRUCTOR.                                                
044400     SET WS-CODE-IS-VALID TO TRUE.                                        
044500     MOVE SPACES TO WS-ERR-TEXT.                                          
044600     IF II-NAME = SPACES                                                  
044700        SET WS-CODE-NOT-VALID TO TRUE                                     
044800        MOVE 'INSTRUCTOR NAME IS BLANK' TO WS-ERR-TEXT                    
044900        GO TO 2100-EXIT.                                                  
045000* CONDITION TEST - SEE THE RULE NOTED IN THE BANNER ABOVE.                
045100     IF II-STATUS-WORD = 'ACTIVE'                                         
045200        MOVE 'A' TO INS-STATUS                                            
045300     ELSE                                                                 
045400        IF II-STATUS-WORD = 'INACTIVE'                                    
045500           MOVE 'I' TO INS-STATUS                                         
045600        ELSE                                                              
045700           SET WS-CODE-NOT-VALID TO TRUE                                  
045800           MOVE 'STATUS NOT ACTIVE OR INACTIVE' TO WS-ERR-TEXT            
045900           GO TO 2100-EXIT.                                               
046000* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
046100 2100-EXIT.                                                               
046200     EXIT.                                                                
046300                                                                          
046400*------------------------------------------------------------             
046500* 2200-WRITE-INSTRUCTOR - SEE CHANGE LOG FOR HISTORY.                     
046600*------------------------------------------------------------             
046700 2200-WRITE-INSTRUCTOR.                                                   
046800     ADD 1 TO WS-INS-SEQ.                                                 
046900     MOVE 'INS' TO INS-ID-PREFIX.                                         
047000* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
047100     MOVE WS-INS-SEQ TO INS-ID-SEQ.                                       
047200     MOVE II-NAME TO INS-NAME.                                            
047300     MOVE II-EMAIL TO INS-EMAIL.                                          
047400* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
047500     MOVE II-DEPARTMENT TO INS-DEPARTMENT.                                
047600     MOVE II-TITLE TO INS-TITLE.                                          
047700     WRITE REG-INSTRUCTR.                                                 
047800* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
047900 2200-EXIT.                                                               
048000     EXIT.                                                                
048100                                                                          
048200*------------------------------------------------------------             
048300* 2300-LOG-BAD-INSTRUCTOR - SEE CHANGE LOG FOR HISTORY.                   
048400*------------------------------------------------------------             
048500 2300-LOG-BAD-INSTRUCTOR.                                                 
048600     MOVE SPACES TO WS-ERRLOG-LINE.                                       
048700     MOVE 'INSTRIN'  TO EL-SOURCE.                                        
048800* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
048900     MOVE II-NAME    TO EL-KEY.                                           
049000     MOVE WS-ERR-TEXT TO EL-REASON.                                       
049100     WRITE REG-ERRLOG FROM WS-ERRLOG-LINE.                                
049200* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
049300 2300-EXIT.                                                               
049400     EXIT.                                                                
049500                                                                          
049600*****************************************************************         
049700*  3000 SERIES - COURSE MASTER LOAD                              *        
049800*  DKT 11/30/90 CREDITS EDIT.  JAH 09/14/96 PREFIX UPPERCASE.    *        
049900*****************************************************************         
050000 3000-LOAD-COURSES.                                                       
050100*------------------------------------------------------------             
050200* 3010-READ-CRSIN - SEE CHANGE LOG FOR HISTORY.                           
050300*------------------------------------------------------------             
050400 3010-READ-CRSIN.                                                         
050500     READ CRSIN                                                           
050600         AT END                                                           
050700            MOVE 'Y' TO WS-EOF-CRSIN                                      
050800            GO TO 3000-EXIT.                                              
050900     ADD 1 TO WS-CRS-READ.                                                
051000* INVOKES THE NAMED RANGE, RETURNS AT ITS EXIT.                           
051100     PERFORM 3200-VALIDATE-COURSE                                         
051200         THRU 3200-EXIT.                                                  
051300     IF WS-CODE-IS-VALID                                                  
051400        PERFORM 3300-WRITE-COURSE                                         
051500            THRU 3300-EXIT                                                
051600     ELSE                                                                 
051700        ADD 1 TO WS-CRS-BAD                                               
051800        PERFORM 3400-LOG-BAD-COURSE                                       
051900            THRU 3400-EXIT.                                               
052000     GO TO 3010-READ-CRSIN.                                               
052100* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
052200 3000-EXIT.                                                               
052300     EXIT.                                                                
052400                                                                          
052500*------------------------------------------------------------             
052600* 3200-VALIDATE-COURSE - SEE CHANGE LOG FOR HISTORY.                      
052700*------------------------------------------------------------             
052800 3200-VALIDATE-COURSE.                                                    
052900     SET WS-CODE-IS-VALID TO TRUE.                                        
053000     MOVE SPACES TO WS-ERR-TEXT.                                          
053100     IF CI-TITLE = SPACES                                                 
053200        SET WS-CODE-NOT-VALID TO TRUE                                     
053300        MOVE 'COURSE TITLE IS BLANK' TO WS-ERR-TEXT                       
053400        GO TO 3200-EXIT.                                                  
053500* INVOKES THE NAMED RANGE, RETURNS AT ITS EXIT.                           
053600     PERFORM 3210-PARSE-COURSE-CODE                                       
053700         THRU 3210-EXIT.                                                  
053800     IF WS-CODE-NOT-VALID                                                 
053900        MOVE 'COURSE CODE FAILS TO PARSE' TO WS-ERR-TEXT                  
054000        GO TO 3200-EXIT.                                                  
054100     MOVE ZERO TO WS-CREDITS-NUM.                                         
054200* CONDITION TEST - SEE THE RULE NOTED IN THE BANNER ABOVE.                
054300     IF CI-CREDITS IS NUMERIC                                             
054400        MOVE CI-CREDITS TO WS-CREDITS-NUM.                                
054500     IF WS-CREDITS-NUM NOT > ZERO                                         
054600        MOVE 3 TO WS-CREDITS-NUM.                                         
054700     IF CI-STATUS-WORD = 'ACTIVE'                                         
054800        MOVE 'A' TO CRS-STATUS                                            
054900     ELSE                                                                 
055000        IF CI-STATUS-WORD = 'INACTIVE'                                    
055100           MOVE 'I' TO CRS-STATUS                                         
055200        ELSE                                                              
055300           SET WS-CODE-NOT-VALID TO TRUE                                  
055400           MOVE 'STATUS NOT ACTIVE OR INACTIVE' TO WS-ERR-TEXT            
055500           GO TO 3200-EXIT.                                               
055600* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
055700 3200-EXIT.                                                               
055800     EXIT.                                                                
055900                                                                          
056000*-----------------------------------------------------------------        
056100* 3210-PARSE-COURSE-CODE.  UPPER-CASE THE RAW CODE, TAKE THE              
056200* LEADING RUN OF LETTERS AS THE DEPARTMENT, THE REMAINDER AS THE          
056300* NUMBER.  INVALID IF EMPTY, NO LEADING LETTERS, OR NOTHING AFTER         
056400* THE LETTERS.  SAME ALGORITHM IS CARRIED, UNCOPIED, INTO CCMENR.         
056500*-----------------------------------------------------------------        
056600 3210-PARSE-COURSE-CODE.                                                  
056700     SET WS-CODE-IS-VALID TO TRUE.                                        
056800     MOVE CI-CODE-RAW TO WS-CODE-WORK.                                    
056900     INSPECT WS-CODE-WORK CONVERTING                                      
057000         'abcdefghijklmnopqrstuvwxyz'                                     
057100         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                 
057200* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
057300     MOVE SPACES TO CRS-DEPT-CODE.                                        
057400     MOVE SPACES TO CRS-NUMBER.                                           
057500     MOVE ZERO TO WS-CODE-LETTERS.                                        
057600* CONDITION TEST - SEE THE RULE NOTED IN THE BANNER ABOVE.                
057700     IF WS-CODE-WORK = SPACES                                             
057800        SET WS-CODE-NOT-VALID TO TRUE                                     
057900        GO TO 3210-EXIT.                                                  
058000     MOVE 1 TO WS-CODE-IDX.                                               
058100*------------------------------------------------------------             
058200* 3211-SCAN-LETTERS - SEE CHANGE LOG FOR HISTORY.                         
058300*------------------------------------------------------------             
058400 3211-SCAN-LETTERS.                                                       
058500     IF WS-CODE-IDX > 8                                                   
058600        GO TO 3212-CHECK-LETTERS.                                         
058700     IF WS-CODE-CHAR(WS-CODE-IDX) IS NOT ALPHABETIC                       
058800        GO TO 3212-CHECK-LETTERS.                                         
058900* BUMPS THE RUNNING COUNT OR ACCUMULATOR.                                 
059000     ADD 1 TO WS-CODE-LETTERS.                                            
059100     ADD 1 TO WS-CODE-IDX.                                                
059200     GO TO 3211-SCAN-LETTERS.                                             
059300*------------------------------------------------------------             
059400* 3212-CHECK-LETTERS - SEE CHANGE LOG FOR HISTORY.                        
059500*------------------------------------------------------------             
059600 3212-CHECK-LETTERS.                                                      
059700     IF WS-CODE-LETTERS = ZERO                                            
059800        SET WS-CODE-NOT-VALID TO TRUE                                     
059900        GO TO 3210-EXIT.                                                  
060000     IF WS-CODE-LETTERS = 8                                               
060100        SET WS-CODE-NOT-VALID TO TRUE                                     
060200        GO TO 3210-EXIT.                                                  
060300* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
060400     MOVE WS-CODE-WORK(1:WS-CODE-LETTERS) TO CRS-DEPT-CODE.               
060500     MOVE WS-CODE-WORK(WS-CODE-LETTERS + 1:) TO CRS-NUMBER.               
060600     IF CRS-NUMBER = SPACES                                               
060700        SET WS-CODE-NOT-VALID TO TRUE.                                    
060800* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
060900 3210-EXIT.                                                               
061000     EXIT.                                                                
061100                                                                          
061200*------------------------------------------------------------             
061300* 3300-WRITE-COURSE - SEE CHANGE LOG FOR HISTORY.                         
061400*------------------------------------------------------------             
061500 3300-WRITE-COURSE.                                                       
061600     ADD 1 TO WS-CRS-SEQ.                                                 
061700     MOVE 'CRS' TO CRS-ID-PREFIX.                                         
061800* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
061900     MOVE WS-CRS-SEQ TO CRS-ID-SEQ.                                       
062000     MOVE CI-TITLE TO CRS-TITLE.                                          
062100     MOVE WS-CREDITS-NUM TO CRS-CREDITS.                                  
062200* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
062300     MOVE CI-DEPARTMENT TO CRS-DEPARTMENT.                                
062400     MOVE CI-INSTR-ID TO CRS-INSTR-ID.                                    
062500     MOVE CI-SEMESTER TO CRS-SEMESTER.                                    
062600* CONDITION TEST - SEE THE RULE NOTED IN THE BANNER ABOVE.                
062700     IF CRS-SEMESTER = SPACES                                             
062800        MOVE 'F5' TO CRS-SEMESTER.                                        
062900     WRITE REG-COURSE.                                                    
063000* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
063100 3300-EXIT.                                                               
063200     EXIT.                                                                
063300                                                                          
063400*------------------------------------------------------------             
063500* 3400-LOG-BAD-COURSE - SEE CHANGE LOG FOR HISTORY.                       
063600*------------------------------------------------------------             
063700 3400-LOG-BAD-COURSE.                                                     
063800     MOVE SPACES TO WS-ERRLOG-LINE.                                       
063900     MOVE 'CRSIN'    TO EL-SOURCE.                                        
064000* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
064100     MOVE CI-CODE-RAW TO EL-KEY.                                          
064200     MOVE WS-ERR-TEXT TO EL-REASON.                                       
064300     WRITE REG-ERRLOG FROM WS-ERRLOG-LINE.                                
064400* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
064500 3400-EXIT.                                                               
064600     EXIT.                                                                
064700                                                                          
064800*------------------------------------------------------------             
064900* 9000-CLOSE-FILES - SEE CHANGE LOG FOR HISTORY.                          
065000*------------------------------------------------------------             
065100 9000-CLOSE-FILES.                                                        
065200     CLOSE STUDIN.                                                        
065300     CLOSE INSTRIN.                                                       
065400* CLOSES THE FILE - NO MORE I/O AGAINST IT BELOW.                         
065500     CLOSE CRSIN.                                                         
065600     CLOSE STUDENT.                                                       
065700     CLOSE INSTRUCTR.                                                     
065800* CLOSES THE FILE - NO MORE I/O AGAINST IT BELOW.                         
065900     CLOSE COURSE.                                                        
066000     CLOSE ERRLOG.                                                        
066100* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
066200 9000-EXIT.                                                               
066300     EXIT.                                                                
066400                                                                          

000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  CCMTRN.                                                     
000300 AUTHOR.  R E FENWICK.                                                    
000400 INSTALLATION.  ACADEMIC RECORDS DIVISION - DATA CENTER.                  
000500 DATE-WRITTEN.  05/07/1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.  INTERNAL USE ONLY - REGISTRAR DATA.                           
000800*****************************************************************         
000900*                 C C R M   B A T C H   S Y S T E M             *         
001000*        CAMPUS COURSE AND RECORDS MANAGER - TRANSCRIPTS         *        
001100*****************************************************************         
001200* PROGRAM      : CCMTRN                                                   
001300* ANALYST      : R FENWICK                                                
001400* PROGRAMMER   : R FENWICK                                                
001500* PURPOSE      : PRINTS ONE TRANSCRIPT PER STUDENT FROM THE               
001600*              : STUDENT/COURSE/ENROLLMENT MASTERS, WITH A                
001700*              : CREDIT-WEIGHTED OVERALL GPA PER STUDENT.                 
001800* CHANGE LOG   :                                                          
001900*   DATE      BY   REQUEST   DESCRIPTION                                  
002000*   --------  ---  --------  --------------------------------             
002100*   05/07/89  REF  CR-0112   INITIAL WRITE.                       CR0112  
002200*   08/22/90  DKT  CR-0164   ENROLLMENTS WITH NO MATCHING COURSE  CR0164  
002300*                            RECORD ARE NOW SKIPPED, NOT PRINTED          
002400*                            WITH BLANK TITLE/CREDITS.                    
002500*   02/11/92  DKT  CR-0223   ADDED THE SEMESTER-FILTER SWITCH FOR CR0223  
002600*                            THE SPRING SINGLE-TERM RE-RUN.               
002700*   06/18/92  MPC  CR-0241   TABLE SUBSCRIPTS AND ALL COUNTERS    CR0241  
002800*                            MOVED TO COMP FOR THE FALL LOAD RUN.         
002900*   04/14/95  MPC  CR-0281   INCOMPLETE (I) AND WITHDRAWN (W)     CR0281  
003000*                            GRADES NO LONGER PULL DOWN THE GPA -         
003100*                            THEY ARE PRINTED BUT NOT ACCUMULATED.        
003200*   11/09/98  JAH  CR-0339   Y2K - SEMESTER COMPARISONS USE THE   CR0339  
003300*                            TWO-CHARACTER CODE ONLY, NO CENTURY          
003400*                            DIGIT ANYWHERE IN THIS PROGRAM.              
003500*   04/27/00  JAH  CR-0357   FINAL CLEANUP FOR THE SPRING LOAD.   CR0357  
003600*****************************************************************         
003700                                                                          
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SPECIAL-NAMES.                                                           
004100     C01 IS TOP-OF-FORM.                                                  
004200                                                                          
004300 INPUT-OUTPUT SECTION.                                                    
004400 FILE-CONTROL.                                                            
004500                                                                          
004600     SELECT STUDENT  ASSIGN TO STUDENT                                    
004700                 ORGANIZATION IS LINE SEQUENTIAL                          
004800                 FILE STATUS IS FS-STUDENT.                               
004900                                                                          
005000     SELECT COURSE   ASSIGN TO COURSE                                     
005100                 ORGANIZATION IS LINE SEQUENTIAL                          
005200                 FILE STATUS IS FS-COURSE.                                
005300                                                                          
005400     SELECT ENROLL   ASSIGN TO ENROLL                                     
005500                 ORGANIZATION IS LINE SEQUENTIAL                          
005600                 FILE STATUS IS FS-ENROLL.                                
005700                                                                          
005800     SELECT TRANSCPT ASSIGN TO PRINTER                                    
005900                 ORGANIZATION IS LINE SEQUENTIAL                          
006000                 FILE STATUS IS FS-TRANSCPT.                              
006100                                                                          
006200 DATA DIVISION.                                                           
006300 FILE SECTION.                                                            
006400*                                                                         
006500 FD  STUDENT                                                              
006600     LABEL RECORD STANDARD                                                
006700     RECORD CONTAINS 88 CHARACTERS.                                       
006800 01  REG-STUDENT.                                                         
006900     05  STU-ID              PIC X(07).                                   
007000     05  STU-ID-R REDEFINES STU-ID.                                       
007100         10  STU-ID-PREFIX   PIC X(03).                                   
007200         10  STU-ID-SEQ      PIC 9(04).                                   
007300     05  STU-REG-NO          PIC X(10).                                   
007400     05  STU-NAME            PIC X(30).                                   
007500     05  STU-EMAIL           PIC X(30).                                   
007600     05  STU-STATUS          PIC X(01).                                   
007700     05  STU-SEMESTER        PIC X(02).                                   
007800     05  STU-GPA             PIC 9V99.                                    
007900     05  STU-TOT-CREDITS     PIC 9(03).                                   
008000     05  FILLER              PIC X(02).                                   
008100                                                                          
008200*------------------------------------------------------------             
008300* COURSE - LAYOUT RETYPED FROM THE MASTER COPY CARRIED                    
008400* IN THE OTHER CCM PROGRAMS.  NO COPYBOOK IN THIS SHOP.                   
008500*------------------------------------------------------------             
008600 FD  COURSE                                                               
008700     LABEL RECORD STANDARD                                                
008800     RECORD CONTAINS 75 CHARACTERS.                                       
008900 01  REG-COURSE.                                                          
009000     05  CRS-ID              PIC X(07).                                   
009100     05  CRS-ID-R REDEFINES CRS-ID.                                       
009200         10  CRS-ID-PREFIX   PIC X(03).                                   
009300         10  CRS-ID-SEQ      PIC 9(04).                                   
009400     05  CRS-DEPT-CODE       PIC X(04).                                   
009500     05  CRS-NUMBER          PIC X(04).                                   
009600     05  CRS-TITLE           PIC X(30).                                   
009700     05  CRS-CREDITS         PIC 9(02).                                   
009800     05  CRS-DEPARTMENT      PIC X(15).                                   
009900     05  CRS-INSTR-ID        PIC X(07).                                   
010000     05  CRS-SEMESTER        PIC X(02).                                   
010100     05  CRS-STATUS          PIC X(01).                                   
010200     05  FILLER              PIC X(03).                                   
010300                                                                          
010400*------------------------------------------------------------             
010500* ENROLL - LAYOUT RETYPED FROM THE MASTER COPY CARRIED                    
010600* IN THE OTHER CCM PROGRAMS.  NO COPYBOOK IN THIS SHOP.                   
010700*------------------------------------------------------------             
010800 FD  ENROLL                                                               
010900     LABEL RECORD STANDARD                                                
011000     RECORD CONTAINS 35 CHARACTERS.                                       
011100 01  REG-ENROLL.                                                          
011200     05  ENR-ID              PIC X(07).                                   
011300     05  ENR-ID-R REDEFINES ENR-ID.                                       
011400         10  ENR-ID-PREFIX   PIC X(03).                                   
011500         10  ENR-ID-SEQ      PIC 9(04).                                   
011600     05  ENR-STUDENT-ID      PIC X(07).                                   
011700     05  ENR-DEPT-CODE       PIC X(04).                                   
011800     05  ENR-NUMBER          PIC X(04).                                   
011900     05  ENR-SEMESTER        PIC X(02).                                   
012000     05  ENR-SCORE           PIC 9(03)V99.                                
012100     05  ENR-GRADE           PIC X(02).                                   
012200     05  ENR-STATUS          PIC X(01).                                   
012300     05  FILLER              PIC X(03).                                   
012400                                                                          
012500*------------------------------------------------------------             
012600* TRANSCPT - LAYOUT RETYPED FROM THE MASTER COPY CARRIED                  
012700* IN THE OTHER CCM PROGRAMS.  NO COPYBOOK IN THIS SHOP.                   
012800*------------------------------------------------------------             
012900 FD  TRANSCPT                                                             
013000     LABEL RECORD STANDARD                                                
013100     RECORD CONTAINS 80 CHARACTERS.                                       
013200 01  REG-TRANSCPT                PIC X(80).                               
013300                                                                          
013400 WORKING-STORAGE SECTION.                                                 
013500*                                                                         
013600 01  FS-STUDENT               PIC X(02) VALUE SPACES.                     
013700* FS-COURSE - WORKING STORAGE.                                            
013800 01  FS-COURSE                PIC X(02) VALUE SPACES.                     
013900* FS-ENROLL - WORKING STORAGE.                                            
014000 01  FS-ENROLL                PIC X(02) VALUE SPACES.                     
014100* FS-TRANSCPT - WORKING STORAGE.                                          
014200 01  FS-TRANSCPT               PIC X(02) VALUE SPACES.                    
014300*                                                                         
014400* ----  RUN-TIME SEMESTER FILTER - SPACES MEANS ALL SEMESTERS.  *         
014500* ----  OPERATIONS SETS THIS AT COMPILE TIME FOR A SINGLE-TERM  *         
014600* ----  RE-RUN (CR-0223); NO PARAMETER CARD ON THIS RELEASE.    * CR0223  
014700*                                                                         
014800 01  WS-SEM-FILTER            PIC X(02) VALUE SPACES.                     
014900*                                                                         
015000 01  WS-STUDENT-TAB.                                                      
015100     05  WS-STU-CNT           COMP PIC 9(05) VALUE ZERO.                  
015200     05  WS-STU-ENTRY OCCURS 500 TIMES                                    
015300                      INDEXED BY WS-STU-IDX.                              
015400         10  TB-STU-ID           PIC X(07).                               
015500         10  TB-STU-NAME         PIC X(30).                               
015600*                                                                         
015700 01  WS-COURSE-TAB.                                                       
015800     05  WS-CRS-CNT           COMP PIC 9(05) VALUE ZERO.                  
015900     05  WS-CRS-ENTRY OCCURS 500 TIMES                                    
016000                      INDEXED BY WS-CRS-IDX.                              
016100         10  TB-CRS-DEPT         PIC X(04).                               
016200         10  TB-CRS-NUMBER       PIC X(04).                               
016300         10  TB-CRS-TITLE        PIC X(30).                               
016400         10  TB-CRS-CREDITS      PIC 9(02).                               
016500*                                                                         
016600 01  WS-ENROLL-TAB.                                                       
016700     05  WS-ENR-CNT           COMP PIC 9(05) VALUE ZERO.                  
016800     05  WS-ENR-ENTRY OCCURS 2000 TIMES                                   
016900                      INDEXED BY WS-ENR-IDX.                              
017000         10  TB-ENR-STUDENT-ID   PIC X(07).                               
017100         10  TB-ENR-DEPT         PIC X(04).                               
017200         10  TB-ENR-NUMBER       PIC X(04).                               
017300         10  TB-ENR-SEMESTER     PIC X(02).                               
017400         10  TB-ENR-GRADE        PIC X(02).                               
017500         10  TB-ENR-STATUS       PIC X(01).                               
017600*                                                                         
017700* ----  14-ROW GRADE TABLE, OWN COPY, LOADED BY HAND  ----                
017800*                                                                         
017900 01  WS-GRADE-TAB.                                                        
018000     05  WS-GRADE-ENTRY OCCURS 14 TIMES                                   
018100                      INDEXED BY WS-GR-IDX.                               
018200         10  TB-GR-LETTER        PIC X(02).                               
018300         10  TB-GR-POINTS        PIC 9V9.                                 
018400         10  TB-GR-COUNTS        PIC X(01).                               
018500             88  TB-GR-COUNTS-GPA  VALUE 'Y'.                             
018600*                                                                         
018700 01  WS-FOUND-SW              PIC X(01) VALUE 'N'.                        
018800     88  WS-FOUND             VALUE 'Y'.                                  
018900     88  WS-NOT-FOUND         VALUE 'N'.                                  
019000* WS-STU-POS - WORKING STORAGE.                                           
019100 77  WS-STU-POS               COMP PIC 9(05) VALUE ZERO.                  
019200* WS-CRS-POS - WORKING STORAGE.                                           
019300 77  WS-CRS-POS               COMP PIC 9(05) VALUE ZERO.                  
019400* WS-CRS-CREDITS-FOUND - WORKING STORAGE.                                 
019500 01  WS-CRS-CREDITS-FOUND     PIC 9(02) VALUE ZERO.                       
019600* WS-CRS-TITLE-FOUND - WORKING STORAGE.                                   
019700 01  WS-CRS-TITLE-FOUND       PIC X(30) VALUE SPACES.                     
019800* WS-GRADE-POINTS-FOUND - WORKING STORAGE.                                
019900 01  WS-GRADE-POINTS-FOUND    PIC 9V9 VALUE ZERO.                         
020000* WS-SUM-POINTS - WORKING STORAGE.                                        
020100 77  WS-SUM-POINTS            COMP PIC S9(06)V99 VALUE ZERO.              
020200* WS-SUM-CREDITS - WORKING STORAGE.                                       
020300 77  WS-SUM-CREDITS           COMP PIC 9(05) VALUE ZERO.                  
020400* WS-STU-GPA-CALC - WORKING STORAGE.                                      
020500 01  WS-STU-GPA-CALC          PIC 9V99 VALUE ZERO.                        
020600* WS-TR-CODE-BUILD - WORKING STORAGE.                                     
020700 01  WS-TR-CODE-BUILD         PIC X(10) VALUE SPACES.                     
020800*                                                                         
020900* ----  PRINT LINES  ----                                                 
021000*                                                                         
021100 01  WS-TR-SEP-LINE           PIC X(80) VALUE ALL '='.                    
021200*                                                                         
021300 01  WS-TR-DASH-LINE          PIC X(80) VALUE ALL '-'.                    
021400*                                                                         
021500 01  WS-TR-BANNER-1.                                                      
021600     05  FILLER               PIC X(16) VALUE 'TRANSCRIPT FOR: '.         
021700     05  TR1-NAME             PIC X(30).                                  
021800     05  FILLER               PIC X(02) VALUE ' ('.                       
021900     05  TR1-ID               PIC X(07).                                  
022000     05  FILLER               PIC X(01) VALUE ')'.                        
022100     05  FILLER               PIC X(24) VALUE SPACES.                     
022200*                                                                         
022300 01  WS-TR-BANNER-2.                                                      
022400     05  FILLER               PIC X(13) VALUE 'Overall GPA: '.            
022500     05  TR2-GPA              PIC 9.99.                                   
022600     05  FILLER               PIC X(64) VALUE SPACES.                     
022700*                                                                         
022800 01  WS-TR-BANNER-3.                                                      
022900     05  FILLER               PIC X(15) VALUE 'Total Credits: '.          
023000     05  TR3-CREDITS          PIC ZZ9.                                    
023100     05  FILLER               PIC X(62) VALUE SPACES.                     
023200*                                                                         
023300 01  WS-TR-HEADING.                                                       
023400     05  FILLER               PIC X(10) VALUE 'CODE'.                     
023500     05  FILLER               PIC X(32) VALUE 'TITLE'.                    
023600     05  FILLER               PIC X(04) VALUE ' CR '.                     
023700     05  FILLER               PIC X(06) VALUE 'GRADE '.                   
023800     05  FILLER               PIC X(28) VALUE 'SEMESTER'.                 
023900*                                                                         
024000 01  WS-TR-DETAIL.                                                        
024100     05  TR-CODE              PIC X(10).                                  
024200     05  FILLER               PIC X(02) VALUE SPACES.                     
024300     05  TR-TITLE             PIC X(30).                                  
024400     05  FILLER               PIC X(01) VALUE SPACES.                     
024500     05  TR-CREDITS           PIC ZZ9.                                    
024600     05  FILLER               PIC X(01) VALUE SPACES.                     
024700     05  TR-GRADE             PIC X(04).                                  
024800     05  FILLER               PIC X(01) VALUE SPACES.                     
024900     05  TR-SEMESTER          PIC X(02).                                  
025000     05  FILLER               PIC X(26) VALUE SPACES.                     
025100                                                                          
025200 PROCEDURE DIVISION.                                                      
025300                                                                          
025400*------------------------------------------------------------             
025500* 0000-MAIN-LOGIC - SEE CHANGE LOG FOR HISTORY.                           
025600*------------------------------------------------------------             
025700 0000-MAIN-LOGIC.                                                         
025800     PERFORM 0050-INIT-GRADE-TABLE                                        
025900         THRU 0050-EXIT.                                                  
026000     PERFORM 0100-OPEN-FILES                                              
026100         THRU 0100-EXIT.                                                  
026200* INVOKES THE NAMED RANGE, RETURNS AT ITS EXIT.                           
026300     PERFORM 1000-LOAD-STUDENTS                                           
026400         THRU 1000-EXIT.                                                  
026500     PERFORM 1100-LOAD-COURSES                                            
026600         THRU 1100-EXIT.                                                  
026700     PERFORM 1200-LOAD-ENROLL                                             
026800         THRU 1200-EXIT.                                                  
026900     SET WS-STU-IDX TO 1.                                                 
027000*------------------------------------------------------------             
027100* 0010-STUDENT-LOOP - SEE CHANGE LOG FOR HISTORY.                         
027200*------------------------------------------------------------             
027300 0010-STUDENT-LOOP.                                                       
027400     IF WS-STU-IDX > WS-STU-CNT                                           
027500        GO TO 0020-DONE.                                                  
027600     MOVE WS-STU-IDX TO WS-STU-POS.                                       
027700* INVOKES THE NAMED RANGE, RETURNS AT ITS EXIT.                           
027800     PERFORM 2000-BUILD-TRANSCRIPT                                        
027900         THRU 2000-EXIT.                                                  
028000     SET WS-STU-IDX UP BY 1.                                              
028100     GO TO 0010-STUDENT-LOOP.                                             
028200*------------------------------------------------------------             
028300* 0020-DONE - SEE CHANGE LOG FOR HISTORY.                                 
028400*------------------------------------------------------------             
028500 0020-DONE.                                                               
028600     CLOSE STUDENT.                                                       
028700     CLOSE COURSE.                                                        
028800* CLOSES THE FILE - NO MORE I/O AGAINST IT BELOW.                         
028900     CLOSE ENROLL.                                                        
029000     CLOSE TRANSCPT.                                                      
029100     STOP RUN.                                                            
029200                                                                          
029300*-----------------------------------------------------------------        
029400* 0050 - LOAD THE FOURTEEN-ROW GRADE-POINT TABLE.  SAME ALGORITHM         
029500* AS CCMENR - CARRIED HERE UNCOPIED PER SHOP HABIT.                       
029600*-----------------------------------------------------------------        
029700 0050-INIT-GRADE-TABLE.                                                   
029800     MOVE 'A+' TO TB-GR-LETTER(1).  MOVE 4.0 TO TB-GR-POINTS(1).          
029900     MOVE 'Y'  TO TB-GR-COUNTS(1).                                        
030000* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
030100     MOVE 'A ' TO TB-GR-LETTER(2).  MOVE 4.0 TO TB-GR-POINTS(2).          
030200     MOVE 'Y'  TO TB-GR-COUNTS(2).                                        
030300     MOVE 'A-' TO TB-GR-LETTER(3).  MOVE 3.7 TO TB-GR-POINTS(3).          
030400* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
030500     MOVE 'Y'  TO TB-GR-COUNTS(3).                                        
030600     MOVE 'B+' TO TB-GR-LETTER(4).  MOVE 3.3 TO TB-GR-POINTS(4).          
030700     MOVE 'Y'  TO TB-GR-COUNTS(4).                                        
030800* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
030900     MOVE 'B ' TO TB-GR-LETTER(5).  MOVE 3.0 TO TB-GR-POINTS(5).          
031000     MOVE 'Y'  TO TB-GR-COUNTS(5).                                        
031100     MOVE 'B-' TO TB-GR-LETTER(6).  MOVE 2.7 TO TB-GR-POINTS(6).          
031200* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
031300     MOVE 'Y'  TO TB-GR-COUNTS(6).                                        
031400     MOVE 'C+' TO TB-GR-LETTER(7).  MOVE 2.3 TO TB-GR-POINTS(7).          
031500     MOVE 'Y'  TO TB-GR-COUNTS(7).                                        
031600* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
031700     MOVE 'C ' TO TB-GR-LETTER(8).  MOVE 2.0 TO TB-GR-POINTS(8).          
031800     MOVE 'Y'  TO TB-GR-COUNTS(8).                                        
031900     MOVE 'C-' TO TB-GR-LETTER(9).  MOVE 1.7 TO TB-GR-POINTS(9).          
032000* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
032100     MOVE 'Y'  TO TB-GR-COUNTS(9).                                        
032200     MOVE 'D+' TO TB-GR-LETTER(10). MOVE 1.3 TO TB-GR-POINTS(10).         
032300     MOVE 'Y'  TO TB-GR-COUNTS(10).                                       
032400* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
032500     MOVE 'D ' TO TB-GR-LETTER(11). MOVE 1.0 TO TB-GR-POINTS(11).         
032600     MOVE 'Y'  TO TB-GR-COUNTS(11).                                       
032700     MOVE 'F ' TO TB-GR-LETTER(12). MOVE 0.0 TO TB-GR-POINTS(12).         
032800* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
032900     MOVE 'Y'  TO TB-GR-COUNTS(12).                                       
033000     MOVE 'I ' TO TB-GR-LETTER(13). MOVE 0.0 TO TB-GR-POINTS(13).         
033100     MOVE 'N'  TO TB-GR-COUNTS(13).                                       
033200* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
033300     MOVE 'W ' TO TB-GR-LETTER(14). MOVE 0.0 TO TB-GR-POINTS(14).         
033400     MOVE 'N'  TO TB-GR-COUNTS(14).                                       
033500* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
033600 0050-EXIT.                                                               
033700     EXIT.                                                                
033800                                                                          
033900*------------------------------------------------------------             
034000* 0100-OPEN-FILES - SEE CHANGE LOG FOR HISTORY.                           
034100*------------------------------------------------------------             
034200 0100-OPEN-FILES.                                                         
034300     OPEN INPUT STUDENT.                                                  
034400     OPEN INPUT COURSE.                                                   
034500* OPENS THE FILE FOR THIS RUN.                                            
034600     OPEN INPUT ENROLL.                                                   
034700     OPEN OUTPUT TRANSCPT.                                                
034800* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
034900 0100-EXIT.                                                               
035000     EXIT.                                                                
035100                                                                          
035200*------------------------------------------------------------             
035300* 1000-LOAD-STUDENTS - SEE CHANGE LOG FOR HISTORY.                        
035400*------------------------------------------------------------             
035500 1000-LOAD-STUDENTS.                                                      
035600     READ STUDENT                                                         
035700         AT END GO TO 1000-EXIT.                                          
035800     ADD 1 TO WS-STU-CNT.                                                 
035900     SET WS-STU-IDX TO WS-STU-CNT.                                        
036000* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
036100     MOVE STU-ID   TO TB-STU-ID(WS-STU-IDX).                              
036200     MOVE STU-NAME TO TB-STU-NAME(WS-STU-IDX).                            
036300     GO TO 1000-LOAD-STUDENTS.                                            
036400* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
036500 1000-EXIT.                                                               
036600     EXIT.                                                                
036700                                                                          
036800*------------------------------------------------------------             
036900* 1100-LOAD-COURSES - SEE CHANGE LOG FOR HISTORY.                         
037000*------------------------------------------------------------             
037100 1100-LOAD-COURSES.                                                       
037200     READ COURSE                                                          
037300         AT END GO TO 1100-EXIT.                                          
037400     ADD 1 TO WS-CRS-CNT.                                                 
037500     SET WS-CRS-IDX TO WS-CRS-CNT.                                        
037600* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
037700     MOVE CRS-DEPT-CODE TO TB-CRS-DEPT(WS-CRS-IDX).                       
037800     MOVE CRS-NUMBER    TO TB-CRS-NUMBER(WS-CRS-IDX).                     
037900     MOVE CRS-TITLE     TO TB-CRS-TITLE(WS-CRS-IDX).                      
038000* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
038100     MOVE CRS-CREDITS   TO TB-CRS-CREDITS(WS-CRS-IDX).                    
038200     GO TO 1100-LOAD-COURSES.                                             
038300* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
038400 1100-EXIT.                                                               
038500     EXIT.                                                                
038600                                                                          
038700*------------------------------------------------------------             
038800* 1200-LOAD-ENROLL - SEE CHANGE LOG FOR HISTORY.                          
038900*------------------------------------------------------------             
039000 1200-LOAD-ENROLL.                                                        
039100     READ ENROLL                                                          
039200         AT END GO TO 1200-EXIT.                                          
039300     ADD 1 TO WS-ENR-CNT.                                                 
039400     SET WS-ENR-IDX TO WS-ENR-CNT.                                        
039500* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
039600     MOVE ENR-STUDENT-ID TO TB-ENR-STUDENT-ID(WS-ENR-IDX).                
039700     MOVE ENR-DEPT-CODE  TO TB-ENR-DEPT(WS-ENR-IDX).                      
039800     MOVE ENR-NUMBER     TO TB-ENR-NUMBER(WS-ENR-IDX).                    
039900* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
040000     MOVE ENR-SEMESTER   TO TB-ENR-SEMESTER(WS-ENR-IDX).                  
040100     MOVE ENR-GRADE      TO TB-ENR-GRADE(WS-ENR-IDX).                     
040200     MOVE ENR-STATUS     TO TB-ENR-STATUS(WS-ENR-IDX).                    
040300* LOOPS BACK FOR THE NEXT RECORD OR NEXT PASS.                            
040400     GO TO 1200-LOAD-ENROLL.                                              
040500* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
040600 1200-EXIT.                                                               
040700     EXIT.                                                                
040800                                                                          
040900*****************************************************************         
041000*  2000 SERIES - ONE STUDENT'S TRANSCRIPT, TWO PASSES OVER THE   *        
041100*  ENROLLMENT TABLE - FIRST TO TOTAL THE GPA, THEN TO PRINT.     *        
041200*****************************************************************         
041300 2000-BUILD-TRANSCRIPT.                                                   
041400     MOVE ZERO TO WS-SUM-POINTS.                                          
041500     MOVE ZERO TO WS-SUM-CREDITS.                                         
041600* INVOKES THE NAMED RANGE, RETURNS AT ITS EXIT.                           
041700     PERFORM 2010-ACCUM-TOTALS                                            
041800         THRU 2010-EXIT.                                                  
041900     IF WS-SUM-CREDITS = ZERO                                             
042000        MOVE ZERO TO WS-STU-GPA-CALC                                      
042100     ELSE                                                                 
042200        DIVIDE WS-SUM-POINTS BY WS-SUM-CREDITS                            
042300            GIVING WS-STU-GPA-CALC ROUNDED.                               
042400     PERFORM 2020-PRINT-BANNER                                            
042500         THRU 2020-EXIT.                                                  
042600* INVOKES THE NAMED RANGE, RETURNS AT ITS EXIT.                           
042700     PERFORM 2030-PRINT-DETAILS                                           
042800         THRU 2030-EXIT.                                                  
042900     WRITE REG-TRANSCPT FROM WS-TR-SEP-LINE.                              
043000* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
043100 2000-EXIT.                                                               
043200     EXIT.                                                                
043300                                                                          
043400*------------------------------------------------------------             
043500* 2010-ACCUM-TOTALS - SEE CHANGE LOG FOR HISTORY.                         
043600*------------------------------------------------------------             
043700 2010-ACCUM-TOTALS.                                                       
043800     SET WS-ENR-IDX TO 1.                                                 
043900*------------------------------------------------------------             
044000* 2011-SCAN - SEE CHANGE LOG FOR HISTORY.                                 
044100*------------------------------------------------------------             
044200 2011-SCAN.                                                               
044300     IF WS-ENR-IDX > WS-ENR-CNT                                           
044400        GO TO 2010-EXIT.                                                  
044500     IF TB-ENR-STUDENT-ID(WS-ENR-IDX) = TB-STU-ID(WS-STU-POS)             
044600        AND TB-ENR-STATUS(WS-ENR-IDX) = 'A'                               
044700        AND (WS-SEM-FILTER = SPACES OR                                    
044800             TB-ENR-SEMESTER(WS-ENR-IDX) = WS-SEM-FILTER)                 
044900        AND TB-ENR-GRADE(WS-ENR-IDX) NOT = SPACES                         
045000           PERFORM 2012-ACCUM-ONE-ENROLL THRU 2012-EXIT.                  
045100     SET WS-ENR-IDX UP BY 1.                                              
045200* LOOPS BACK FOR THE NEXT RECORD OR NEXT PASS.                            
045300     GO TO 2011-SCAN.                                                     
045400* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
045500 2010-EXIT.                                                               
045600     EXIT.                                                                
045700                                                                          
045800*------------------------------------------------------------             
045900* 2012-ACCUM-ONE-ENROLL - SEE CHANGE LOG FOR HISTORY.                     
046000*------------------------------------------------------------             
046100 2012-ACCUM-ONE-ENROLL.                                                   
046200     PERFORM 2040-FIND-COURSE THRU 2040-EXIT.                             
046300     IF WS-NOT-FOUND                                                      
046400        GO TO 2012-EXIT.                                                  
046500* INVOKES THE NAMED RANGE, RETURNS AT ITS EXIT.                           
046600     PERFORM 2050-FIND-GRADE-POINTS THRU 2050-EXIT.                       
046700     IF NOT TB-GR-COUNTS-GPA(WS-GR-IDX)                                   
046800        GO TO 2012-EXIT.                                                  
046900     COMPUTE WS-SUM-POINTS = WS-SUM-POINTS +                              
047000         (WS-GRADE-POINTS-FOUND * WS-CRS-CREDITS-FOUND).                  
047100* BUMPS THE RUNNING COUNT OR ACCUMULATOR.                                 
047200     ADD WS-CRS-CREDITS-FOUND TO WS-SUM-CREDITS.                          
047300* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
047400 2012-EXIT.                                                               
047500     EXIT.                                                                
047600                                                                          
047700*------------------------------------------------------------             
047800* 2020-PRINT-BANNER - SEE CHANGE LOG FOR HISTORY.                         
047900*------------------------------------------------------------             
048000 2020-PRINT-BANNER.                                                       
048100     WRITE REG-TRANSCPT FROM WS-TR-SEP-LINE.                              
048200     MOVE TB-STU-NAME(WS-STU-POS) TO TR1-NAME.                            
048300* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
048400     MOVE TB-STU-ID(WS-STU-POS)   TO TR1-ID.                              
048500     WRITE REG-TRANSCPT FROM WS-TR-BANNER-1.                              
048600     MOVE WS-STU-GPA-CALC TO TR2-GPA.                                     
048700* WRITES THE LINE BUILT ABOVE TO THE OUTPUT FILE.                         
048800     WRITE REG-TRANSCPT FROM WS-TR-BANNER-2.                              
048900     MOVE WS-SUM-CREDITS TO TR3-CREDITS.                                  
049000     WRITE REG-TRANSCPT FROM WS-TR-BANNER-3.                              
049100* WRITES THE LINE BUILT ABOVE TO THE OUTPUT FILE.                         
049200     WRITE REG-TRANSCPT FROM WS-TR-SEP-LINE.                              
049300     WRITE REG-TRANSCPT FROM WS-TR-HEADING.                               
049400     WRITE REG-TRANSCPT FROM WS-TR-DASH-LINE.                             
049500* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
049600 2020-EXIT.                                                               
049700     EXIT.                                                                
049800                                                                          
049900*------------------------------------------------------------             
050000* 2030-PRINT-DETAILS - SEE CHANGE LOG FOR HISTORY.                        
050100*------------------------------------------------------------             
050200 2030-PRINT-DETAILS.                                                      
050300     SET WS-ENR-IDX TO 1.                                                 
050400*------------------------------------------------------------             
050500* 2031-SCAN - SEE CHANGE LOG FOR HISTORY.                                 
050600*------------------------------------------------------------             
050700 2031-SCAN.                                                               
050800     IF WS-ENR-IDX > WS-ENR-CNT                                           
050900        GO TO 2030-EXIT.                                                  
051000     IF TB-ENR-STUDENT-ID(WS-ENR-IDX) = TB-STU-ID(WS-STU-POS)             
051100        AND TB-ENR-STATUS(WS-ENR-IDX) = 'A'                               
051200        AND (WS-SEM-FILTER = SPACES OR                                    
051300             TB-ENR-SEMESTER(WS-ENR-IDX) = WS-SEM-FILTER)                 
051400           PERFORM 2032-PRINT-ONE-ENROLL THRU 2032-EXIT.                  
051500     SET WS-ENR-IDX UP BY 1.                                              
051600* LOOPS BACK FOR THE NEXT RECORD OR NEXT PASS.                            
051700     GO TO 2031-SCAN.                                                     
051800* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
051900 2030-EXIT.                                                               
052000     EXIT.                                                                
052100                                                                          
052200*------------------------------------------------------------             
052300* 2032-PRINT-ONE-ENROLL - SEE CHANGE LOG FOR HISTORY.                     
052400*------------------------------------------------------------             
052500 2032-PRINT-ONE-ENROLL.                                                   
052600     PERFORM 2040-FIND-COURSE THRU 2040-EXIT.                             
052700     IF WS-NOT-FOUND                                                      
052800        GO TO 2032-EXIT.                                                  
052900* INVOKES THE NAMED RANGE, RETURNS AT ITS EXIT.                           
053000     PERFORM 2060-WRITE-DETAIL-LINE THRU 2060-EXIT.                       
053100* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
053200 2032-EXIT.                                                               
053300     EXIT.                                                                
053400                                                                          
053500*------------------------------------------------------------             
053600* 2040-FIND-COURSE - SEE CHANGE LOG FOR HISTORY.                          
053700*------------------------------------------------------------             
053800 2040-FIND-COURSE.                                                        
053900     SET WS-NOT-FOUND TO TRUE.                                            
054000     SET WS-CRS-IDX TO 1.                                                 
054100*------------------------------------------------------------             
054200* 2041-SCAN - SEE CHANGE LOG FOR HISTORY.                                 
054300*------------------------------------------------------------             
054400 2041-SCAN.                                                               
054500     IF WS-CRS-IDX > WS-CRS-CNT                                           
054600        GO TO 2040-EXIT.                                                  
054700     IF TB-CRS-DEPT(WS-CRS-IDX)   = TB-ENR-DEPT(WS-ENR-IDX)               
054800        AND TB-CRS-NUMBER(WS-CRS-IDX) = TB-ENR-NUMBER(WS-ENR-IDX)         
054900           SET WS-FOUND TO TRUE                                           
055000           MOVE TB-CRS-CREDITS(WS-CRS-IDX)                                
055100                               TO WS-CRS-CREDITS-FOUND                    
055200           MOVE TB-CRS-TITLE(WS-CRS-IDX)                                  
055300                               TO WS-CRS-TITLE-FOUND                      
055400           GO TO 2040-EXIT.                                               
055500     SET WS-CRS-IDX UP BY 1.                                              
055600* LOOPS BACK FOR THE NEXT RECORD OR NEXT PASS.                            
055700     GO TO 2041-SCAN.                                                     
055800* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
055900 2040-EXIT.                                                               
056000     EXIT.                                                                
056100                                                                          
056200*------------------------------------------------------------             
056300* 2050-FIND-GRADE-POINTS - SEE CHANGE LOG FOR HISTORY.                    
056400*------------------------------------------------------------             
056500 2050-FIND-GRADE-POINTS.                                                  
056600     MOVE ZERO TO WS-GRADE-POINTS-FOUND.                                  
056700     SET WS-GR-IDX TO 1.                                                  
056800*------------------------------------------------------------             
056900* 2051-SCAN - SEE CHANGE LOG FOR HISTORY.                                 
057000*------------------------------------------------------------             
057100 2051-SCAN.                                                               
057200     IF WS-GR-IDX > 14                                                    
057300        GO TO 2050-EXIT.                                                  
057400     IF TB-GR-LETTER(WS-GR-IDX) = TB-ENR-GRADE(WS-ENR-IDX)                
057500        MOVE TB-GR-POINTS(WS-GR-IDX) TO WS-GRADE-POINTS-FOUND             
057600        GO TO 2050-EXIT.                                                  
057700     SET WS-GR-IDX UP BY 1.                                               
057800* LOOPS BACK FOR THE NEXT RECORD OR NEXT PASS.                            
057900     GO TO 2051-SCAN.                                                     
058000* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
058100 2050-EXIT.                                                               
058200     EXIT.                                                                
058300                                                                          
058400*------------------------------------------------------------             
058500* 2060-WRITE-DETAIL-LINE - SEE CHANGE LOG FOR HISTORY.                    
058600*------------------------------------------------------------             
058700 2060-WRITE-DETAIL-LINE.                                                  
058800     MOVE SPACES TO WS-TR-CODE-BUILD.                                     
058900     STRING TB-ENR-DEPT(WS-ENR-IDX)   DELIMITED BY SPACE                  
059000            TB-ENR-NUMBER(WS-ENR-IDX) DELIMITED BY SPACE                  
059100            INTO WS-TR-CODE-BUILD.                                        
059200* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
059300     MOVE WS-TR-CODE-BUILD          TO TR-CODE.                           
059400     MOVE WS-CRS-TITLE-FOUND        TO TR-TITLE.                          
059500     MOVE WS-CRS-CREDITS-FOUND      TO TR-CREDITS.                        
059600* CONDITION TEST - SEE THE RULE NOTED IN THE BANNER ABOVE.                
059700     IF TB-ENR-GRADE(WS-ENR-IDX) = SPACES                                 
059800        MOVE 'N/A' TO TR-GRADE                                            
059900     ELSE                                                                 
060000        MOVE TB-ENR-GRADE(WS-ENR-IDX) TO TR-GRADE.                        
060100     MOVE TB-ENR-SEMESTER(WS-ENR-IDX) TO TR-SEMESTER.                     
060200     WRITE REG-TRANSCPT FROM WS-TR-DETAIL.                                
060300* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
060400 2060-EXIT.                                                               
060500     EXIT.                                                                
060600                                                                          

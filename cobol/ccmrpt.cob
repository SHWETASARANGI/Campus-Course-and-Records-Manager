000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  CCMRPT.                                                     
000300 AUTHOR.  R E FENWICK.                                                    
000400 INSTALLATION.  ACADEMIC RECORDS DIVISION - DATA CENTER.                  
000500 DATE-WRITTEN.  06/12/1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.  INTERNAL USE ONLY - REGISTRAR DATA.                           
000800*****************************************************************         
000900*                 C C R M   B A T C H   S Y S T E M             *         
001000*         CAMPUS COURSE AND RECORDS MANAGER - SUMMARIES          *        
001100*****************************************************************         
001200* PROGRAM      : CCMRPT                                                   
001300* ANALYST      : R FENWICK                                                
001400* PROGRAMMER   : R FENWICK                                                
001500* PURPOSE      : WHOLE-FILE SUMMARY SWEEPS - GPA DISTRIBUTION,            
001600*              : SEMESTER STATISTICS, COURSE POPULARITY, TOP              
001700*              : STUDENTS, AND STUDENT/COURSE COUNTS.                     
001800* CHANGE LOG   :                                                          
001900*   DATE      BY   REQUEST   DESCRIPTION                                  
002000*   --------  ---  --------  --------------------------------             
002100*   06/12/89  REF  CR-0115   INITIAL WRITE - STUDENT AND COURSE   CR0115  
002200*                            COUNTS ONLY.                                 
002300*   09/03/90  DKT  CR-0171   ADDED THE GPA-DISTRIBUTION AND       CR0171  
002400*                            SEMESTER-STATISTICS SECTIONS.                
002500*   01/22/91  DKT  CR-0188   ADDED COURSE POPULARITY, SORTED ON   CR0188  
002600*                            A WORK FILE THE SAME WAY THE OLD             
002700*                            GRADE REPORT SORTED BY STUDENT NAME.         
002800*   06/18/92  MPC  CR-0241   TABLE SUBSCRIPTS AND ALL COUNTERS    CR0241  
002900*                            MOVED TO COMP FOR THE FALL LOAD RUN.         
003000*   10/05/93  MPC  CR-0263   ADDED THE TOP-STUDENTS SECTION, SAME CR0263  
003100*                            SORT/RELEASE/RETURN TECHNIQUE.               
003200*   11/09/98  JAH  CR-0339   Y2K - SEMESTER COMPARISONS USE THE   CR0339  
003300*                            TWO-CHARACTER CODE ONLY, NO CENTURY          
003400*                            DIGIT ANYWHERE IN THIS PROGRAM.              
003500*   04/27/00  JAH  CR-0358   FINAL CLEANUP FOR THE SPRING LOAD.   CR0358  
003600*****************************************************************         
003700                                                                          
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SPECIAL-NAMES.                                                           
004100     C01 IS TOP-OF-FORM.                                                  
004200                                                                          
004300 INPUT-OUTPUT SECTION.                                                    
004400 FILE-CONTROL.                                                            
004500                                                                          
004600     SELECT STUDENT  ASSIGN TO STUDENT                                    
004700                 ORGANIZATION IS LINE SEQUENTIAL                          
004800                 FILE STATUS IS FS-STUDENT.                               
004900                                                                          
005000     SELECT COURSE   ASSIGN TO COURSE                                     
005100                 ORGANIZATION IS LINE SEQUENTIAL                          
005200                 FILE STATUS IS FS-COURSE.                                
005300                                                                          
005400     SELECT ENROLL   ASSIGN TO ENROLL                                     
005500                 ORGANIZATION IS LINE SEQUENTIAL                          
005600                 FILE STATUS IS FS-ENROLL.                                
005700                                                                          
005800     SELECT CCRMRPT  ASSIGN TO PRINTER                                    
005900                 ORGANIZATION IS LINE SEQUENTIAL                          
006000                 FILE STATUS IS FS-CCRMRPT.                               
006100                                                                          
006200     SELECT SRTCRS   ASSIGN TO DISK.                                      
006300     SELECT SRTSTU   ASSIGN TO DISK.                                      
006400                                                                          
006500 DATA DIVISION.                                                           
006600 FILE SECTION.                                                            
006700*                                                                         
006800 FD  STUDENT                                                              
006900     LABEL RECORD STANDARD                                                
007000     RECORD CONTAINS 88 CHARACTERS.                                       
007100 01  REG-STUDENT.                                                         
007200     05  STU-ID              PIC X(07).                                   
007300     05  STU-ID-R REDEFINES STU-ID.                                       
007400         10  STU-ID-PREFIX   PIC X(03).                                   
007500         10  STU-ID-SEQ      PIC 9(04).                                   
007600     05  STU-REG-NO          PIC X(10).                                   
007700     05  STU-NAME            PIC X(30).                                   
007800     05  STU-EMAIL           PIC X(30).                                   
007900     05  STU-STATUS          PIC X(01).                                   
008000     05  STU-SEMESTER        PIC X(02).                                   
008100     05  STU-GPA             PIC 9V99.                                    
008200     05  STU-TOT-CREDITS     PIC 9(03).                                   
008300     05  FILLER              PIC X(02).                                   
008400                                                                          
008500*------------------------------------------------------------             
008600* COURSE - LAYOUT RETYPED FROM THE MASTER COPY CARRIED                    
008700* IN THE OTHER CCM PROGRAMS.  NO COPYBOOK IN THIS SHOP.                   
008800*------------------------------------------------------------             
008900 FD  COURSE                                                               
009000     LABEL RECORD STANDARD                                                
009100     RECORD CONTAINS 75 CHARACTERS.                                       
009200 01  REG-COURSE.                                                          
009300     05  CRS-ID              PIC X(07).                                   
009400     05  CRS-ID-R REDEFINES CRS-ID.                                       
009500         10  CRS-ID-PREFIX   PIC X(03).                                   
009600         10  CRS-ID-SEQ      PIC 9(04).                                   
009700     05  CRS-DEPT-CODE       PIC X(04).                                   
009800     05  CRS-NUMBER          PIC X(04).                                   
009900     05  CRS-TITLE           PIC X(30).                                   
010000     05  CRS-CREDITS         PIC 9(02).                                   
010100     05  CRS-DEPARTMENT      PIC X(15).                                   
010200     05  CRS-INSTR-ID        PIC X(07).                                   
010300     05  CRS-SEMESTER        PIC X(02).                                   
010400     05  CRS-STATUS          PIC X(01).                                   
010500     05  FILLER              PIC X(03).                                   
010600                                                                          
010700*------------------------------------------------------------             
010800* ENROLL - LAYOUT RETYPED FROM THE MASTER COPY CARRIED                    
010900* IN THE OTHER CCM PROGRAMS.  NO COPYBOOK IN THIS SHOP.                   
011000*------------------------------------------------------------             
011100 FD  ENROLL                                                               
011200     LABEL RECORD STANDARD                                                
011300     RECORD CONTAINS 35 CHARACTERS.                                       
011400 01  REG-ENROLL.                                                          
011500     05  ENR-ID              PIC X(07).                                   
011600     05  ENR-ID-R REDEFINES ENR-ID.                                       
011700         10  ENR-ID-PREFIX   PIC X(03).                                   
011800         10  ENR-ID-SEQ      PIC 9(04).                                   
011900     05  ENR-STUDENT-ID      PIC X(07).                                   
012000     05  ENR-DEPT-CODE       PIC X(04).                                   
012100     05  ENR-NUMBER          PIC X(04).                                   
012200     05  ENR-SEMESTER        PIC X(02).                                   
012300     05  ENR-SCORE           PIC 9(03)V99.                                
012400     05  ENR-GRADE           PIC X(02).                                   
012500     05  ENR-STATUS          PIC X(01).                                   
012600     05  FILLER              PIC X(03).                                   
012700                                                                          
012800*------------------------------------------------------------             
012900* CCRMRPT - LAYOUT RETYPED FROM THE MASTER COPY CARRIED                   
013000* IN THE OTHER CCM PROGRAMS.  NO COPYBOOK IN THIS SHOP.                   
013100*------------------------------------------------------------             
013200 FD  CCRMRPT                                                              
013300     LABEL RECORD STANDARD                                                
013400     RECORD CONTAINS 80 CHARACTERS.                                       
013500 01  REG-CCRMRPT               PIC X(80).                                 
013600                                                                          
013700 SD  SRTCRS                                                               
013800     VALUE OF FILE-ID 'SRTCRS.DAT'.                                       
013900 01  REG-SRTCRS.                                                          
014000     05  SC-COUNT               PIC 9(05).                                
014100     05  SC-DEPT                PIC X(04).                                
014200     05  SC-NUMBER              PIC X(04).                                
014300     05  SC-TITLE               PIC X(30).                                
014400     05  FILLER                 PIC X(02).                                
014500                                                                          
014600 SD  SRTSTU                                                               
014700     VALUE OF FILE-ID 'SRTSTU.DAT'.                                       
014800 01  REG-SRTSTU.                                                          
014900     05  SS-GPA                 PIC 9V99.                                 
015000     05  SS-NAME                PIC X(30).                                
015100     05  SS-ID                  PIC X(07).                                
015200     05  FILLER                 PIC X(02).                                
015300                                                                          
015400 WORKING-STORAGE SECTION.                                                 
015500*                                                                         
015600 01  FS-STUDENT               PIC X(02) VALUE SPACES.                     
015700* FS-COURSE - WORKING STORAGE.                                            
015800 01  FS-COURSE                PIC X(02) VALUE SPACES.                     
015900* FS-ENROLL - WORKING STORAGE.                                            
016000 01  FS-ENROLL                PIC X(02) VALUE SPACES.                     
016100* FS-CCRMRPT - WORKING STORAGE.                                           
016200 01  FS-CCRMRPT               PIC X(02) VALUE SPACES.                     
016300*                                                                         
016400 77  WS-TOP-N                 COMP PIC 9(02) VALUE 10.                    
016500*                                                                         
016600 01  WS-STUDENT-TAB.                                                      
016700     05  WS-STU-CNT           COMP PIC 9(05) VALUE ZERO.                  
016800     05  WS-STU-ENTRY OCCURS 500 TIMES                                    
016900                      INDEXED BY WS-STU-IDX.                              
017000         10  TB-STU-ID           PIC X(07).                               
017100         10  TB-STU-NAME         PIC X(30).                               
017200         10  TB-STU-STATUS       PIC X(01).                               
017300         10  TB-STU-GPA          PIC 9V99.                                
017400*                                                                         
017500 01  WS-COURSE-TAB.                                                       
017600     05  WS-CRS-CNT           COMP PIC 9(05) VALUE ZERO.                  
017700     05  WS-CRS-ENTRY OCCURS 500 TIMES                                    
017800                      INDEXED BY WS-CRS-IDX.                              
017900         10  TB-CRS-DEPT         PIC X(04).                               
018000         10  TB-CRS-NUMBER       PIC X(04).                               
018100         10  TB-CRS-TITLE        PIC X(30).                               
018200         10  TB-CRS-CREDITS      PIC 9(02).                               
018300         10  TB-CRS-SEMESTER     PIC X(02).                               
018400         10  TB-CRS-STATUS       PIC X(01).                               
018500*                                                                         
018600 01  WS-ENROLL-TAB.                                                       
018700     05  WS-ENR-CNT           COMP PIC 9(05) VALUE ZERO.                  
018800     05  WS-ENR-ENTRY OCCURS 2000 TIMES                                   
018900                      INDEXED BY WS-ENR-IDX.                              
019000         10  TB-ENR-DEPT         PIC X(04).                               
019100         10  TB-ENR-NUMBER       PIC X(04).                               
019200         10  TB-ENR-SEMESTER     PIC X(02).                               
019300         10  TB-ENR-STATUS       PIC X(01).                               
019400*                                                                         
019500* ----  SIX-ROW SEMESTER DOMAIN TABLE, IN REPORTING ORDER  ----           
019600*                                                                         
019700 01  WS-SEMESTER-TAB.                                                     
019800     05  WS-SEM-ENTRY OCCURS 6 TIMES                                      
019900                      INDEXED BY WS-SEM-IDX.                              
020000         10  TB-SEM-CODE         PIC X(02).                               
020100         10  TB-SEM-COUNT        COMP PIC 9(05).                          
020200*                                                                         
020300 01  WS-BAND-EXCELLENT        COMP PIC 9(05) VALUE ZERO.                  
020400* WS-BAND-GOOD - WORKING STORAGE.                                         
020500 01  WS-BAND-GOOD              COMP PIC 9(05) VALUE ZERO.                 
020600* WS-BAND-SATISFACTORY - WORKING STORAGE.                                 
020700 01  WS-BAND-SATISFACTORY     COMP PIC 9(05) VALUE ZERO.                  
020800* WS-BAND-NEEDS-IMPROVE - WORKING STORAGE.                                
020900 01  WS-BAND-NEEDS-IMPROVE    COMP PIC 9(05) VALUE ZERO.                  
021000*                                                                         
021100 77  WS-STU-ACTIVE-CNT        COMP PIC 9(05) VALUE ZERO.                  
021200* WS-CRS-ACTIVE-CNT - WORKING STORAGE.                                    
021300 77  WS-CRS-ACTIVE-CNT        COMP PIC 9(05) VALUE ZERO.                  
021400* WS-SUM-GPA - WORKING STORAGE.                                           
021500 77  WS-SUM-GPA               COMP PIC S9(06)V99 VALUE ZERO.              
021600* WS-SUM-CREDITS - WORKING STORAGE.                                       
021700 77  WS-SUM-CREDITS           COMP PIC S9(07) VALUE ZERO.                 
021800* WS-AVG-GPA - WORKING STORAGE.                                           
021900 01  WS-AVG-GPA               PIC 9V99 VALUE ZERO.                        
022000* WS-AVG-CREDITS - WORKING STORAGE.                                       
022100 01  WS-AVG-CREDITS           PIC 9(03)V99 VALUE ZERO.                    
022200*                                                                         
022300 77  WS-ONE-COUNT             COMP PIC 9(05) VALUE ZERO.                  
022400* WS-RANK-CNT - WORKING STORAGE.                                          
022500 77  WS-RANK-CNT              COMP PIC 9(02) VALUE ZERO.                  
022600* WS-FOUND-SW - WORKING STORAGE.                                          
022700 01  WS-FOUND-SW              PIC X(01) VALUE 'N'.                        
022800     88  WS-FOUND             VALUE 'Y'.                                  
022900     88  WS-NOT-FOUND         VALUE 'N'.                                  
023000*                                                                         
023100* ----  PRINT LINES  ----                                                 
023200*                                                                         
023300 01  WS-RPT-TITLE.                                                        
023400     05  FILLER               PIC X(28) VALUE                             
023500         'CCRM BATCH SUMMARY REPORT'.                                     
023600     05  FILLER               PIC X(52) VALUE SPACES.                     
023700*                                                                         
023800 01  WS-RPT-SEP-LINE          PIC X(80) VALUE ALL '='.                    
023900*                                                                         
024000 01  WS-RPT-SECTION-HDR.                                                  
024100     05  SH-TEXT              PIC X(50).                                  
024200     05  FILLER               PIC X(30) VALUE SPACES.                     
024300*                                                                         
024400 01  WS-RPT-LABEL-LINE.                                                   
024500     05  LL-LABEL             PIC X(38).                                  
024600     05  FILLER               PIC X(02) VALUE ': '.                       
024700     05  LL-VALUE             PIC ZZZ,ZZ9.                                
024800     05  FILLER               PIC X(31) VALUE SPACES.                     
024900*                                                                         
025000 01  WS-RPT-DECIMAL-LINE.                                                 
025100     05  DL-LABEL             PIC X(38).                                  
025200     05  FILLER               PIC X(02) VALUE ': '.                       
025300     05  DL-VALUE             PIC Z9.99.                                  
025400     05  FILLER               PIC X(35) VALUE SPACES.                     
025500*                                                                         
025600 01  WS-RPT-COURSE-LINE.                                                  
025700     05  CL-CODE              PIC X(10).                                  
025800     05  FILLER               PIC X(02) VALUE ' ('.                       
025900     05  CL-TITLE             PIC X(30).                                  
026000     05  FILLER               PIC X(03) VALUE '): '.                      
026100     05  CL-COUNT             PIC ZZ9.                                    
026200     05  FILLER               PIC X(09) VALUE ' STUDENTS'.                
026300     05  FILLER               PIC X(23) VALUE SPACES.                     
026400*                                                                         
026500 01  WS-RPT-STUDENT-LINE.                                                 
026600     05  SL-RANK              PIC Z9.                                     
026700     05  FILLER               PIC X(02) VALUE '. '.                       
026800     05  SL-NAME              PIC X(30).                                  
026900     05  FILLER               PIC X(02) VALUE ' ('.                       
027000     05  SL-ID                PIC X(07).                                  
027100     05  FILLER               PIC X(06) VALUE ') GPA '.                   
027200     05  SL-GPA               PIC 9.99.                                   
027300     05  FILLER               PIC X(30) VALUE SPACES.                     
027400*                                                                         
027500 01  WS-RPT-COURSE-CODE-WORK  PIC X(10) VALUE SPACES.                     
027600                                                                          
027700 PROCEDURE DIVISION.                                                      
027800                                                                          
027900*------------------------------------------------------------             
028000* 0000-MAIN-LOGIC - SEE CHANGE LOG FOR HISTORY.                           
028100*------------------------------------------------------------             
028200 0000-MAIN-LOGIC.                                                         
028300     PERFORM 0050-INIT-SEMESTER-TABLE                                     
028400         THRU 0050-EXIT.                                                  
028500     PERFORM 0100-OPEN-FILES                                              
028600         THRU 0100-EXIT.                                                  
028700* INVOKES THE NAMED RANGE, RETURNS AT ITS EXIT.                           
028800     PERFORM 1000-LOAD-STUDENTS                                           
028900         THRU 1000-EXIT.                                                  
029000     PERFORM 1100-LOAD-COURSES                                            
029100         THRU 1100-EXIT.                                                  
029200     PERFORM 1200-LOAD-ENROLL                                             
029300         THRU 1200-EXIT.                                                  
029400* WRITES THE LINE BUILT ABOVE TO THE OUTPUT FILE.                         
029500     WRITE REG-CCRMRPT FROM WS-RPT-SEP-LINE.                              
029600     WRITE REG-CCRMRPT FROM WS-RPT-TITLE.                                 
029700     WRITE REG-CCRMRPT FROM WS-RPT-SEP-LINE.                              
029800* INVOKES THE NAMED RANGE, RETURNS AT ITS EXIT.                           
029900     PERFORM 2000-STUDENT-STATS                                           
030000         THRU 2000-EXIT.                                                  
030100     PERFORM 3000-COURSE-STATS                                            
030200         THRU 3000-EXIT.                                                  
030300     PERFORM 4000-GPA-DISTRIBUTION                                        
030400         THRU 4000-EXIT.                                                  
030500* INVOKES THE NAMED RANGE, RETURNS AT ITS EXIT.                           
030600     PERFORM 5000-SEMESTER-STATS                                          
030700         THRU 5000-EXIT.                                                  
030800     PERFORM 6000-COURSE-POPULARITY                                       
030900         THRU 6000-EXIT.                                                  
031000     PERFORM 7000-TOP-STUDENTS                                            
031100         THRU 7000-EXIT.                                                  
031200* CLOSES THE FILE - NO MORE I/O AGAINST IT BELOW.                         
031300     CLOSE STUDENT.                                                       
031400     CLOSE COURSE.                                                        
031500     CLOSE ENROLL.                                                        
031600* CLOSES THE FILE - NO MORE I/O AGAINST IT BELOW.                         
031700     CLOSE CCRMRPT.                                                       
031800     STOP RUN.                                                            
031900                                                                          
032000*-----------------------------------------------------------------        
032100* 0050 - LOAD THE SIX-ROW SEMESTER DOMAIN TABLE IN REPORTING              
032200* ORDER.  NO VALUE CLAUSE ON THE OCCURS - LOADED BY HAND.                 
032300*-----------------------------------------------------------------        
032400 0050-INIT-SEMESTER-TABLE.                                                
032500     MOVE 'F4' TO TB-SEM-CODE(1).                                         
032600     MOVE 'S5' TO TB-SEM-CODE(2).                                         
032700* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
032800     MOVE 'U5' TO TB-SEM-CODE(3).                                         
032900     MOVE 'F5' TO TB-SEM-CODE(4).                                         
033000     MOVE 'S6' TO TB-SEM-CODE(5).                                         
033100* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
033200     MOVE 'U6' TO TB-SEM-CODE(6).                                         
033300* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
033400 0050-EXIT.                                                               
033500     EXIT.                                                                
033600                                                                          
033700*------------------------------------------------------------             
033800* 0100-OPEN-FILES - SEE CHANGE LOG FOR HISTORY.                           
033900*------------------------------------------------------------             
034000 0100-OPEN-FILES.                                                         
034100     OPEN INPUT STUDENT.                                                  
034200     OPEN INPUT COURSE.                                                   
034300* OPENS THE FILE FOR THIS RUN.                                            
034400     OPEN INPUT ENROLL.                                                   
034500     OPEN OUTPUT CCRMRPT.                                                 
034600* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
034700 0100-EXIT.                                                               
034800     EXIT.                                                                
034900                                                                          
035000*------------------------------------------------------------             
035100* 1000-LOAD-STUDENTS - SEE CHANGE LOG FOR HISTORY.                        
035200*------------------------------------------------------------             
035300 1000-LOAD-STUDENTS.                                                      
035400     READ STUDENT                                                         
035500         AT END GO TO 1000-EXIT.                                          
035600     ADD 1 TO WS-STU-CNT.                                                 
035700     SET WS-STU-IDX TO WS-STU-CNT.                                        
035800* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
035900     MOVE STU-ID     TO TB-STU-ID(WS-STU-IDX).                            
036000     MOVE STU-NAME   TO TB-STU-NAME(WS-STU-IDX).                          
036100     MOVE STU-STATUS TO TB-STU-STATUS(WS-STU-IDX).                        
036200* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
036300     MOVE STU-GPA    TO TB-STU-GPA(WS-STU-IDX).                           
036400     GO TO 1000-LOAD-STUDENTS.                                            
036500* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
036600 1000-EXIT.                                                               
036700     EXIT.                                                                
036800                                                                          
036900*------------------------------------------------------------             
037000* 1100-LOAD-COURSES - SEE CHANGE LOG FOR HISTORY.                         
037100*------------------------------------------------------------             
037200 1100-LOAD-COURSES.                                                       
037300     READ COURSE                                                          
037400         AT END GO TO 1100-EXIT.                                          
037500     ADD 1 TO WS-CRS-CNT.                                                 
037600     SET WS-CRS-IDX TO WS-CRS-CNT.                                        
037700* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
037800     MOVE CRS-DEPT-CODE TO TB-CRS-DEPT(WS-CRS-IDX).                       
037900     MOVE CRS-NUMBER    TO TB-CRS-NUMBER(WS-CRS-IDX).                     
038000     MOVE CRS-TITLE     TO TB-CRS-TITLE(WS-CRS-IDX).                      
038100* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
038200     MOVE CRS-CREDITS   TO TB-CRS-CREDITS(WS-CRS-IDX).                    
038300     MOVE CRS-SEMESTER  TO TB-CRS-SEMESTER(WS-CRS-IDX).                   
038400     MOVE CRS-STATUS    TO TB-CRS-STATUS(WS-CRS-IDX).                     
038500* LOOPS BACK FOR THE NEXT RECORD OR NEXT PASS.                            
038600     GO TO 1100-LOAD-COURSES.                                             
038700* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
038800 1100-EXIT.                                                               
038900     EXIT.                                                                
039000                                                                          
039100*------------------------------------------------------------             
039200* 1200-LOAD-ENROLL - SEE CHANGE LOG FOR HISTORY.                          
039300*------------------------------------------------------------             
039400 1200-LOAD-ENROLL.                                                        
039500     READ ENROLL                                                          
039600         AT END GO TO 1200-EXIT.                                          
039700     ADD 1 TO WS-ENR-CNT.                                                 
039800     SET WS-ENR-IDX TO WS-ENR-CNT.                                        
039900* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
040000     MOVE ENR-DEPT-CODE  TO TB-ENR-DEPT(WS-ENR-IDX).                      
040100     MOVE ENR-NUMBER     TO TB-ENR-NUMBER(WS-ENR-IDX).                    
040200     MOVE ENR-SEMESTER   TO TB-ENR-SEMESTER(WS-ENR-IDX).                  
040300* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
040400     MOVE ENR-STATUS     TO TB-ENR-STATUS(WS-ENR-IDX).                    
040500     GO TO 1200-LOAD-ENROLL.                                              
040600* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
040700 1200-EXIT.                                                               
040800     EXIT.                                                                
040900                                                                          
041000*****************************************************************         
041100*  2000 - STUDENT STATISTICS - TOTAL, ACTIVE, AVERAGE GPA        *        
041200*****************************************************************         
041300 2000-STUDENT-STATS.                                                      
041400     MOVE ZERO TO WS-STU-ACTIVE-CNT.                                      
041500     MOVE ZERO TO WS-SUM-GPA.                                             
041600     SET WS-STU-IDX TO 1.                                                 
041700*------------------------------------------------------------             
041800* 2010-SCAN - SEE CHANGE LOG FOR HISTORY.                                 
041900*------------------------------------------------------------             
042000 2010-SCAN.                                                               
042100     IF WS-STU-IDX > WS-STU-CNT                                           
042200        GO TO 2020-PRINT.                                                 
042300     IF TB-STU-STATUS(WS-STU-IDX) = 'A'                                   
042400        ADD 1 TO WS-STU-ACTIVE-CNT                                        
042500        ADD TB-STU-GPA(WS-STU-IDX) TO WS-SUM-GPA.                         
042600     SET WS-STU-IDX UP BY 1.                                              
042700* LOOPS BACK FOR THE NEXT RECORD OR NEXT PASS.                            
042800     GO TO 2010-SCAN.                                                     
042900*------------------------------------------------------------             
043000* 2020-PRINT - SEE CHANGE LOG FOR HISTORY.                                
043100*------------------------------------------------------------             
043200 2020-PRINT.                                                              
043300     IF WS-STU-ACTIVE-CNT = ZERO                                          
043400        MOVE ZERO TO WS-AVG-GPA                                           
043500     ELSE                                                                 
043600        DIVIDE WS-SUM-GPA BY WS-STU-ACTIVE-CNT                            
043700            GIVING WS-AVG-GPA ROUNDED.                                    
043800     MOVE 'STUDENT STATISTICS' TO SH-TEXT.                                
043900* WRITES THE LINE BUILT ABOVE TO THE OUTPUT FILE.                         
044000     WRITE REG-CCRMRPT FROM WS-RPT-SECTION-HDR.                           
044100     MOVE 'TOTAL STUDENTS' TO LL-LABEL.                                   
044200     MOVE WS-STU-CNT TO LL-VALUE.                                         
044300* WRITES THE LINE BUILT ABOVE TO THE OUTPUT FILE.                         
044400     WRITE REG-CCRMRPT FROM WS-RPT-LABEL-LINE.                            
044500     MOVE 'ACTIVE STUDENTS' TO LL-LABEL.                                  
044600     MOVE WS-STU-ACTIVE-CNT TO LL-VALUE.                                  
044700* WRITES THE LINE BUILT ABOVE TO THE OUTPUT FILE.                         
044800     WRITE REG-CCRMRPT FROM WS-RPT-LABEL-LINE.                            
044900     MOVE 'AVERAGE GPA (ACTIVE STUDENTS)' TO DL-LABEL.                    
045000     MOVE WS-AVG-GPA TO DL-VALUE.                                         
045100* WRITES THE LINE BUILT ABOVE TO THE OUTPUT FILE.                         
045200     WRITE REG-CCRMRPT FROM WS-RPT-DECIMAL-LINE.                          
045300* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
045400 2000-EXIT.                                                               
045500     EXIT.                                                                
045600                                                                          
045700*****************************************************************         
045800*  3000 - COURSE STATISTICS - TOTAL, ACTIVE, AVERAGE CREDITS     *        
045900*  (AVERAGE IS OVER ALL COURSES, NOT JUST ACTIVE ONES)           *        
046000*****************************************************************         
046100 3000-COURSE-STATS.                                                       
046200     MOVE ZERO TO WS-CRS-ACTIVE-CNT.                                      
046300     MOVE ZERO TO WS-SUM-CREDITS.                                         
046400     SET WS-CRS-IDX TO 1.                                                 
046500*------------------------------------------------------------             
046600* 3010-SCAN - SEE CHANGE LOG FOR HISTORY.                                 
046700*------------------------------------------------------------             
046800 3010-SCAN.                                                               
046900     IF WS-CRS-IDX > WS-CRS-CNT                                           
047000        GO TO 3020-PRINT.                                                 
047100     IF TB-CRS-STATUS(WS-CRS-IDX) = 'A'                                   
047200        ADD 1 TO WS-CRS-ACTIVE-CNT.                                       
047300* BUMPS THE RUNNING COUNT OR ACCUMULATOR.                                 
047400     ADD TB-CRS-CREDITS(WS-CRS-IDX) TO WS-SUM-CREDITS.                    
047500     SET WS-CRS-IDX UP BY 1.                                              
047600     GO TO 3010-SCAN.                                                     
047700*------------------------------------------------------------             
047800* 3020-PRINT - SEE CHANGE LOG FOR HISTORY.                                
047900*------------------------------------------------------------             
048000 3020-PRINT.                                                              
048100     IF WS-CRS-CNT = ZERO                                                 
048200        MOVE ZERO TO WS-AVG-CREDITS                                       
048300     ELSE                                                                 
048400        DIVIDE WS-SUM-CREDITS BY WS-CRS-CNT                               
048500            GIVING WS-AVG-CREDITS ROUNDED.                                
048600     MOVE 'COURSE STATISTICS' TO SH-TEXT.                                 
048700* WRITES THE LINE BUILT ABOVE TO THE OUTPUT FILE.                         
048800     WRITE REG-CCRMRPT FROM WS-RPT-SECTION-HDR.                           
048900     MOVE 'TOTAL COURSES' TO LL-LABEL.                                    
049000     MOVE WS-CRS-CNT TO LL-VALUE.                                         
049100* WRITES THE LINE BUILT ABOVE TO THE OUTPUT FILE.                         
049200     WRITE REG-CCRMRPT FROM WS-RPT-LABEL-LINE.                            
049300     MOVE 'ACTIVE COURSES' TO LL-LABEL.                                   
049400     MOVE WS-CRS-ACTIVE-CNT TO LL-VALUE.                                  
049500* WRITES THE LINE BUILT ABOVE TO THE OUTPUT FILE.                         
049600     WRITE REG-CCRMRPT FROM WS-RPT-LABEL-LINE.                            
049700     MOVE 'AVERAGE CREDITS (ALL COURSES)' TO DL-LABEL.                    
049800     MOVE WS-AVG-CREDITS TO DL-VALUE.                                     
049900* WRITES THE LINE BUILT ABOVE TO THE OUTPUT FILE.                         
050000     WRITE REG-CCRMRPT FROM WS-RPT-DECIMAL-LINE.                          
050100* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
050200 3000-EXIT.                                                               
050300     EXIT.                                                                
050400                                                                          
050500*****************************************************************         
050600*  4000 - GPA DISTRIBUTION OVER ACTIVE STUDENTS, FOUR BANDS      *        
050700*****************************************************************         
050800 4000-GPA-DISTRIBUTION.                                                   
050900     MOVE ZERO TO WS-BAND-EXCELLENT.                                      
051000     MOVE ZERO TO WS-BAND-GOOD.                                           
051100* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
051200     MOVE ZERO TO WS-BAND-SATISFACTORY.                                   
051300     MOVE ZERO TO WS-BAND-NEEDS-IMPROVE.                                  
051400     SET WS-STU-IDX TO 1.                                                 
051500*------------------------------------------------------------             
051600* 4010-SCAN - SEE CHANGE LOG FOR HISTORY.                                 
051700*------------------------------------------------------------             
051800 4010-SCAN.                                                               
051900     IF WS-STU-IDX > WS-STU-CNT                                           
052000        GO TO 4020-PRINT.                                                 
052100     IF TB-STU-STATUS(WS-STU-IDX) = 'A'                                   
052200        PERFORM 4015-BAND-ONE-STUDENT THRU 4015-EXIT.                     
052300     SET WS-STU-IDX UP BY 1.                                              
052400* LOOPS BACK FOR THE NEXT RECORD OR NEXT PASS.                            
052500     GO TO 4010-SCAN.                                                     
052600*------------------------------------------------------------             
052700* 4015-BAND-ONE-STUDENT - SEE CHANGE LOG FOR HISTORY.                     
052800*------------------------------------------------------------             
052900 4015-BAND-ONE-STUDENT.                                                   
053000     IF TB-STU-GPA(WS-STU-IDX) >= 3.70                                    
053100        ADD 1 TO WS-BAND-EXCELLENT                                        
053200        GO TO 4015-EXIT.                                                  
053300     IF TB-STU-GPA(WS-STU-IDX) >= 3.00                                    
053400        ADD 1 TO WS-BAND-GOOD                                             
053500        GO TO 4015-EXIT.                                                  
053600* CONDITION TEST - SEE THE RULE NOTED IN THE BANNER ABOVE.                
053700     IF TB-STU-GPA(WS-STU-IDX) >= 2.00                                    
053800        ADD 1 TO WS-BAND-SATISFACTORY                                     
053900        GO TO 4015-EXIT.                                                  
054000     ADD 1 TO WS-BAND-NEEDS-IMPROVE.                                      
054100* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
054200 4015-EXIT.                                                               
054300     EXIT.                                                                
054400*------------------------------------------------------------             
054500* 4020-PRINT - SEE CHANGE LOG FOR HISTORY.                                
054600*------------------------------------------------------------             
054700 4020-PRINT.                                                              
054800     MOVE 'GPA DISTRIBUTION' TO SH-TEXT.                                  
054900     WRITE REG-CCRMRPT FROM WS-RPT-SECTION-HDR.                           
055000* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
055100     MOVE 'EXCELLENT (GPA >= 3.70)' TO LL-LABEL.                          
055200     MOVE WS-BAND-EXCELLENT TO LL-VALUE.                                  
055300     WRITE REG-CCRMRPT FROM WS-RPT-LABEL-LINE.                            
055400* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
055500     MOVE 'GOOD (3.00 - 3.69)' TO LL-LABEL.                               
055600     MOVE WS-BAND-GOOD TO LL-VALUE.                                       
055700     WRITE REG-CCRMRPT FROM WS-RPT-LABEL-LINE.                            
055800* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
055900     MOVE 'SATISFACTORY (2.00 - 2.99)' TO LL-LABEL.                       
056000     MOVE WS-BAND-SATISFACTORY TO LL-VALUE.                               
056100     WRITE REG-CCRMRPT FROM WS-RPT-LABEL-LINE.                            
056200* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
056300     MOVE 'NEEDS IMPROVEMENT (BELOW 2.00)' TO LL-LABEL.                   
056400     MOVE WS-BAND-NEEDS-IMPROVE TO LL-VALUE.                              
056500     WRITE REG-CCRMRPT FROM WS-RPT-LABEL-LINE.                            
056600* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
056700 4000-EXIT.                                                               
056800     EXIT.                                                                
056900                                                                          
057000*****************************************************************         
057100*  5000 - SEMESTER STATISTICS - SIX SEMESTERS IN DOMAIN ORDER,   *        
057200*  ACTIVE ENROLLMENT COUNT PER SEMESTER.                         *        
057300*****************************************************************         
057400 5000-SEMESTER-STATS.                                                     
057500     SET WS-SEM-IDX TO 1.                                                 
057600*------------------------------------------------------------             
057700* 5010-ZERO-LOOP - SEE CHANGE LOG FOR HISTORY.                            
057800*------------------------------------------------------------             
057900 5010-ZERO-LOOP.                                                          
058000     IF WS-SEM-IDX > 6                                                    
058100        GO TO 5020-COUNT.                                                 
058200     MOVE ZERO TO TB-SEM-COUNT(WS-SEM-IDX).                               
058300     SET WS-SEM-IDX UP BY 1.                                              
058400* LOOPS BACK FOR THE NEXT RECORD OR NEXT PASS.                            
058500     GO TO 5010-ZERO-LOOP.                                                
058600*------------------------------------------------------------             
058700* 5020-COUNT - SEE CHANGE LOG FOR HISTORY.                                
058800*------------------------------------------------------------             
058900 5020-COUNT.                                                              
059000     SET WS-ENR-IDX TO 1.                                                 
059100*------------------------------------------------------------             
059200* 5021-SCAN - SEE CHANGE LOG FOR HISTORY.                                 
059300*------------------------------------------------------------             
059400 5021-SCAN.                                                               
059500     IF WS-ENR-IDX > WS-ENR-CNT                                           
059600        GO TO 5030-PRINT.                                                 
059700     IF TB-ENR-STATUS(WS-ENR-IDX) = 'A'                                   
059800        PERFORM 5025-BUMP-SEMESTER THRU 5025-EXIT.                        
059900     SET WS-ENR-IDX UP BY 1.                                              
060000* LOOPS BACK FOR THE NEXT RECORD OR NEXT PASS.                            
060100     GO TO 5021-SCAN.                                                     
060200*------------------------------------------------------------             
060300* 5025-BUMP-SEMESTER - SEE CHANGE LOG FOR HISTORY.                        
060400*------------------------------------------------------------             
060500 5025-BUMP-SEMESTER.                                                      
060600     SET WS-SEM-IDX TO 1.                                                 
060700*------------------------------------------------------------             
060800* 5026-SCAN - SEE CHANGE LOG FOR HISTORY.                                 
060900*------------------------------------------------------------             
061000 5026-SCAN.                                                               
061100     IF WS-SEM-IDX > 6                                                    
061200        GO TO 5025-EXIT.                                                  
061300     IF TB-SEM-CODE(WS-SEM-IDX) = TB-ENR-SEMESTER(WS-ENR-IDX)             
061400        ADD 1 TO TB-SEM-COUNT(WS-SEM-IDX)                                 
061500        GO TO 5025-EXIT.                                                  
061600     SET WS-SEM-IDX UP BY 1.                                              
061700* LOOPS BACK FOR THE NEXT RECORD OR NEXT PASS.                            
061800     GO TO 5026-SCAN.                                                     
061900* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
062000 5025-EXIT.                                                               
062100     EXIT.                                                                
062200*------------------------------------------------------------             
062300* 5030-PRINT - SEE CHANGE LOG FOR HISTORY.                                
062400*------------------------------------------------------------             
062500 5030-PRINT.                                                              
062600     MOVE 'SEMESTER STATISTICS' TO SH-TEXT.                               
062700     WRITE REG-CCRMRPT FROM WS-RPT-SECTION-HDR.                           
062800     SET WS-SEM-IDX TO 1.                                                 
062900*------------------------------------------------------------             
063000* 5031-PRINT-LOOP - SEE CHANGE LOG FOR HISTORY.                           
063100*------------------------------------------------------------             
063200 5031-PRINT-LOOP.                                                         
063300     IF WS-SEM-IDX > 6                                                    
063400        GO TO 5000-EXIT.                                                  
063500     MOVE TB-SEM-CODE(WS-SEM-IDX) TO LL-LABEL.                            
063600* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
063700     MOVE TB-SEM-COUNT(WS-SEM-IDX) TO LL-VALUE.                           
063800     WRITE REG-CCRMRPT FROM WS-RPT-LABEL-LINE.                            
063900     SET WS-SEM-IDX UP BY 1.                                              
064000     GO TO 5031-PRINT-LOOP.                                               
064100* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
064200 5000-EXIT.                                                               
064300     EXIT.                                                                
064400                                                                          
064500*****************************************************************         
064600*  6000 - COURSE POPULARITY.  ONE SRTCRS RECORD PER ACTIVE       *        
064700*  COURSE, SORTED DESCENDING BY ENROLLMENT COUNT - SAME SORT /   *        
064800*  RELEASE / RETURN TECHNIQUE THE OLD GRADE REPORT USED (DKT     *        
064900*  01/22/91, CR-0188).                                           *CR0188  
065000*****************************************************************         
065100 6000-COURSE-POPULARITY.                                                  
065200     MOVE 'COURSE POPULARITY' TO SH-TEXT.                                 
065300     WRITE REG-CCRMRPT FROM WS-RPT-SECTION-HDR.                           
065400* SORTS THE WORK FILE VIA THE PROCEDURES BELOW.                           
065500     SORT SRTCRS DESCENDING KEY SC-COUNT                                  
065600          INPUT PROCEDURE 6100-BUILD-SRTCRS                               
065700          OUTPUT PROCEDURE 6200-PRINT-SRTCRS.                             
065800* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
065900 6000-EXIT.                                                               
066000     EXIT.                                                                
066100                                                                          
066200 6100-BUILD-SRTCRS SECTION.                                               
066300*------------------------------------------------------------             
066400* 6100-START - SEE CHANGE LOG FOR HISTORY.                                
066500*------------------------------------------------------------             
066600 6100-START.                                                              
066700     SET WS-CRS-IDX TO 1.                                                 
066800*------------------------------------------------------------             
066900* 6110-SCAN - SEE CHANGE LOG FOR HISTORY.                                 
067000*------------------------------------------------------------             
067100 6110-SCAN.                                                               
067200     IF WS-CRS-IDX > WS-CRS-CNT                                           
067300        GO TO 6100-EXIT.                                                  
067400     IF TB-CRS-STATUS(WS-CRS-IDX) = 'A'                                   
067500        PERFORM 6120-RELEASE-ONE THRU 6120-EXIT.                          
067600     SET WS-CRS-IDX UP BY 1.                                              
067700* LOOPS BACK FOR THE NEXT RECORD OR NEXT PASS.                            
067800     GO TO 6110-SCAN.                                                     
067900*------------------------------------------------------------             
068000* 6120-RELEASE-ONE - SEE CHANGE LOG FOR HISTORY.                          
068100*------------------------------------------------------------             
068200 6120-RELEASE-ONE.                                                        
068300     MOVE ZERO TO WS-ONE-COUNT.                                           
068400     SET WS-ENR-IDX TO 1.                                                 
068500*------------------------------------------------------------             
068600* 6121-SCAN - SEE CHANGE LOG FOR HISTORY.                                 
068700*------------------------------------------------------------             
068800 6121-SCAN.                                                               
068900     IF WS-ENR-IDX > WS-ENR-CNT                                           
069000        GO TO 6122-RELEASE.                                               
069100     IF TB-ENR-DEPT(WS-ENR-IDX)     = TB-CRS-DEPT(WS-CRS-IDX)             
069200        AND TB-ENR-NUMBER(WS-ENR-IDX) = TB-CRS-NUMBER(WS-CRS-IDX)         
069300        AND TB-ENR-SEMESTER(WS-ENR-IDX) =                                 
069400                                    TB-CRS-SEMESTER(WS-CRS-IDX)           
069500        AND TB-ENR-STATUS(WS-ENR-IDX) = 'A'                               
069600           ADD 1 TO WS-ONE-COUNT.                                         
069700     SET WS-ENR-IDX UP BY 1.                                              
069800* LOOPS BACK FOR THE NEXT RECORD OR NEXT PASS.                            
069900     GO TO 6121-SCAN.                                                     
070000*------------------------------------------------------------             
070100* 6122-RELEASE - SEE CHANGE LOG FOR HISTORY.                              
070200*------------------------------------------------------------             
070300 6122-RELEASE.                                                            
070400     MOVE WS-ONE-COUNT TO SC-COUNT.                                       
070500     MOVE TB-CRS-DEPT(WS-CRS-IDX)   TO SC-DEPT.                           
070600* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
070700     MOVE TB-CRS-NUMBER(WS-CRS-IDX) TO SC-NUMBER.                         
070800     MOVE TB-CRS-TITLE(WS-CRS-IDX)  TO SC-TITLE.                          
070900     RELEASE REG-SRTCRS.                                                  
071000* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
071100 6120-EXIT.                                                               
071200     EXIT.                                                                
071300* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
071400 6100-EXIT.                                                               
071500     EXIT.                                                                
071600                                                                          
071700 6200-PRINT-SRTCRS SECTION.                                               
071800*------------------------------------------------------------             
071900* 6210-RETURN-LOOP - SEE CHANGE LOG FOR HISTORY.                          
072000*------------------------------------------------------------             
072100 6210-RETURN-LOOP.                                                        
072200     RETURN SRTCRS                                                        
072300         AT END GO TO 6200-EXIT.                                          
072400     MOVE SPACES TO WS-RPT-COURSE-CODE-WORK.                              
072500* BUILDS A TRIMMED VALUE - NO INTRINSIC FUNCTION USED.                    
072600     STRING SC-DEPT   DELIMITED BY SPACE                                  
072700            SC-NUMBER DELIMITED BY SPACE                                  
072800            INTO WS-RPT-COURSE-CODE-WORK.                                 
072900     MOVE WS-RPT-COURSE-CODE-WORK TO CL-CODE.                             
073000     MOVE SC-TITLE               TO CL-TITLE.                             
073100* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
073200     MOVE SC-COUNT               TO CL-COUNT.                             
073300     WRITE REG-CCRMRPT FROM WS-RPT-COURSE-LINE.                           
073400     GO TO 6210-RETURN-LOOP.                                              
073500* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
073600 6200-EXIT.                                                               
073700     EXIT.                                                                
073800                                                                          
073900*****************************************************************         
074000*  7000 - TOP STUDENTS, GPA DESCENDING, FIRST WS-TOP-N (MPC      *        
074100*  10/05/93, CR-0263).  SAME SORT/RELEASE/RETURN TECHNIQUE.      *CR0263  
074200*****************************************************************         
074300 7000-TOP-STUDENTS.                                                       
074400     MOVE 'TOP STUDENTS' TO SH-TEXT.                                      
074500     WRITE REG-CCRMRPT FROM WS-RPT-SECTION-HDR.                           
074600* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
074700     MOVE ZERO TO WS-RANK-CNT.                                            
074800     SORT SRTSTU DESCENDING KEY SS-GPA                                    
074900          INPUT PROCEDURE 7100-BUILD-SRTSTU                               
075000          OUTPUT PROCEDURE 7200-PRINT-SRTSTU.                             
075100* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
075200 7000-EXIT.                                                               
075300     EXIT.                                                                
075400                                                                          
075500 7100-BUILD-SRTSTU SECTION.                                               
075600*------------------------------------------------------------             
075700* 7100-START - SEE CHANGE LOG FOR HISTORY.                                
075800*------------------------------------------------------------             
075900 7100-START.                                                              
076000     SET WS-STU-IDX TO 1.                                                 
076100*------------------------------------------------------------             
076200* 7110-SCAN - SEE CHANGE LOG FOR HISTORY.                                 
076300*------------------------------------------------------------             
076400 7110-SCAN.                                                               
076500     IF WS-STU-IDX > WS-STU-CNT                                           
076600        GO TO 7100-EXIT.                                                  
076700     IF TB-STU-STATUS(WS-STU-IDX) = 'A'                                   
076800        MOVE TB-STU-GPA(WS-STU-IDX)  TO SS-GPA                            
076900        MOVE TB-STU-NAME(WS-STU-IDX) TO SS-NAME                           
077000        MOVE TB-STU-ID(WS-STU-IDX)   TO SS-ID                             
077100        RELEASE REG-SRTSTU.                                               
077200     SET WS-STU-IDX UP BY 1.                                              
077300* LOOPS BACK FOR THE NEXT RECORD OR NEXT PASS.                            
077400     GO TO 7110-SCAN.                                                     
077500* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
077600 7100-EXIT.                                                               
077700     EXIT.                                                                
077800                                                                          
077900 7200-PRINT-SRTSTU SECTION.                                               
078000*------------------------------------------------------------             
078100* 7210-RETURN-LOOP - SEE CHANGE LOG FOR HISTORY.                          
078200*------------------------------------------------------------             
078300 7210-RETURN-LOOP.                                                        
078400     IF WS-RANK-CNT NOT LESS THAN WS-TOP-N                                
078500        GO TO 7200-EXIT.                                                  
078600     RETURN SRTSTU                                                        
078700         AT END GO TO 7200-EXIT.                                          
078800* BUMPS THE RUNNING COUNT OR ACCUMULATOR.                                 
078900     ADD 1 TO WS-RANK-CNT.                                                
079000     MOVE WS-RANK-CNT TO SL-RANK.                                         
079100     MOVE SS-NAME     TO SL-NAME.                                         
079200* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
079300     MOVE SS-ID       TO SL-ID.                                           
079400     MOVE SS-GPA      TO SL-GPA.                                          
079500     WRITE REG-CCRMRPT FROM WS-RPT-STUDENT-LINE.                          
079600* LOOPS BACK FOR THE NEXT RECORD OR NEXT PASS.                            
079700     GO TO 7210-RETURN-LOOP.                                              
079800* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
079900 7200-EXIT.                                                               
080000     EXIT.                                                                
080100                                                                          

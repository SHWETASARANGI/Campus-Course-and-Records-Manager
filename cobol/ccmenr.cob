000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  CCMENR.                                                     
000300 AUTHOR.  R E FENWICK.                                                    
000400 INSTALLATION.  ACADEMIC RECORDS DIVISION - DATA CENTER.                  
000500 DATE-WRITTEN.  04/03/1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.  INTERNAL USE ONLY - REGISTRAR DATA.                           
000800*****************************************************************         
000900*                 C C R M   B A T C H   S Y S T E M             *         
001000*          CAMPUS COURSE AND RECORDS MANAGER - ENROLLMENT        *        
001100*****************************************************************         
001200* PROGRAM      : CCMENR                                                   
001300* ANALYST      : R FENWICK                                                
001400* PROGRAMMER   : R FENWICK                                                
001500* PURPOSE      : APPLIES ENROLL / UNENROLL / GRADE TRANSACTIONS           
001600*              : AGAINST THE STUDENT AND COURSE MASTERS, KEEPING          
001700*              : THE ENROLLMENT REGISTER AND RECOMPUTING GPA.             
001800* CHANGE LOG   :                                                          
001900*   DATE      BY   REQUEST   DESCRIPTION                                  
002000*   --------  ---  --------  --------------------------------             
002100*   04/03/89  REF  CR-0108   INITIAL WRITE - ENROLL/UNENROLL ONLY.CR0108  
002200*   04/19/89  REF  CR-0111   ADDED RECORD-GRADE AND THE GPA       CR0111  
002300*                            RECOMPUTATION ROUTINE.                       
002400*   07/02/90  DKT  CR-0160   18-CREDIT SEMESTER CAP EDIT ADDED PERCR0160  
002500*                            REGISTRAR POLICY 90-3.                       
002600*   11/14/91  DKT  CR-0210   DUPLICATE-ENROLLMENT CHECK NOW KEYS  CR0210  
002700*                            ON COURSE CODE, NOT COURSE ID, SO A          
002800*                            RE-USED SLOT NUMBER CANNOT MASK IT.          
002900*   06/18/92  MPC  CR-0241   TABLE SUBSCRIPTS AND ALL COUNTERS    CR0241  
003000*                            MOVED TO COMP FOR THE FALL LOAD RUN.         
003100*   03/09/95  MPC  CR-0280   REJECT MESSAGES NOW CARRY THE        CR0280  
003200*                            CURRENT/MAX/ATTEMPTED CREDIT FIGURES.        
003300*   09/14/96  JAH  CR-0302   COURSE-CODE PARSE ON THE TRANSACTION CR0302  
003400*                            FILE TIGHTENED TO MATCH CCMSTR.              
003500*   11/09/98  JAH  CR-0339   Y2K - SEMESTER COMPARISONS USE THE   CR0339  
003600*                            TWO-CHARACTER CODE ONLY, NO CENTURY          
003700*                            DIGIT ANYWHERE IN THIS PROGRAM.              
003800*   04/27/00  JAH  CR-0356   FINAL CLEANUP FOR THE SPRING LOAD.   CR0356  
003900*****************************************************************         
004000                                                                          
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SPECIAL-NAMES.                                                           
004400     C01 IS TOP-OF-FORM.                                                  
004500                                                                          
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800                                                                          
004900     SELECT STUDENT  ASSIGN TO STUDENT                                    
005000                 ORGANIZATION IS LINE SEQUENTIAL                          
005100                 FILE STATUS IS FS-STUDENT.                               
005200                                                                          
005300     SELECT COURSE   ASSIGN TO COURSE                                     
005400                 ORGANIZATION IS LINE SEQUENTIAL                          
005500                 FILE STATUS IS FS-COURSE.                                
005600                                                                          
005700     SELECT ENROLL   ASSIGN TO ENROLL                                     
005800                 ORGANIZATION IS LINE SEQUENTIAL                          
005900                 FILE STATUS IS FS-ENROLL.                                
006000                                                                          
006100     SELECT ENROLLTX ASSIGN TO ENROLLTX                                   
006200                 ORGANIZATION IS LINE SEQUENTIAL                          
006300                 FILE STATUS IS FS-ENROLLTX.                              
006400                                                                          
006500     SELECT ERRLOG   ASSIGN TO ERRLOG                                     
006600                 ORGANIZATION IS LINE SEQUENTIAL                          
006700                 FILE STATUS IS FS-ERRLOG.                                
006800                                                                          
006900 DATA DIVISION.                                                           
007000 FILE SECTION.                                                            
007100*                                                                         
007200* ----  STUDENT MASTER  ----                                              
007300*                                                                         
007400 FD  STUDENT                                                              
007500     LABEL RECORD STANDARD                                                
007600     RECORD CONTAINS 88 CHARACTERS.                                       
007700 01  REG-STUDENT.                                                         
007800     05  STU-ID              PIC X(07).                                   
007900     05  STU-ID-R REDEFINES STU-ID.                                       
008000         10  STU-ID-PREFIX   PIC X(03).                                   
008100         10  STU-ID-SEQ      PIC 9(04).                                   
008200     05  STU-REG-NO          PIC X(10).                                   
008300     05  STU-NAME            PIC X(30).                                   
008400     05  STU-EMAIL           PIC X(30).                                   
008500     05  STU-STATUS          PIC X(01).                                   
008600     05  STU-SEMESTER        PIC X(02).                                   
008700     05  STU-GPA             PIC 9V99.                                    
008800     05  STU-TOT-CREDITS     PIC 9(03).                                   
008900     05  FILLER              PIC X(02).                                   
009000                                                                          
009100*                                                                         
009200* ----  COURSE MASTER (READ-ONLY IN THIS PROGRAM)  ----                   
009300*                                                                         
009400 FD  COURSE                                                               
009500     LABEL RECORD STANDARD                                                
009600     RECORD CONTAINS 75 CHARACTERS.                                       
009700 01  REG-COURSE.                                                          
009800     05  CRS-ID              PIC X(07).                                   
009900     05  CRS-DEPT-CODE       PIC X(04).                                   
010000     05  CRS-NUMBER          PIC X(04).                                   
010100     05  CRS-TITLE           PIC X(30).                                   
010200     05  CRS-CREDITS         PIC 9(02).                                   
010300     05  CRS-DEPARTMENT      PIC X(15).                                   
010400     05  CRS-INSTR-ID        PIC X(07).                                   
010500     05  CRS-SEMESTER        PIC X(02).                                   
010600     05  CRS-STATUS          PIC X(01).                                   
010700     05  FILLER              PIC X(03).                                   
010800                                                                          
010900*                                                                         
011000* ----  ENROLLMENT REGISTER  ----                                         
011100*                                                                         
011200 FD  ENROLL                                                               
011300     LABEL RECORD STANDARD                                                
011400     RECORD CONTAINS 35 CHARACTERS.                                       
011500 01  REG-ENROLL.                                                          
011600     05  ENR-ID              PIC X(07).                                   
011700     05  ENR-ID-R REDEFINES ENR-ID.                                       
011800         10  ENR-ID-PREFIX   PIC X(03).                                   
011900         10  ENR-ID-SEQ      PIC 9(04).                                   
012000     05  ENR-STUDENT-ID      PIC X(07).                                   
012100     05  ENR-DEPT-CODE       PIC X(04).                                   
012200     05  ENR-NUMBER          PIC X(04).                                   
012300     05  ENR-SEMESTER        PIC X(02).                                   
012400     05  ENR-SCORE           PIC 9(03)V99.                                
012500     05  ENR-GRADE           PIC X(02).                                   
012600     05  ENR-STATUS          PIC X(01).                                   
012700     05  FILLER              PIC X(03).                                   
012800                                                                          
012900*                                                                         
013000* ----  ENROLLMENT TRANSACTION INPUT  ----                                
013100*                                                                         
013200 FD  ENROLLTX                                                             
013300     LABEL RECORD STANDARD                                                
013400     RECORD CONTAINS 35 CHARACTERS.                                       
013500 01  REG-ENROLLTX.                                                        
013600     05  TX-OP-CODE          PIC X(01).                                   
013700         88  TX-IS-ENROLL    VALUE 'E'.                                   
013800         88  TX-IS-UNENROLL  VALUE 'U'.                                   
013900         88  TX-IS-GRADE     VALUE 'G'.                                   
014000     05  TX-STUDENT-ID       PIC X(07).                                   
014100     05  TX-CODE-RAW         PIC X(08).                                   
014200     05  TX-SEMESTER         PIC X(02).                                   
014300     05  TX-SCORE            PIC 9(03)V99.                                
014400     05  FILLER              PIC X(12).                                   
014500                                                                          
014600*                                                                         
014700* ----  SKIP-AND-LOG ERROR OUTPUT  ----                                   
014800*                                                                         
014900 FD  ERRLOG                                                               
015000     LABEL RECORD STANDARD                                                
015100     RECORD CONTAINS 132 CHARACTERS.                                      
015200 01  REG-ERRLOG               PIC X(132).                                 
015300                                                                          
015400 WORKING-STORAGE SECTION.                                                 
015500*                                                                         
015600 01  FS-STUDENT               PIC X(02) VALUE SPACES.                     
015700* FS-COURSE - WORKING STORAGE.                                            
015800 01  FS-COURSE                PIC X(02) VALUE SPACES.                     
015900* FS-ENROLL - WORKING STORAGE.                                            
016000 01  FS-ENROLL                PIC X(02) VALUE SPACES.                     
016100* FS-ENROLLTX - WORKING STORAGE.                                          
016200 01  FS-ENROLLTX              PIC X(02) VALUE SPACES.                     
016300* FS-ERRLOG - WORKING STORAGE.                                            
016400 01  FS-ERRLOG                PIC X(02) VALUE SPACES.                     
016500*                                                                         
016600* ----  IN-MEMORY STUDENT TABLE  ----                                     
016700*                                                                         
016800 01  WS-STUDENT-TAB.                                                      
016900     05  WS-STU-CNT           COMP PIC 9(05) VALUE ZERO.                  
017000     05  WS-STU-ENTRY OCCURS 500 TIMES                                    
017100                      INDEXED BY WS-STU-IDX.                              
017200         10  TB-STU-ID           PIC X(07).                               
017300         10  TB-STU-REG-NO       PIC X(10).                               
017400         10  TB-STU-NAME         PIC X(30).                               
017500         10  TB-STU-EMAIL        PIC X(30).                               
017600         10  TB-STU-STATUS       PIC X(01).                               
017700         10  TB-STU-SEMESTER     PIC X(02).                               
017800         10  TB-STU-GPA          PIC 9V99.                                
017900         10  TB-STU-TOT-CREDITS  PIC 9(03).                               
018000*                                                                         
018100* ----  IN-MEMORY COURSE TABLE  ----                                      
018200*                                                                         
018300 01  WS-COURSE-TAB.                                                       
018400     05  WS-CRS-CNT           COMP PIC 9(05) VALUE ZERO.                  
018500     05  WS-CRS-ENTRY OCCURS 500 TIMES                                    
018600                      INDEXED BY WS-CRS-IDX.                              
018700         10  TB-CRS-DEPT         PIC X(04).                               
018800         10  TB-CRS-NUMBER       PIC X(04).                               
018900         10  TB-CRS-CREDITS      PIC 9(02).                               
019000         10  TB-CRS-STATUS       PIC X(01).                               
019100*                                                                         
019200* ----  IN-MEMORY ENROLLMENT TABLE  ----                                  
019300*                                                                         
019400 01  WS-ENROLL-TAB.                                                       
019500     05  WS-ENR-CNT           COMP PIC 9(05) VALUE ZERO.                  
019600     05  WS-ENR-ENTRY OCCURS 2000 TIMES                                   
019700                      INDEXED BY WS-ENR-IDX.                              
019800         10  TB-ENR-STUDENT-ID   PIC X(07).                               
019900         10  TB-ENR-DEPT         PIC X(04).                               
020000         10  TB-ENR-NUMBER       PIC X(04).                               
020100         10  TB-ENR-SEMESTER     PIC X(02).                               
020200         10  TB-ENR-SCORE        PIC 9(03)V99.                            
020300         10  TB-ENR-GRADE        PIC X(02).                               
020400         10  TB-ENR-STATUS       PIC X(01).                               
020500* WS-ENR-SEQ - WORKING STORAGE.                                           
020600 77  WS-ENR-SEQ               COMP PIC 9(04) VALUE ZERO.                  
020700*                                                                         
020800* ----  14-ROW GRADE-POINT TABLE, LOADED BY HAND, NOT VALUE'D  ---        
020900*                                                                         
021000 01  WS-GRADE-TAB.                                                        
021100     05  WS-GRADE-ENTRY OCCURS 14 TIMES                                   
021200                      INDEXED BY WS-GR-IDX.                               
021300         10  TB-GR-LETTER        PIC X(02).                               
021400         10  TB-GR-POINTS        PIC 9V9.                                 
021500         10  TB-GR-COUNTS        PIC X(01).                               
021600             88  TB-GR-COUNTS-GPA  VALUE 'Y'.                             
021700*                                                                         
021800* ----  COURSE-CODE PARSE WORK AREA (SAME ALGORITHM AS CCMSTR,   *        
021900* ----  CARRIED HERE UNCOPIED PER SHOP HABIT)                    *        
022000*                                                                         
022100 01  WS-CODE-WORK             PIC X(08).                                  
022200* WS-CODE-WORK-R - WORKING STORAGE.                                       
022300 01  WS-CODE-WORK-R REDEFINES WS-CODE-WORK.                               
022400     05  WS-CODE-CHAR         PIC X(01) OCCURS 8 TIMES.                   
022500* WS-CODE-IDX - WORKING STORAGE.                                          
022600 01  WS-CODE-IDX              COMP PIC 9(02) VALUE ZERO.                  
022700* WS-CODE-LETTERS - WORKING STORAGE.                                      
022800 01  WS-CODE-LETTERS          COMP PIC 9(02) VALUE ZERO.                  
022900* WS-TX-DEPT - WORKING STORAGE.                                           
023000 01  WS-TX-DEPT               PIC X(04).                                  
023100* WS-TX-NUMBER - WORKING STORAGE.                                         
023200 01  WS-TX-NUMBER             PIC X(04).                                  
023300*                                                                         
023400* ----  MISCELLANEOUS SWITCHES AND WORK FIELDS  ----                      
023500*                                                                         
023600 01  WS-VALID-SW              PIC X(01) VALUE 'Y'.                        
023700     88  WS-IS-VALID          VALUE 'Y'.                                  
023800     88  WS-NOT-VALID         VALUE 'N'.                                  
023900* WS-FOUND-SW - WORKING STORAGE.                                          
024000 01  WS-FOUND-SW              PIC X(01) VALUE 'N'.                        
024100     88  WS-FOUND             VALUE 'Y'.                                  
024200     88  WS-NOT-FOUND         VALUE 'N'.                                  
024300* WS-STU-POS - WORKING STORAGE.                                           
024400 77  WS-STU-POS               COMP PIC 9(05) VALUE ZERO.                  
024500* WS-CRS-POS - WORKING STORAGE.                                           
024600 77  WS-CRS-POS               COMP PIC 9(05) VALUE ZERO.                  
024700* WS-ENR-POS - WORKING STORAGE.                                           
024800 77  WS-ENR-POS               COMP PIC 9(05) VALUE ZERO.                  
024900* WS-CRS-CREDITS-FOUND - WORKING STORAGE.                                 
025000 01  WS-CRS-CREDITS-FOUND     PIC 9(02) VALUE ZERO.                       
025100* WS-SEM-CREDITS - WORKING STORAGE.                                       
025200 77  WS-SEM-CREDITS           COMP PIC 9(04) VALUE ZERO.                  
025300* WS-ATTEMPT-CREDITS - WORKING STORAGE.                                   
025400 77  WS-ATTEMPT-CREDITS       COMP PIC 9(04) VALUE ZERO.                  
025500* WS-TOTAL-CREDITS - WORKING STORAGE.                                     
025600 01  WS-TOTAL-CREDITS         COMP PIC 9(04) VALUE ZERO.                  
025700* WS-SUM-POINTS - WORKING STORAGE.                                        
025800 01  WS-SUM-POINTS            COMP PIC S9(06)V99 VALUE ZERO.              
025900* WS-SUM-CREDITS - WORKING STORAGE.                                       
026000 01  WS-SUM-CREDITS           COMP PIC 9(05) VALUE ZERO.                  
026100* WS-GRADE-POINTS-FOUND - WORKING STORAGE.                                
026200 01  WS-GRADE-POINTS-FOUND    PIC 9V9 VALUE ZERO.                         
026300* WS-GRADE-COUNTS-FOUND - WORKING STORAGE.                                
026400 01  WS-GRADE-COUNTS-FOUND    PIC X(01) VALUE 'N'.                        
026500* WS-REASON - WORKING STORAGE.                                            
026600 01  WS-REASON                PIC X(60) VALUE SPACES.                     
026700* WS-REASON-NUM1 - WORKING STORAGE.                                       
026800 01  WS-REASON-NUM1           PIC ZZ9.                                    
026900* WS-REASON-NUM2 - WORKING STORAGE.                                       
027000 01  WS-REASON-NUM2           PIC ZZ9.                                    
027100* WS-REASON-NUM3 - WORKING STORAGE.                                       
027200 01  WS-REASON-NUM3           PIC ZZ9.                                    
027300* WS-TX-COUNT - WORKING STORAGE.                                          
027400 77  WS-TX-COUNT              COMP PIC 9(05) VALUE ZERO.                  
027500* WS-TX-REJECT-COUNT - WORKING STORAGE.                                   
027600 77  WS-TX-REJECT-COUNT       COMP PIC 9(05) VALUE ZERO.                  
027700*                                                                         
027800* ----  ERROR LOG LINE LAYOUT  ----                                       
027900*                                                                         
028000 01  WS-ERRLOG-LINE.                                                      
028100     05  EL-SOURCE            PIC X(10).                                  
028200     05  FILLER               PIC X(02) VALUE SPACES.                     
028300     05  EL-KEY               PIC X(30).                                  
028400     05  FILLER               PIC X(02) VALUE SPACES.                     
028500     05  EL-REASON            PIC X(60).                                  
028600     05  FILLER               PIC X(28) VALUE SPACES.                     
028700                                                                          
028800 PROCEDURE DIVISION.                                                      
028900                                                                          
029000*------------------------------------------------------------             
029100* 0000-MAIN-LOGIC - SEE CHANGE LOG FOR HISTORY.                           
029200*------------------------------------------------------------             
029300 0000-MAIN-LOGIC.                                                         
029400     PERFORM 0050-INIT-GRADE-TABLE                                        
029500         THRU 0050-EXIT.                                                  
029600     PERFORM 0100-OPEN-INPUTS                                             
029700         THRU 0100-EXIT.                                                  
029800* INVOKES THE NAMED RANGE, RETURNS AT ITS EXIT.                           
029900     PERFORM 1000-LOAD-STUDENTS                                           
030000         THRU 1000-EXIT.                                                  
030100     PERFORM 1100-LOAD-COURSES                                            
030200         THRU 1100-EXIT.                                                  
030300     PERFORM 1200-LOAD-ENROLL                                             
030400         THRU 1200-EXIT.                                                  
030500* INVOKES THE NAMED RANGE, RETURNS AT ITS EXIT.                           
030600     PERFORM 1300-CLOSE-LOAD-FILES                                        
030700         THRU 1300-EXIT.                                                  
030800     PERFORM 2000-PROCESS-TRANSACTIONS                                    
030900         THRU 2000-EXIT.                                                  
031000     PERFORM 8000-REWRITE-MASTERS                                         
031100         THRU 8000-EXIT.                                                  
031200     DISPLAY 'CCMENR - TRANSACTIONS READ ' WS-TX-COUNT                    
031300             ' REJECTED ' WS-TX-REJECT-COUNT.                             
031400     STOP RUN.                                                            
031500                                                                          
031600*-----------------------------------------------------------------        
031700* 0050 - LOAD THE FOURTEEN-ROW GRADE-POINT TABLE.  NO VALUE CLAUSE        
031800* ON THE OCCURS - TABLES ARE LOADED BY HAND, ONE MOVE PER ROW.            
031900*-----------------------------------------------------------------        
032000 0050-INIT-GRADE-TABLE.                                                   
032100     MOVE 'A+' TO TB-GR-LETTER(1).  MOVE 4.0 TO TB-GR-POINTS(1).          
032200     MOVE 'Y'  TO TB-GR-COUNTS(1).                                        
032300* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
032400     MOVE 'A ' TO TB-GR-LETTER(2).  MOVE 4.0 TO TB-GR-POINTS(2).          
032500     MOVE 'Y'  TO TB-GR-COUNTS(2).                                        
032600     MOVE 'A-' TO TB-GR-LETTER(3).  MOVE 3.7 TO TB-GR-POINTS(3).          
032700* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
032800     MOVE 'Y'  TO TB-GR-COUNTS(3).                                        
032900     MOVE 'B+' TO TB-GR-LETTER(4).  MOVE 3.3 TO TB-GR-POINTS(4).          
033000     MOVE 'Y'  TO TB-GR-COUNTS(4).                                        
033100* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
033200     MOVE 'B ' TO TB-GR-LETTER(5).  MOVE 3.0 TO TB-GR-POINTS(5).          
033300     MOVE 'Y'  TO TB-GR-COUNTS(5).                                        
033400     MOVE 'B-' TO TB-GR-LETTER(6).  MOVE 2.7 TO TB-GR-POINTS(6).          
033500* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
033600     MOVE 'Y'  TO TB-GR-COUNTS(6).                                        
033700     MOVE 'C+' TO TB-GR-LETTER(7).  MOVE 2.3 TO TB-GR-POINTS(7).          
033800     MOVE 'Y'  TO TB-GR-COUNTS(7).                                        
033900* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
034000     MOVE 'C ' TO TB-GR-LETTER(8).  MOVE 2.0 TO TB-GR-POINTS(8).          
034100     MOVE 'Y'  TO TB-GR-COUNTS(8).                                        
034200     MOVE 'C-' TO TB-GR-LETTER(9).  MOVE 1.7 TO TB-GR-POINTS(9).          
034300* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
034400     MOVE 'Y'  TO TB-GR-COUNTS(9).                                        
034500     MOVE 'D+' TO TB-GR-LETTER(10). MOVE 1.3 TO TB-GR-POINTS(10).         
034600     MOVE 'Y'  TO TB-GR-COUNTS(10).                                       
034700* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
034800     MOVE 'D ' TO TB-GR-LETTER(11). MOVE 1.0 TO TB-GR-POINTS(11).         
034900     MOVE 'Y'  TO TB-GR-COUNTS(11).                                       
035000     MOVE 'F ' TO TB-GR-LETTER(12). MOVE 0.0 TO TB-GR-POINTS(12).         
035100* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
035200     MOVE 'Y'  TO TB-GR-COUNTS(12).                                       
035300     MOVE 'I ' TO TB-GR-LETTER(13). MOVE 0.0 TO TB-GR-POINTS(13).         
035400     MOVE 'N'  TO TB-GR-COUNTS(13).                                       
035500* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
035600     MOVE 'W ' TO TB-GR-LETTER(14). MOVE 0.0 TO TB-GR-POINTS(14).         
035700     MOVE 'N'  TO TB-GR-COUNTS(14).                                       
035800* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
035900 0050-EXIT.                                                               
036000     EXIT.                                                                
036100                                                                          
036200*------------------------------------------------------------             
036300* 0100-OPEN-INPUTS - SEE CHANGE LOG FOR HISTORY.                          
036400*------------------------------------------------------------             
036500 0100-OPEN-INPUTS.                                                        
036600     OPEN INPUT STUDENT.                                                  
036700     OPEN INPUT COURSE.                                                   
036800* OPENS THE FILE FOR THIS RUN.                                            
036900     OPEN INPUT ENROLL.                                                   
037000     OPEN INPUT ENROLLTX.                                                 
037100     OPEN OUTPUT ERRLOG.                                                  
037200* CONDITION TEST - SEE THE RULE NOTED IN THE BANNER ABOVE.                
037300     IF FS-ENROLLTX NOT = '00'                                            
037400        DISPLAY 'CCMENR - CANNOT OPEN ENROLLTX, STATUS '                  
037500                FS-ENROLLTX                                               
037600        STOP RUN.                                                         
037700* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
037800 0100-EXIT.                                                               
037900     EXIT.                                                                
038000                                                                          
038100*------------------------------------------------------------             
038200* 1000-LOAD-STUDENTS - SEE CHANGE LOG FOR HISTORY.                        
038300*------------------------------------------------------------             
038400 1000-LOAD-STUDENTS.                                                      
038500     READ STUDENT                                                         
038600         AT END GO TO 1000-EXIT.                                          
038700     ADD 1 TO WS-STU-CNT.                                                 
038800     SET WS-STU-IDX TO WS-STU-CNT.                                        
038900* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
039000     MOVE STU-ID          TO TB-STU-ID(WS-STU-IDX).                       
039100     MOVE STU-REG-NO      TO TB-STU-REG-NO(WS-STU-IDX).                   
039200     MOVE STU-NAME        TO TB-STU-NAME(WS-STU-IDX).                     
039300* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
039400     MOVE STU-EMAIL       TO TB-STU-EMAIL(WS-STU-IDX).                    
039500     MOVE STU-STATUS      TO TB-STU-STATUS(WS-STU-IDX).                   
039600     MOVE STU-SEMESTER    TO TB-STU-SEMESTER(WS-STU-IDX).                 
039700* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
039800     MOVE STU-GPA         TO TB-STU-GPA(WS-STU-IDX).                      
039900     MOVE STU-TOT-CREDITS TO TB-STU-TOT-CREDITS(WS-STU-IDX).              
040000     GO TO 1000-LOAD-STUDENTS.                                            
040100* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
040200 1000-EXIT.                                                               
040300     EXIT.                                                                
040400                                                                          
040500*------------------------------------------------------------             
040600* 1100-LOAD-COURSES - SEE CHANGE LOG FOR HISTORY.                         
040700*------------------------------------------------------------             
040800 1100-LOAD-COURSES.                                                       
040900     READ COURSE                                                          
041000         AT END GO TO 1100-EXIT.                                          
041100     ADD 1 TO WS-CRS-CNT.                                                 
041200     SET WS-CRS-IDX TO WS-CRS-CNT.                                        
041300* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
041400     MOVE CRS-DEPT-CODE TO TB-CRS-DEPT(WS-CRS-IDX).                       
041500     MOVE CRS-NUMBER    TO TB-CRS-NUMBER(WS-CRS-IDX).                     
041600     MOVE CRS-CREDITS   TO TB-CRS-CREDITS(WS-CRS-IDX).                    
041700* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
041800     MOVE CRS-STATUS    TO TB-CRS-STATUS(WS-CRS-IDX).                     
041900     GO TO 1100-LOAD-COURSES.                                             
042000* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
042100 1100-EXIT.                                                               
042200     EXIT.                                                                
042300                                                                          
042400*------------------------------------------------------------             
042500* 1200-LOAD-ENROLL - SEE CHANGE LOG FOR HISTORY.                          
042600*------------------------------------------------------------             
042700 1200-LOAD-ENROLL.                                                        
042800     READ ENROLL                                                          
042900         AT END GO TO 1200-EXIT.                                          
043000     ADD 1 TO WS-ENR-CNT.                                                 
043100     SET WS-ENR-IDX TO WS-ENR-CNT.                                        
043200* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
043300     MOVE ENR-STUDENT-ID TO TB-ENR-STUDENT-ID(WS-ENR-IDX).                
043400     MOVE ENR-DEPT-CODE  TO TB-ENR-DEPT(WS-ENR-IDX).                      
043500     MOVE ENR-NUMBER     TO TB-ENR-NUMBER(WS-ENR-IDX).                    
043600* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
043700     MOVE ENR-SEMESTER   TO TB-ENR-SEMESTER(WS-ENR-IDX).                  
043800     MOVE ENR-SCORE      TO TB-ENR-SCORE(WS-ENR-IDX).                     
043900     MOVE ENR-GRADE      TO TB-ENR-GRADE(WS-ENR-IDX).                     
044000* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
044100     MOVE ENR-STATUS     TO TB-ENR-STATUS(WS-ENR-IDX).                    
044200     IF ENR-ID-SEQ > WS-ENR-SEQ                                           
044300        MOVE ENR-ID-SEQ TO WS-ENR-SEQ.                                    
044400     GO TO 1200-LOAD-ENROLL.                                              
044500* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
044600 1200-EXIT.                                                               
044700     EXIT.                                                                
044800                                                                          
044900*------------------------------------------------------------             
045000* 1300-CLOSE-LOAD-FILES - SEE CHANGE LOG FOR HISTORY.                     
045100*------------------------------------------------------------             
045200 1300-CLOSE-LOAD-FILES.                                                   
045300     CLOSE STUDENT.                                                       
045400     CLOSE COURSE.                                                        
045500* CLOSES THE FILE - NO MORE I/O AGAINST IT BELOW.                         
045600     CLOSE ENROLL.                                                        
045700* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
045800 1300-EXIT.                                                               
045900     EXIT.                                                                
046000                                                                          
046100*****************************************************************         
046200*  2000 SERIES - APPLY EACH TRANSACTION AGAINST THE TABLES       *        
046300*****************************************************************         
046400 2000-PROCESS-TRANSACTIONS.                                               
046500*------------------------------------------------------------             
046600* 2010-READ-TX - SEE CHANGE LOG FOR HISTORY.                              
046700*------------------------------------------------------------             
046800 2010-READ-TX.                                                            
046900     READ ENROLLTX                                                        
047000         AT END GO TO 2000-EXIT.                                          
047100     ADD 1 TO WS-TX-COUNT.                                                
047200* INVOKES THE NAMED RANGE, RETURNS AT ITS EXIT.                           
047300     PERFORM 2020-PARSE-TX-COURSE-CODE                                    
047400         THRU 2020-EXIT.                                                  
047500     IF TX-IS-ENROLL                                                      
047600        PERFORM 2100-APPLY-ENROLL THRU 2100-EXIT                          
047700     ELSE                                                                 
047800        IF TX-IS-UNENROLL                                                 
047900           PERFORM 2200-APPLY-UNENROLL THRU 2200-EXIT                     
048000        ELSE                                                              
048100           IF TX-IS-GRADE                                                 
048200              PERFORM 2300-APPLY-GRADE THRU 2300-EXIT                     
048300           ELSE                                                           
048400              MOVE 'UNKNOWN TRANSACTION OP CODE' TO WS-REASON             
048500              PERFORM 2900-LOG-REJECT THRU 2900-EXIT.                     
048600     GO TO 2010-READ-TX.                                                  
048700* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
048800 2000-EXIT.                                                               
048900     EXIT.                                                                
049000                                                                          
049100*-----------------------------------------------------------------        
049200* 2020 - PARSE THE RAW TRANSACTION COURSE CODE.  SAME RULES AS            
049300* CCMSTR 3210 (UPPER-CASE, LEADING LETTERS = DEPT, REST = NUMBER).        
049400*-----------------------------------------------------------------        
049500 2020-PARSE-TX-COURSE-CODE.                                               
049600     SET WS-IS-VALID TO TRUE.                                             
049700     MOVE TX-CODE-RAW TO WS-CODE-WORK.                                    
049800     INSPECT WS-CODE-WORK CONVERTING                                      
049900         'abcdefghijklmnopqrstuvwxyz'                                     
050000         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                 
050100* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
050200     MOVE SPACES TO WS-TX-DEPT.                                           
050300     MOVE SPACES TO WS-TX-NUMBER.                                         
050400     MOVE ZERO TO WS-CODE-LETTERS.                                        
050500* CONDITION TEST - SEE THE RULE NOTED IN THE BANNER ABOVE.                
050600     IF WS-CODE-WORK = SPACES                                             
050700        SET WS-NOT-VALID TO TRUE                                          
050800        GO TO 2020-EXIT.                                                  
050900     MOVE 1 TO WS-CODE-IDX.                                               
051000*------------------------------------------------------------             
051100* 2021-SCAN-LETTERS - SEE CHANGE LOG FOR HISTORY.                         
051200*------------------------------------------------------------             
051300 2021-SCAN-LETTERS.                                                       
051400     IF WS-CODE-IDX > 8                                                   
051500        GO TO 2022-CHECK-LETTERS.                                         
051600     IF WS-CODE-CHAR(WS-CODE-IDX) IS NOT ALPHABETIC                       
051700        GO TO 2022-CHECK-LETTERS.                                         
051800* BUMPS THE RUNNING COUNT OR ACCUMULATOR.                                 
051900     ADD 1 TO WS-CODE-LETTERS.                                            
052000     ADD 1 TO WS-CODE-IDX.                                                
052100     GO TO 2021-SCAN-LETTERS.                                             
052200*------------------------------------------------------------             
052300* 2022-CHECK-LETTERS - SEE CHANGE LOG FOR HISTORY.                        
052400*------------------------------------------------------------             
052500 2022-CHECK-LETTERS.                                                      
052600     IF WS-CODE-LETTERS = ZERO OR WS-CODE-LETTERS = 8                     
052700        SET WS-NOT-VALID TO TRUE                                          
052800        GO TO 2020-EXIT.                                                  
052900     MOVE WS-CODE-WORK(1:WS-CODE-LETTERS) TO WS-TX-DEPT.                  
053000* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
053100     MOVE WS-CODE-WORK(WS-CODE-LETTERS + 1:) TO WS-TX-NUMBER.             
053200     IF WS-TX-NUMBER = SPACES                                             
053300        SET WS-NOT-VALID TO TRUE.                                         
053400* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
053500 2020-EXIT.                                                               
053600     EXIT.                                                                
053700                                                                          
053800*-----------------------------------------------------------------        
053900* 2100 - ENROLL(STUDENT-ID, COURSE-CODE, SEMESTER).  CHECK ORDER          
054000* FROM THE SPEC: STUDENT ACTIVE, COURSE ACTIVE, NO DUPLICATE,             
054100* 18-CREDIT SEMESTER CAP.  DKT 07/02/90 ADDED THE CAP EDIT.               
054200*-----------------------------------------------------------------        
054300 2100-APPLY-ENROLL.                                                       
054400     IF WS-NOT-VALID                                                      
054500        MOVE 'COURSE CODE FAILS TO PARSE' TO WS-REASON                    
054600        PERFORM 2900-LOG-REJECT THRU 2900-EXIT                            
054700        GO TO 2100-EXIT.                                                  
054800     PERFORM 2110-FIND-STUDENT THRU 2110-EXIT.                            
054900* CONDITION TEST - SEE THE RULE NOTED IN THE BANNER ABOVE.                
055000     IF WS-NOT-FOUND                                                      
055100        MOVE 'STUDENT NOT FOUND OR INACTIVE' TO WS-REASON                 
055200        PERFORM 2900-LOG-REJECT THRU 2900-EXIT                            
055300        GO TO 2100-EXIT.                                                  
055400     PERFORM 2120-FIND-COURSE THRU 2120-EXIT.                             
055500     IF WS-NOT-FOUND                                                      
055600        MOVE 'COURSE NOT FOUND OR INACTIVE' TO WS-REASON                  
055700        PERFORM 2900-LOG-REJECT THRU 2900-EXIT                            
055800        GO TO 2100-EXIT.                                                  
055900* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
056000     MOVE TB-CRS-CREDITS(WS-CRS-POS) TO WS-CRS-CREDITS-FOUND.             
056100     PERFORM 2130-CHECK-DUPLICATE THRU 2130-EXIT.                         
056200     IF WS-FOUND                                                          
056300        MOVE 'DUPLICATE ENROLLMENT' TO WS-REASON                          
056400        PERFORM 2900-LOG-REJECT THRU 2900-EXIT                            
056500        GO TO 2100-EXIT.                                                  
056600* INVOKES THE NAMED RANGE, RETURNS AT ITS EXIT.                           
056700     PERFORM 2140-SUM-SEMESTER-CREDITS THRU 2140-EXIT.                    
056800     MOVE WS-CRS-CREDITS-FOUND TO WS-ATTEMPT-CREDITS.                     
056900     ADD WS-SEM-CREDITS TO WS-ATTEMPT-CREDITS                             
057000         GIVING WS-TOTAL-CREDITS.                                         
057100* CONDITION TEST - SEE THE RULE NOTED IN THE BANNER ABOVE.                
057200     IF WS-TOTAL-CREDITS > 18                                             
057300        MOVE WS-SEM-CREDITS TO WS-REASON-NUM1                             
057400        MOVE 18 TO WS-REASON-NUM2                                         
057500        MOVE WS-CRS-CREDITS-FOUND TO WS-REASON-NUM3                       
057600        STRING 'MAX CREDIT LIMIT EXCEEDED - CURRENT '                     
057700               WS-REASON-NUM1 ' MAX ' WS-REASON-NUM2                      
057800               ' ATTEMPTED ' WS-REASON-NUM3                               
057900               DELIMITED BY SIZE INTO WS-REASON                           
058000        PERFORM 2900-LOG-REJECT THRU 2900-EXIT                            
058100        GO TO 2100-EXIT.                                                  
058200     PERFORM 2150-ADD-ENROLLMENT THRU 2150-EXIT.                          
058300* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
058400 2100-EXIT.                                                               
058500     EXIT.                                                                
058600                                                                          
058700*------------------------------------------------------------             
058800* 2110-FIND-STUDENT - SEE CHANGE LOG FOR HISTORY.                         
058900*------------------------------------------------------------             
059000 2110-FIND-STUDENT.                                                       
059100     SET WS-NOT-FOUND TO TRUE.                                            
059200     SET WS-STU-IDX TO 1.                                                 
059300*------------------------------------------------------------             
059400* 2111-SCAN - SEE CHANGE LOG FOR HISTORY.                                 
059500*------------------------------------------------------------             
059600 2111-SCAN.                                                               
059700     IF WS-STU-IDX > WS-STU-CNT                                           
059800        GO TO 2110-EXIT.                                                  
059900     IF TB-STU-ID(WS-STU-IDX) = TX-STUDENT-ID                             
060000        AND TB-STU-STATUS(WS-STU-IDX) = 'A'                               
060100           SET WS-FOUND TO TRUE                                           
060200           MOVE WS-STU-IDX TO WS-STU-POS                                  
060300           GO TO 2110-EXIT.                                               
060400     SET WS-STU-IDX UP BY 1.                                              
060500* LOOPS BACK FOR THE NEXT RECORD OR NEXT PASS.                            
060600     GO TO 2111-SCAN.                                                     
060700* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
060800 2110-EXIT.                                                               
060900     EXIT.                                                                
061000                                                                          
061100*------------------------------------------------------------             
061200* 2120-FIND-COURSE - SEE CHANGE LOG FOR HISTORY.                          
061300*------------------------------------------------------------             
061400 2120-FIND-COURSE.                                                        
061500     SET WS-NOT-FOUND TO TRUE.                                            
061600     SET WS-CRS-IDX TO 1.                                                 
061700*------------------------------------------------------------             
061800* 2121-SCAN - SEE CHANGE LOG FOR HISTORY.                                 
061900*------------------------------------------------------------             
062000 2121-SCAN.                                                               
062100     IF WS-CRS-IDX > WS-CRS-CNT                                           
062200        GO TO 2120-EXIT.                                                  
062300     IF TB-CRS-DEPT(WS-CRS-IDX) = WS-TX-DEPT                              
062400        AND TB-CRS-NUMBER(WS-CRS-IDX) = WS-TX-NUMBER                      
062500        AND TB-CRS-STATUS(WS-CRS-IDX) = 'A'                               
062600           SET WS-FOUND TO TRUE                                           
062700           MOVE WS-CRS-IDX TO WS-CRS-POS                                  
062800           GO TO 2120-EXIT.                                               
062900     SET WS-CRS-IDX UP BY 1.                                              
063000* LOOPS BACK FOR THE NEXT RECORD OR NEXT PASS.                            
063100     GO TO 2121-SCAN.                                                     
063200* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
063300 2120-EXIT.                                                               
063400     EXIT.                                                                
063500                                                                          
063600*------------------------------------------------------------             
063700* 2130-CHECK-DUPLICATE - SEE CHANGE LOG FOR HISTORY.                      
063800*------------------------------------------------------------             
063900 2130-CHECK-DUPLICATE.                                                    
064000     SET WS-NOT-FOUND TO TRUE.                                            
064100     SET WS-ENR-IDX TO 1.                                                 
064200*------------------------------------------------------------             
064300* 2131-SCAN - SEE CHANGE LOG FOR HISTORY.                                 
064400*------------------------------------------------------------             
064500 2131-SCAN.                                                               
064600     IF WS-ENR-IDX > WS-ENR-CNT                                           
064700        GO TO 2130-EXIT.                                                  
064800     IF TB-ENR-STUDENT-ID(WS-ENR-IDX) = TX-STUDENT-ID                     
064900        AND TB-ENR-DEPT(WS-ENR-IDX)    = WS-TX-DEPT                       
065000        AND TB-ENR-NUMBER(WS-ENR-IDX)  = WS-TX-NUMBER                     
065100        AND TB-ENR-SEMESTER(WS-ENR-IDX) = TX-SEMESTER                     
065200        AND TB-ENR-STATUS(WS-ENR-IDX)  = 'A'                              
065300           SET WS-FOUND TO TRUE                                           
065400           GO TO 2130-EXIT.                                               
065500     SET WS-ENR-IDX UP BY 1.                                              
065600* LOOPS BACK FOR THE NEXT RECORD OR NEXT PASS.                            
065700     GO TO 2131-SCAN.                                                     
065800* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
065900 2130-EXIT.                                                               
066000     EXIT.                                                                
066100                                                                          
066200*------------------------------------------------------------             
066300* 2140-SUM-SEMESTER-CREDITS - SEE CHANGE LOG FOR HISTORY.                 
066400*------------------------------------------------------------             
066500 2140-SUM-SEMESTER-CREDITS.                                               
066600     MOVE ZERO TO WS-SEM-CREDITS.                                         
066700     SET WS-ENR-IDX TO 1.                                                 
066800*------------------------------------------------------------             
066900* 2141-SCAN - SEE CHANGE LOG FOR HISTORY.                                 
067000*------------------------------------------------------------             
067100 2141-SCAN.                                                               
067200     IF WS-ENR-IDX > WS-ENR-CNT                                           
067300        GO TO 2140-EXIT.                                                  
067400     IF TB-ENR-STUDENT-ID(WS-ENR-IDX) = TX-STUDENT-ID                     
067500        AND TB-ENR-SEMESTER(WS-ENR-IDX) = TX-SEMESTER                     
067600        AND TB-ENR-STATUS(WS-ENR-IDX) = 'A'                               
067700           PERFORM 2142-ADD-COURSE-CREDITS THRU 2142-EXIT.                
067800     SET WS-ENR-IDX UP BY 1.                                              
067900* LOOPS BACK FOR THE NEXT RECORD OR NEXT PASS.                            
068000     GO TO 2141-SCAN.                                                     
068100* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
068200 2140-EXIT.                                                               
068300     EXIT.                                                                
068400                                                                          
068500*------------------------------------------------------------             
068600* 2142-ADD-COURSE-CREDITS - SEE CHANGE LOG FOR HISTORY.                   
068700*------------------------------------------------------------             
068800 2142-ADD-COURSE-CREDITS.                                                 
068900     SET WS-NOT-FOUND TO TRUE.                                            
069000     SET WS-CRS-IDX TO 1.                                                 
069100*------------------------------------------------------------             
069200* 2143-SCAN - SEE CHANGE LOG FOR HISTORY.                                 
069300*------------------------------------------------------------             
069400 2143-SCAN.                                                               
069500     IF WS-CRS-IDX > WS-CRS-CNT                                           
069600        GO TO 2142-EXIT.                                                  
069700     IF TB-CRS-DEPT(WS-CRS-IDX)   = TB-ENR-DEPT(WS-ENR-IDX)               
069800        AND TB-CRS-NUMBER(WS-CRS-IDX) = TB-ENR-NUMBER(WS-ENR-IDX)         
069900           ADD TB-CRS-CREDITS(WS-CRS-IDX) TO WS-SEM-CREDITS               
070000           GO TO 2142-EXIT.                                               
070100     SET WS-CRS-IDX UP BY 1.                                              
070200* LOOPS BACK FOR THE NEXT RECORD OR NEXT PASS.                            
070300     GO TO 2143-SCAN.                                                     
070400* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
070500 2142-EXIT.                                                               
070600     EXIT.                                                                
070700                                                                          
070800*------------------------------------------------------------             
070900* 2150-ADD-ENROLLMENT - SEE CHANGE LOG FOR HISTORY.                       
071000*------------------------------------------------------------             
071100 2150-ADD-ENROLLMENT.                                                     
071200     ADD 1 TO WS-ENR-SEQ.                                                 
071300     ADD 1 TO WS-ENR-CNT.                                                 
071400     SET WS-ENR-IDX TO WS-ENR-CNT.                                        
071500* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
071600     MOVE TX-STUDENT-ID TO TB-ENR-STUDENT-ID(WS-ENR-IDX).                 
071700     MOVE WS-TX-DEPT    TO TB-ENR-DEPT(WS-ENR-IDX).                       
071800     MOVE WS-TX-NUMBER  TO TB-ENR-NUMBER(WS-ENR-IDX).                     
071900* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
072000     MOVE TX-SEMESTER   TO TB-ENR-SEMESTER(WS-ENR-IDX).                   
072100     MOVE ZERO          TO TB-ENR-SCORE(WS-ENR-IDX).                      
072200     MOVE SPACES        TO TB-ENR-GRADE(WS-ENR-IDX).                      
072300* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
072400     MOVE 'A'           TO TB-ENR-STATUS(WS-ENR-IDX).                     
072500* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
072600 2150-EXIT.                                                               
072700     EXIT.                                                                
072800                                                                          
072900*-----------------------------------------------------------------        
073000* 2200 - UNENROLL(STUDENT-ID, COURSE-CODE, SEMESTER).                     
073100*-----------------------------------------------------------------        
073200 2200-APPLY-UNENROLL.                                                     
073300     IF WS-NOT-VALID                                                      
073400        MOVE 'COURSE CODE FAILS TO PARSE' TO WS-REASON                    
073500        PERFORM 2900-LOG-REJECT THRU 2900-EXIT                            
073600        GO TO 2200-EXIT.                                                  
073700     SET WS-NOT-FOUND TO TRUE.                                            
073800     SET WS-ENR-IDX TO 1.                                                 
073900*------------------------------------------------------------             
074000* 2210-SCAN - SEE CHANGE LOG FOR HISTORY.                                 
074100*------------------------------------------------------------             
074200 2210-SCAN.                                                               
074300     IF WS-ENR-IDX > WS-ENR-CNT                                           
074400        GO TO 2220-CHECK.                                                 
074500     IF TB-ENR-STUDENT-ID(WS-ENR-IDX) = TX-STUDENT-ID                     
074600        AND TB-ENR-DEPT(WS-ENR-IDX)   = WS-TX-DEPT                        
074700        AND TB-ENR-NUMBER(WS-ENR-IDX) = WS-TX-NUMBER                      
074800        AND TB-ENR-SEMESTER(WS-ENR-IDX) = TX-SEMESTER                     
074900        AND TB-ENR-STATUS(WS-ENR-IDX) = 'A'                               
075000           SET WS-FOUND TO TRUE                                           
075100           MOVE 'I' TO TB-ENR-STATUS(WS-ENR-IDX)                          
075200           GO TO 2220-CHECK.                                              
075300     SET WS-ENR-IDX UP BY 1.                                              
075400* LOOPS BACK FOR THE NEXT RECORD OR NEXT PASS.                            
075500     GO TO 2210-SCAN.                                                     
075600*------------------------------------------------------------             
075700* 2220-CHECK - SEE CHANGE LOG FOR HISTORY.                                
075800*------------------------------------------------------------             
075900 2220-CHECK.                                                              
076000     IF WS-NOT-FOUND                                                      
076100        MOVE 'NO ACTIVE ENROLLMENT TO UNENROLL' TO WS-REASON              
076200        PERFORM 2900-LOG-REJECT THRU 2900-EXIT.                           
076300* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
076400 2200-EXIT.                                                               
076500     EXIT.                                                                
076600                                                                          
076700*-----------------------------------------------------------------        
076800* 2300 - RECORD-GRADE(STUDENT-ID, COURSE-CODE, SEMESTER, SCORE).          
076900*-----------------------------------------------------------------        
077000 2300-APPLY-GRADE.                                                        
077100     IF WS-NOT-VALID                                                      
077200        MOVE 'COURSE CODE FAILS TO PARSE' TO WS-REASON                    
077300        PERFORM 2900-LOG-REJECT THRU 2900-EXIT                            
077400        GO TO 2300-EXIT.                                                  
077500     IF TX-SCORE < 0 OR TX-SCORE > 100                                    
077600        MOVE 'SCORE OUT OF RANGE 0-100' TO WS-REASON                      
077700        PERFORM 2900-LOG-REJECT THRU 2900-EXIT                            
077800        GO TO 2300-EXIT.                                                  
077900     SET WS-NOT-FOUND TO TRUE.                                            
078000     SET WS-ENR-IDX TO 1.                                                 
078100*------------------------------------------------------------             
078200* 2310-SCAN - SEE CHANGE LOG FOR HISTORY.                                 
078300*------------------------------------------------------------             
078400 2310-SCAN.                                                               
078500     IF WS-ENR-IDX > WS-ENR-CNT                                           
078600        GO TO 2320-CHECK.                                                 
078700     IF TB-ENR-STUDENT-ID(WS-ENR-IDX) = TX-STUDENT-ID                     
078800        AND TB-ENR-DEPT(WS-ENR-IDX)   = WS-TX-DEPT                        
078900        AND TB-ENR-NUMBER(WS-ENR-IDX) = WS-TX-NUMBER                      
079000        AND TB-ENR-SEMESTER(WS-ENR-IDX) = TX-SEMESTER                     
079100        AND TB-ENR-STATUS(WS-ENR-IDX) = 'A'                               
079200           SET WS-FOUND TO TRUE                                           
079300           MOVE WS-ENR-IDX TO WS-ENR-POS                                  
079400           GO TO 2320-CHECK.                                              
079500     SET WS-ENR-IDX UP BY 1.                                              
079600* LOOPS BACK FOR THE NEXT RECORD OR NEXT PASS.                            
079700     GO TO 2310-SCAN.                                                     
079800*------------------------------------------------------------             
079900* 2320-CHECK - SEE CHANGE LOG FOR HISTORY.                                
080000*------------------------------------------------------------             
080100 2320-CHECK.                                                              
080200     IF WS-NOT-FOUND                                                      
080300        MOVE 'NO ACTIVE ENROLLMENT TO GRADE' TO WS-REASON                 
080400        PERFORM 2900-LOG-REJECT THRU 2900-EXIT                            
080500        GO TO 2300-EXIT.                                                  
080600     SET WS-ENR-IDX TO WS-ENR-POS.                                        
080700     MOVE TX-SCORE TO TB-ENR-SCORE(WS-ENR-IDX).                           
080800* INVOKES THE NAMED RANGE, RETURNS AT ITS EXIT.                           
080900     PERFORM 2330-DERIVE-LETTER-GRADE THRU 2330-EXIT.                     
081000     PERFORM 2110-FIND-STUDENT THRU 2110-EXIT.                            
081100     IF WS-FOUND                                                          
081200        PERFORM 2400-RECOMPUTE-GPA THRU 2400-EXIT.                        
081300* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
081400 2300-EXIT.                                                               
081500     EXIT.                                                                
081600                                                                          
081700*-----------------------------------------------------------------        
081800* 2330 - PERCENTAGE TO LETTER, CHECKED TOP-DOWN, INCLUSIVE AT THE         
081900* LOW END OF EACH BAND.  MPC 03/09/95 - NO CHANGE HERE, GRADE             
082000* BOUNDARIES SET AT ORIGINAL WRITE AND NEVER REVISITED SINCE.             
082100*-----------------------------------------------------------------        
082200 2330-DERIVE-LETTER-GRADE.                                                
082300     IF TB-ENR-SCORE(WS-ENR-IDX) >= 97.00                                 
082400        MOVE 'A+' TO TB-ENR-GRADE(WS-ENR-IDX)                             
082500        GO TO 2330-EXIT.                                                  
082600     IF TB-ENR-SCORE(WS-ENR-IDX) >= 93.00                                 
082700        MOVE 'A ' TO TB-ENR-GRADE(WS-ENR-IDX)                             
082800        GO TO 2330-EXIT.                                                  
082900* CONDITION TEST - SEE THE RULE NOTED IN THE BANNER ABOVE.                
083000     IF TB-ENR-SCORE(WS-ENR-IDX) >= 90.00                                 
083100        MOVE 'A-' TO TB-ENR-GRADE(WS-ENR-IDX)                             
083200        GO TO 2330-EXIT.                                                  
083300     IF TB-ENR-SCORE(WS-ENR-IDX) >= 87.00                                 
083400        MOVE 'B+' TO TB-ENR-GRADE(WS-ENR-IDX)                             
083500        GO TO 2330-EXIT.                                                  
083600     IF TB-ENR-SCORE(WS-ENR-IDX) >= 83.00                                 
083700        MOVE 'B ' TO TB-ENR-GRADE(WS-ENR-IDX)                             
083800        GO TO 2330-EXIT.                                                  
083900* CONDITION TEST - SEE THE RULE NOTED IN THE BANNER ABOVE.                
084000     IF TB-ENR-SCORE(WS-ENR-IDX) >= 80.00                                 
084100        MOVE 'B-' TO TB-ENR-GRADE(WS-ENR-IDX)                             
084200        GO TO 2330-EXIT.                                                  
084300     IF TB-ENR-SCORE(WS-ENR-IDX) >= 77.00                                 
084400        MOVE 'C+' TO TB-ENR-GRADE(WS-ENR-IDX)                             
084500        GO TO 2330-EXIT.                                                  
084600     IF TB-ENR-SCORE(WS-ENR-IDX) >= 73.00                                 
084700        MOVE 'C ' TO TB-ENR-GRADE(WS-ENR-IDX)                             
084800        GO TO 2330-EXIT.                                                  
084900* CONDITION TEST - SEE THE RULE NOTED IN THE BANNER ABOVE.                
085000     IF TB-ENR-SCORE(WS-ENR-IDX) >= 70.00                                 
085100        MOVE 'C-' TO TB-ENR-GRADE(WS-ENR-IDX)                             
085200        GO TO 2330-EXIT.                                                  
085300     IF TB-ENR-SCORE(WS-ENR-IDX) >= 67.00                                 
085400        MOVE 'D+' TO TB-ENR-GRADE(WS-ENR-IDX)                             
085500        GO TO 2330-EXIT.                                                  
085600     IF TB-ENR-SCORE(WS-ENR-IDX) >= 60.00                                 
085700        MOVE 'D ' TO TB-ENR-GRADE(WS-ENR-IDX)                             
085800        GO TO 2330-EXIT.                                                  
085900* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
086000     MOVE 'F ' TO TB-ENR-GRADE(WS-ENR-IDX).                               
086100* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
086200 2330-EXIT.                                                               
086300     EXIT.                                                                
086400                                                                          
086500*-----------------------------------------------------------------        
086600* 2400 - RECOMPUTE ONE STUDENT'S GPA OVER ALL ACTIVE, GRADED              
086700* ENROLLMENTS WHOSE COURSE IS STILL ON FILE.  ENGINE VARIANT -            
086800* ALL LETTER GRADES COUNT, INCLUDING I/W IF EVER SET (THEY NEVER          
086900* ARE BY PERCENTAGE GRADING, PER THE SPEC).                               
087000*-----------------------------------------------------------------        
087100 2400-RECOMPUTE-GPA.                                                      
087200     MOVE ZERO TO WS-SUM-POINTS.                                          
087300     MOVE ZERO TO WS-SUM-CREDITS.                                         
087400     SET WS-ENR-IDX TO 1.                                                 
087500*------------------------------------------------------------             
087600* 2410-SCAN - SEE CHANGE LOG FOR HISTORY.                                 
087700*------------------------------------------------------------             
087800 2410-SCAN.                                                               
087900     IF WS-ENR-IDX > WS-ENR-CNT                                           
088000        GO TO 2420-FINISH.                                                
088100     IF TB-ENR-STUDENT-ID(WS-ENR-IDX) = TX-STUDENT-ID                     
088200        AND TB-ENR-STATUS(WS-ENR-IDX) = 'A'                               
088300        AND TB-ENR-GRADE(WS-ENR-IDX) NOT = SPACES                         
088400           PERFORM 2430-ACCUM-ONE-ENROLLMENT THRU 2430-EXIT.              
088500     SET WS-ENR-IDX UP BY 1.                                              
088600* LOOPS BACK FOR THE NEXT RECORD OR NEXT PASS.                            
088700     GO TO 2410-SCAN.                                                     
088800*------------------------------------------------------------             
088900* 2420-FINISH - SEE CHANGE LOG FOR HISTORY.                               
089000*------------------------------------------------------------             
089100 2420-FINISH.                                                             
089200     IF WS-SUM-CREDITS = ZERO                                             
089300        MOVE ZERO TO TB-STU-GPA(WS-STU-POS)                               
089400     ELSE                                                                 
089500        DIVIDE WS-SUM-POINTS BY WS-SUM-CREDITS                            
089600            GIVING TB-STU-GPA(WS-STU-POS) ROUNDED.                        
089700     MOVE WS-SUM-CREDITS TO TB-STU-TOT-CREDITS(WS-STU-POS).               
089800* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
089900 2400-EXIT.                                                               
090000     EXIT.                                                                
090100                                                                          
090200*------------------------------------------------------------             
090300* 2430-ACCUM-ONE-ENROLLMENT - SEE CHANGE LOG FOR HISTORY.                 
090400*------------------------------------------------------------             
090500 2430-ACCUM-ONE-ENROLLMENT.                                               
090600     PERFORM 2440-FIND-COURSE-CREDITS THRU 2440-EXIT.                     
090700     IF WS-NOT-FOUND                                                      
090800        GO TO 2430-EXIT.                                                  
090900* INVOKES THE NAMED RANGE, RETURNS AT ITS EXIT.                           
091000     PERFORM 2450-FIND-GRADE-POINTS THRU 2450-EXIT.                       
091100     COMPUTE WS-SUM-POINTS = WS-SUM-POINTS +                              
091200         (WS-GRADE-POINTS-FOUND * WS-CRS-CREDITS-FOUND).                  
091300     ADD WS-CRS-CREDITS-FOUND TO WS-SUM-CREDITS.                          
091400* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
091500 2430-EXIT.                                                               
091600     EXIT.                                                                
091700                                                                          
091800*------------------------------------------------------------             
091900* 2440-FIND-COURSE-CREDITS - SEE CHANGE LOG FOR HISTORY.                  
092000*------------------------------------------------------------             
092100 2440-FIND-COURSE-CREDITS.                                                
092200     SET WS-NOT-FOUND TO TRUE.                                            
092300     SET WS-CRS-IDX TO 1.                                                 
092400*------------------------------------------------------------             
092500* 2441-SCAN - SEE CHANGE LOG FOR HISTORY.                                 
092600*------------------------------------------------------------             
092700 2441-SCAN.                                                               
092800     IF WS-CRS-IDX > WS-CRS-CNT                                           
092900        GO TO 2440-EXIT.                                                  
093000     IF TB-CRS-DEPT(WS-CRS-IDX)   = TB-ENR-DEPT(WS-ENR-IDX)               
093100        AND TB-CRS-NUMBER(WS-CRS-IDX) = TB-ENR-NUMBER(WS-ENR-IDX)         
093200           SET WS-FOUND TO TRUE                                           
093300           MOVE TB-CRS-CREDITS(WS-CRS-IDX)                                
093400                                 TO WS-CRS-CREDITS-FOUND                  
093500           GO TO 2440-EXIT.                                               
093600     SET WS-CRS-IDX UP BY 1.                                              
093700* LOOPS BACK FOR THE NEXT RECORD OR NEXT PASS.                            
093800     GO TO 2441-SCAN.                                                     
093900* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
094000 2440-EXIT.                                                               
094100     EXIT.                                                                
094200                                                                          
094300*------------------------------------------------------------             
094400* 2450-FIND-GRADE-POINTS - SEE CHANGE LOG FOR HISTORY.                    
094500*------------------------------------------------------------             
094600 2450-FIND-GRADE-POINTS.                                                  
094700     MOVE ZERO TO WS-GRADE-POINTS-FOUND.                                  
094800     SET WS-GR-IDX TO 1.                                                  
094900*------------------------------------------------------------             
095000* 2451-SCAN - SEE CHANGE LOG FOR HISTORY.                                 
095100*------------------------------------------------------------             
095200 2451-SCAN.                                                               
095300     IF WS-GR-IDX > 14                                                    
095400        GO TO 2450-EXIT.                                                  
095500     IF TB-GR-LETTER(WS-GR-IDX) = TB-ENR-GRADE(WS-ENR-IDX)                
095600        MOVE TB-GR-POINTS(WS-GR-IDX) TO WS-GRADE-POINTS-FOUND             
095700        GO TO 2450-EXIT.                                                  
095800     SET WS-GR-IDX UP BY 1.                                               
095900* LOOPS BACK FOR THE NEXT RECORD OR NEXT PASS.                            
096000     GO TO 2451-SCAN.                                                     
096100* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
096200 2450-EXIT.                                                               
096300     EXIT.                                                                
096400                                                                          
096500*------------------------------------------------------------             
096600* 2900-LOG-REJECT - SEE CHANGE LOG FOR HISTORY.                           
096700*------------------------------------------------------------             
096800 2900-LOG-REJECT.                                                         
096900     ADD 1 TO WS-TX-REJECT-COUNT.                                         
097000     MOVE SPACES TO WS-ERRLOG-LINE.                                       
097100* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
097200     MOVE 'ENROLLTX' TO EL-SOURCE.                                        
097300     MOVE TX-STUDENT-ID TO EL-KEY.                                        
097400     MOVE WS-REASON TO EL-REASON.                                         
097500* WRITES THE LINE BUILT ABOVE TO THE OUTPUT FILE.                         
097600     WRITE REG-ERRLOG FROM WS-ERRLOG-LINE.                                
097700* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
097800 2900-EXIT.                                                               
097900     EXIT.                                                                
098000                                                                          
098100*****************************************************************         
098200*  8000 SERIES - REWRITE THE STUDENT AND ENROLLMENT MASTERS     *         
098300*  (LINE SEQUENTIAL FILES CANNOT BE UPDATED IN PLACE - THE WHOLE *        
098400*  TABLE IS WRITTEN BACK OUT AFTER THE TRANSACTIONS ARE APPLIED) *        
098500*****************************************************************         
098600 8000-REWRITE-MASTERS.                                                    
098700     OPEN OUTPUT STUDENT.                                                 
098800     SET WS-STU-IDX TO 1.                                                 
098900*------------------------------------------------------------             
099000* 8010-WRITE-STUDENT - SEE CHANGE LOG FOR HISTORY.                        
099100*------------------------------------------------------------             
099200 8010-WRITE-STUDENT.                                                      
099300     IF WS-STU-IDX > WS-STU-CNT                                           
099400        GO TO 8020-CLOSE-STUDENT.                                         
099500     MOVE TB-STU-ID(WS-STU-IDX)          TO STU-ID.                       
099600* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
099700     MOVE TB-STU-REG-NO(WS-STU-IDX)      TO STU-REG-NO.                   
099800     MOVE TB-STU-NAME(WS-STU-IDX)        TO STU-NAME.                     
099900     MOVE TB-STU-EMAIL(WS-STU-IDX)       TO STU-EMAIL.                    
100000* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
100100     MOVE TB-STU-STATUS(WS-STU-IDX)      TO STU-STATUS.                   
100200     MOVE TB-STU-SEMESTER(WS-STU-IDX)    TO STU-SEMESTER.                 
100300     MOVE TB-STU-GPA(WS-STU-IDX)         TO STU-GPA.                      
100400* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
100500     MOVE TB-STU-TOT-CREDITS(WS-STU-IDX) TO STU-TOT-CREDITS.              
100600     WRITE REG-STUDENT.                                                   
100700     SET WS-STU-IDX UP BY 1.                                              
100800     GO TO 8010-WRITE-STUDENT.                                            
100900*------------------------------------------------------------             
101000* 8020-CLOSE-STUDENT - SEE CHANGE LOG FOR HISTORY.                        
101100*------------------------------------------------------------             
101200 8020-CLOSE-STUDENT.                                                      
101300     CLOSE STUDENT.                                                       
101400     OPEN OUTPUT ENROLL.                                                  
101500     SET WS-ENR-IDX TO 1.                                                 
101600*------------------------------------------------------------             
101700* 8030-WRITE-ENROLL - SEE CHANGE LOG FOR HISTORY.                         
101800*------------------------------------------------------------             
101900 8030-WRITE-ENROLL.                                                       
102000     IF WS-ENR-IDX > WS-ENR-CNT                                           
102100        GO TO 8040-CLOSE-ENROLL.                                          
102200     MOVE 'ENR' TO ENR-ID-PREFIX.                                         
102300     SET ENR-ID-SEQ TO WS-ENR-IDX.                                        
102400* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
102500     MOVE TB-ENR-STUDENT-ID(WS-ENR-IDX)  TO ENR-STUDENT-ID.               
102600     MOVE TB-ENR-DEPT(WS-ENR-IDX)        TO ENR-DEPT-CODE.                
102700     MOVE TB-ENR-NUMBER(WS-ENR-IDX)      TO ENR-NUMBER.                   
102800* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
102900     MOVE TB-ENR-SEMESTER(WS-ENR-IDX)    TO ENR-SEMESTER.                 
103000     MOVE TB-ENR-SCORE(WS-ENR-IDX)       TO ENR-SCORE.                    
103100     MOVE TB-ENR-GRADE(WS-ENR-IDX)       TO ENR-GRADE.                    
103200* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
103300     MOVE TB-ENR-STATUS(WS-ENR-IDX)      TO ENR-STATUS.                   
103400     WRITE REG-ENROLL.                                                    
103500     SET WS-ENR-IDX UP BY 1.                                              
103600     GO TO 8030-WRITE-ENROLL.                                             
103700*------------------------------------------------------------             
103800* 8040-CLOSE-ENROLL - SEE CHANGE LOG FOR HISTORY.                         
103900*------------------------------------------------------------             
104000 8040-CLOSE-ENROLL.                                                       
104100     CLOSE ENROLL.                                                        
104200     CLOSE ENROLLTX.                                                      
104300* CLOSES THE FILE - NO MORE I/O AGAINST IT BELOW.                         
104400     CLOSE ERRLOG.                                                        
104500* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
104600 8000-EXIT.                                                               
104700     EXIT.                                                                
104800                                                                          

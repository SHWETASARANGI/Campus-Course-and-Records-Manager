000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  CCMEXP.                                                     
000300 AUTHOR.  R E FENWICK.                                                    
000400 INSTALLATION.  ACADEMIC RECORDS DIVISION - DATA CENTER.                  
000500 DATE-WRITTEN.  07/20/1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.  INTERNAL USE ONLY - REGISTRAR DATA.                           
000800*****************************************************************         
000900*                 C C R M   B A T C H   S Y S T E M             *         
001000*          CAMPUS COURSE AND RECORDS MANAGER - EXPORT            *        
001100*****************************************************************         
001200* PROGRAM      : CCMEXP                                                   
001300* ANALYST      : R FENWICK                                                
001400* PROGRAMMER   : R FENWICK                                                
001500* PURPOSE      : COPIES THE STUDENT, COURSE, AND INSTRUCTOR               
001600*              : MASTERS BACK OUT TO FLAT EXPORT FILES, ONE               
001700*              : RECORD PER ENTITY, WITH A HEADER LINE NAMING             
001800*              : THE FIELDS AHEAD OF EACH FILE.                           
001900* CHANGE LOG   :                                                          
002000*   DATE      BY   REQUEST   DESCRIPTION                                  
002100*   --------  ---  --------  --------------------------------             
002200*   07/20/89  REF  CR-0120   INITIAL WRITE - STUDENT AND COURSE   CR0120  
002300*                            EXPORT ONLY.                                 
002400*   02/14/90  DKT  CR-0155   ADDED THE INSTRUCTOR EXPORT SECTION  CR0155  
002500*                            FOR THE PROVOST'S OFFICE FEED.               
002600*   06/18/92  MPC  CR-0241   RECORD COUNTERS MOVED TO COMP FOR    CR0241  
002700*                            THE FALL LOAD RUN.                           
002800*   03/09/95  MPC  CR-0280   HEADER LINE NOW NAMES EVERY FIELD    CR0280  
002900*                            IN COLUMN ORDER, NOT JUST A TITLE.           
003000*   11/09/98  JAH  CR-0339   Y2K - NO CENTURY DIGIT PRINTED OR    CR0339  
003100*                            COMPARED ANYWHERE IN THIS PROGRAM.           
003200*   04/27/00  JAH  CR-0359   FINAL CLEANUP FOR THE SPRING LOAD.   CR0359  
003300*****************************************************************         
003400                                                                          
003500 ENVIRONMENT DIVISION.                                                    
003600 CONFIGURATION SECTION.                                                   
003700 SPECIAL-NAMES.                                                           
003800     C01 IS TOP-OF-FORM.                                                  
003900                                                                          
004000 INPUT-OUTPUT SECTION.                                                    
004100 FILE-CONTROL.                                                            
004200                                                                          
004300     SELECT STUDENT   ASSIGN TO STUDENT                                   
004400                 ORGANIZATION IS LINE SEQUENTIAL                          
004500                 FILE STATUS IS FS-STUDENT.                               
004600                                                                          
004700     SELECT INSTRUCTR ASSIGN TO INSTRUCTR                                 
004800                 ORGANIZATION IS LINE SEQUENTIAL                          
004900                 FILE STATUS IS FS-INSTRUCTR.                             
005000                                                                          
005100     SELECT COURSE    ASSIGN TO COURSE                                    
005200                 ORGANIZATION IS LINE SEQUENTIAL                          
005300                 FILE STATUS IS FS-COURSE.                                
005400                                                                          
005500     SELECT STUDOUT   ASSIGN TO STUDOUT                                   
005600                 ORGANIZATION IS LINE SEQUENTIAL                          
005700                 FILE STATUS IS FS-STUDOUT.                               
005800                                                                          
005900     SELECT CRSOUT    ASSIGN TO CRSOUT                                    
006000                 ORGANIZATION IS LINE SEQUENTIAL                          
006100                 FILE STATUS IS FS-CRSOUT.                                
006200                                                                          
006300     SELECT INSTROUT  ASSIGN TO INSTROUT                                  
006400                 ORGANIZATION IS LINE SEQUENTIAL                          
006500                 FILE STATUS IS FS-INSTROUT.                              
006600                                                                          
006700 DATA DIVISION.                                                           
006800 FILE SECTION.                                                            
006900*                                                                         
007000* ----------------------------------------------------------------        
007100* STUDENT MASTER, READ-ONLY IN THIS PROGRAM.  SAME LAYOUT USED            
007200* BY CCMSTR/CCMENR/CCMTRN/CCMRPT - NO COPYBOOK IN THIS SHOP, SO           
007300* THE 01 IS RETYPED HERE FIELD FOR FIELD.  DO NOT REORDER THE             
007400* FIELDS WITHOUT CHECKING THE OTHER FOUR PROGRAMS TOO.                    
007500* ----------------------------------------------------------------        
007600 FD  STUDENT                                                              
007700     LABEL RECORD STANDARD                                                
007800     RECORD CONTAINS 88 CHARACTERS.                                       
007900 01  REG-STUDENT.                                                         
008000     05  STU-ID              PIC X(07).                                   
008100     05  STU-ID-R REDEFINES STU-ID.                                       
008200         10  STU-ID-PREFIX   PIC X(03).                                   
008300         10  STU-ID-SEQ      PIC 9(04).                                   
008400     05  STU-REG-NO          PIC X(10).                                   
008500     05  STU-NAME            PIC X(30).                                   
008600     05  STU-EMAIL           PIC X(30).                                   
008700     05  STU-STATUS          PIC X(01).                                   
008800     05  STU-SEMESTER        PIC X(02).                                   
008900     05  STU-GPA             PIC 9V99.                                    
009000     05  STU-TOT-CREDITS     PIC 9(03).                                   
009100     05  FILLER              PIC X(02).                                   
009200                                                                          
009300*------------------------------------------------------------             
009400* INSTRUCTR - LAYOUT RETYPED FROM THE MASTER COPY CARRIED                 
009500* IN THE OTHER CCM PROGRAMS.  NO COPYBOOK IN THIS SHOP.                   
009600*------------------------------------------------------------             
009700 FD  INSTRUCTR                                                            
009800     LABEL RECORD STANDARD                                                
009900     RECORD CONTAINS 100 CHARACTERS.                                      
010000 01  REG-INSTRUCTR.                                                       
010100     05  INS-ID              PIC X(07).                                   
010200     05  INS-ID-R REDEFINES INS-ID.                                       
010300         10  INS-ID-PREFIX   PIC X(03).                                   
010400         10  INS-ID-SEQ      PIC 9(04).                                   
010500     05  INS-NAME            PIC X(30).                                   
010600     05  INS-EMAIL           PIC X(30).                                   
010700     05  INS-DEPARTMENT      PIC X(15).                                   
010800     05  INS-TITLE           PIC X(15).                                   
010900     05  INS-STATUS          PIC X(01).                                   
011000     05  FILLER              PIC X(02).                                   
011100                                                                          
011200*------------------------------------------------------------             
011300* COURSE - LAYOUT RETYPED FROM THE MASTER COPY CARRIED                    
011400* IN THE OTHER CCM PROGRAMS.  NO COPYBOOK IN THIS SHOP.                   
011500*------------------------------------------------------------             
011600 FD  COURSE                                                               
011700     LABEL RECORD STANDARD                                                
011800     RECORD CONTAINS 75 CHARACTERS.                                       
011900 01  REG-COURSE.                                                          
012000     05  CRS-ID              PIC X(07).                                   
012100     05  CRS-ID-R REDEFINES CRS-ID.                                       
012200         10  CRS-ID-PREFIX   PIC X(03).                                   
012300         10  CRS-ID-SEQ      PIC 9(04).                                   
012400     05  CRS-DEPT-CODE       PIC X(04).                                   
012500     05  CRS-NUMBER          PIC X(04).                                   
012600     05  CRS-TITLE           PIC X(30).                                   
012700     05  CRS-CREDITS         PIC 9(02).                                   
012800     05  CRS-DEPARTMENT      PIC X(15).                                   
012900     05  CRS-INSTR-ID        PIC X(07).                                   
013000     05  CRS-SEMESTER        PIC X(02).                                   
013100     05  CRS-STATUS          PIC X(01).                                   
013200     05  FILLER              PIC X(03).                                   
013300                                                                          
013400*------------------------------------------------------------             
013500* STUDOUT - LAYOUT RETYPED FROM THE MASTER COPY CARRIED                   
013600* IN THE OTHER CCM PROGRAMS.  NO COPYBOOK IN THIS SHOP.                   
013700*------------------------------------------------------------             
013800 FD  STUDOUT                                                              
013900     LABEL RECORD STANDARD                                                
014000     RECORD CONTAINS 94 CHARACTERS.                                       
014100 01  REG-STUDOUT             PIC X(94).                                   
014200                                                                          
014300*------------------------------------------------------------             
014400* CRSOUT - LAYOUT RETYPED FROM THE MASTER COPY CARRIED                    
014500* IN THE OTHER CCM PROGRAMS.  NO COPYBOOK IN THIS SHOP.                   
014600*------------------------------------------------------------             
014700 FD  CRSOUT                                                               
014800     LABEL RECORD STANDARD                                                
014900     RECORD CONTAINS 80 CHARACTERS.                                       
015000 01  REG-CRSOUT              PIC X(80).                                   
015100                                                                          
015200*------------------------------------------------------------             
015300* INSTROUT - LAYOUT RETYPED FROM THE MASTER COPY CARRIED                  
015400* IN THE OTHER CCM PROGRAMS.  NO COPYBOOK IN THIS SHOP.                   
015500*------------------------------------------------------------             
015600 FD  INSTROUT                                                             
015700     LABEL RECORD STANDARD                                                
015800     RECORD CONTAINS 103 CHARACTERS.                                      
015900 01  REG-INSTROUT            PIC X(103).                                  
016000                                                                          
016100 WORKING-STORAGE SECTION.                                                 
016200*                                                                         
016300 01  FS-STUDENT               PIC X(02) VALUE SPACES.                     
016400* FS-INSTRUCTR - WORKING STORAGE.                                         
016500 01  FS-INSTRUCTR             PIC X(02) VALUE SPACES.                     
016600* FS-COURSE - WORKING STORAGE.                                            
016700 01  FS-COURSE                PIC X(02) VALUE SPACES.                     
016800* FS-STUDOUT - WORKING STORAGE.                                           
016900 01  FS-STUDOUT                PIC X(02) VALUE SPACES.                    
017000* FS-CRSOUT - WORKING STORAGE.                                            
017100 01  FS-CRSOUT                 PIC X(02) VALUE SPACES.                    
017200* FS-INSTROUT - WORKING STORAGE.                                          
017300 01  FS-INSTROUT               PIC X(02) VALUE SPACES.                    
017400*                                                                         
017500 77  WS-STUDENT-CNT            COMP PIC 9(05) VALUE ZERO.                 
017600* WS-INSTR-CNT - WORKING STORAGE.                                         
017700 77  WS-INSTR-CNT              COMP PIC 9(05) VALUE ZERO.                 
017800* WS-COURSE-CNT - WORKING STORAGE.                                        
017900 77  WS-COURSE-CNT             COMP PIC 9(05) VALUE ZERO.                 
018000*                                                                         
018100* ----  STUDENT EXPORT HEADER LINE - NAMES EACH COLUMN  ----              
018200*                                                                         
018300 01  WS-STU-HEADER.                                                       
018400     05  FILLER               PIC X(08) VALUE 'ID'.                       
018500     05  FILLER               PIC X(11) VALUE 'REG-NO'.                   
018600     05  FILLER               PIC X(31) VALUE 'NAME'.                     
018700     05  FILLER               PIC X(31) VALUE 'EMAIL'.                    
018800     05  FILLER               PIC X(02) VALUE 'S'.                        
018900     05  FILLER               PIC X(03) VALUE 'SM'.                       
019000     05  FILLER               PIC X(05) VALUE 'GPA'.                      
019100     05  FILLER               PIC X(03) VALUE 'CR'.                       
019200*                                                                         
019300* ----  STUDENT EXPORT DETAIL LINE, MIRRORS REG-STUDENT  ----             
019400*                                                                         
019500 01  WS-STU-DETAIL.                                                       
019600     05  SD-ID                PIC X(07).                                  
019700     05  FILLER               PIC X(01) VALUE SPACE.                      
019800     05  SD-REG-NO            PIC X(10).                                  
019900     05  FILLER               PIC X(01) VALUE SPACE.                      
020000     05  SD-NAME              PIC X(30).                                  
020100     05  FILLER               PIC X(01) VALUE SPACE.                      
020200     05  SD-EMAIL             PIC X(30).                                  
020300     05  FILLER               PIC X(01) VALUE SPACE.                      
020400     05  SD-STATUS            PIC X(01).                                  
020500     05  FILLER               PIC X(01) VALUE SPACE.                      
020600     05  SD-SEMESTER          PIC X(02).                                  
020700     05  FILLER               PIC X(01) VALUE SPACE.                      
020800     05  SD-GPA               PIC 9.99.                                   
020900     05  FILLER               PIC X(01) VALUE SPACE.                      
021000     05  SD-TOT-CREDITS       PIC ZZ9.                                    
021100*                                                                         
021200* ----  COURSE EXPORT HEADER LINE - NAMES EACH COLUMN  ----               
021300*                                                                         
021400 01  WS-CRS-HEADER.                                                       
021500     05  FILLER               PIC X(08) VALUE 'ID'.                       
021600     05  FILLER               PIC X(05) VALUE 'DEPT'.                     
021700     05  FILLER               PIC X(05) VALUE 'NUMB'.                     
021800     05  FILLER               PIC X(31) VALUE 'TITLE'.                    
021900     05  FILLER               PIC X(03) VALUE 'CR'.                       
022000     05  FILLER               PIC X(16) VALUE 'DEPARTMENT'.               
022100     05  FILLER               PIC X(08) VALUE 'INSTR-ID'.                 
022200     05  FILLER               PIC X(03) VALUE 'SM'.                       
022300     05  FILLER               PIC X(01) VALUE 'S'.                        
022400*                                                                         
022500* ----  COURSE EXPORT DETAIL LINE, MIRRORS REG-COURSE  ----               
022600*                                                                         
022700 01  WS-CRS-DETAIL.                                                       
022800     05  CD-ID                PIC X(07).                                  
022900     05  FILLER               PIC X(01) VALUE SPACE.                      
023000     05  CD-DEPT-CODE         PIC X(04).                                  
023100     05  FILLER               PIC X(01) VALUE SPACE.                      
023200     05  CD-NUMBER            PIC X(04).                                  
023300     05  FILLER               PIC X(01) VALUE SPACE.                      
023400     05  CD-TITLE             PIC X(30).                                  
023500     05  FILLER               PIC X(01) VALUE SPACE.                      
023600     05  CD-CREDITS           PIC Z9.                                     
023700     05  FILLER               PIC X(01) VALUE SPACE.                      
023800     05  CD-DEPARTMENT        PIC X(15).                                  
023900     05  FILLER               PIC X(01) VALUE SPACE.                      
024000     05  CD-INSTR-ID          PIC X(07).                                  
024100     05  FILLER               PIC X(01) VALUE SPACE.                      
024200     05  CD-SEMESTER          PIC X(02).                                  
024300     05  FILLER               PIC X(01) VALUE SPACE.                      
024400     05  CD-STATUS            PIC X(01).                                  
024500*                                                                         
024600* ----  INSTRUCTOR EXPORT HEADER LINE - NAMES EACH COLUMN  ----           
024700*                                                                         
024800 01  WS-INS-HEADER.                                                       
024900     05  FILLER               PIC X(08) VALUE 'ID'.                       
025000     05  FILLER               PIC X(31) VALUE 'NAME'.                     
025100     05  FILLER               PIC X(31) VALUE 'EMAIL'.                    
025200     05  FILLER               PIC X(16) VALUE 'DEPARTMENT'.               
025300     05  FILLER               PIC X(16) VALUE 'TITLE'.                    
025400     05  FILLER               PIC X(01) VALUE 'S'.                        
025500*                                                                         
025600* ----  INSTRUCTOR EXPORT DETAIL, MIRRORS REG-INSTRUCTR  ----             
025700*                                                                         
025800 01  WS-INS-DETAIL.                                                       
025900     05  ID-ID                PIC X(07).                                  
026000     05  FILLER               PIC X(01) VALUE SPACE.                      
026100     05  ID-NAME              PIC X(30).                                  
026200     05  FILLER               PIC X(01) VALUE SPACE.                      
026300     05  ID-EMAIL             PIC X(30).                                  
026400     05  FILLER               PIC X(01) VALUE SPACE.                      
026500     05  ID-DEPARTMENT        PIC X(15).                                  
026600     05  FILLER               PIC X(01) VALUE SPACE.                      
026700     05  ID-TITLE             PIC X(15).                                  
026800     05  FILLER               PIC X(01) VALUE SPACE.                      
026900     05  ID-STATUS            PIC X(01).                                  
027000                                                                          
027100 PROCEDURE DIVISION.                                                      
027200                                                                          
027300*------------------------------------------------------------             
027400* 0000-MAIN-LOGIC - SEE CHANGE LOG FOR HISTORY.                           
027500*------------------------------------------------------------             
027600 0000-MAIN-LOGIC.                                                         
027700     PERFORM 0100-OPEN-FILES                                              
027800         THRU 0100-EXIT.                                                  
027900     PERFORM 1000-EXPORT-STUDENTS                                         
028000         THRU 1000-EXIT.                                                  
028100* INVOKES THE NAMED RANGE, RETURNS AT ITS EXIT.                           
028200     PERFORM 2000-EXPORT-COURSES                                          
028300         THRU 2000-EXIT.                                                  
028400     PERFORM 3000-EXPORT-INSTRUCTORS                                      
028500         THRU 3000-EXIT.                                                  
028600     CLOSE STUDENT.                                                       
028700* CLOSES THE FILE - NO MORE I/O AGAINST IT BELOW.                         
028800     CLOSE COURSE.                                                        
028900     CLOSE INSTRUCTR.                                                     
029000     CLOSE STUDOUT.                                                       
029100* CLOSES THE FILE - NO MORE I/O AGAINST IT BELOW.                         
029200     CLOSE CRSOUT.                                                        
029300     CLOSE INSTROUT.                                                      
029400     STOP RUN.                                                            
029500                                                                          
029600*------------------------------------------------------------             
029700* 0100-OPEN-FILES - SEE CHANGE LOG FOR HISTORY.                           
029800*------------------------------------------------------------             
029900 0100-OPEN-FILES.                                                         
030000     OPEN INPUT STUDENT.                                                  
030100     OPEN INPUT COURSE.                                                   
030200* OPENS THE FILE FOR THIS RUN.                                            
030300     OPEN INPUT INSTRUCTR.                                                
030400     OPEN OUTPUT STUDOUT.                                                 
030500     OPEN OUTPUT CRSOUT.                                                  
030600* OPENS THE FILE FOR THIS RUN.                                            
030700     OPEN OUTPUT INSTROUT.                                                
030800* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
030900 0100-EXIT.                                                               
031000     EXIT.                                                                
031100                                                                          
031200*****************************************************************         
031300*  1000 - STUDENT EXPORT.  HEADER LINE NAMES EVERY FIELD IN      *        
031400*  COLUMN ORDER (MPC 03/09/95, CR-0280), THEN ONE DETAIL LINE    *CR0280  
031500*  PER STUDENT MASTER RECORD.                                    *        
031600*****************************************************************         
031700 1000-EXPORT-STUDENTS.                                                    
031800     MOVE WS-STU-HEADER TO REG-STUDOUT.                                   
031900     WRITE REG-STUDOUT.                                                   
032000*------------------------------------------------------------             
032100* 1010-READ-LOOP - SEE CHANGE LOG FOR HISTORY.                            
032200*------------------------------------------------------------             
032300 1010-READ-LOOP.                                                          
032400     READ STUDENT                                                         
032500         AT END GO TO 1000-EXIT.                                          
032600     ADD 1 TO WS-STUDENT-CNT.                                             
032700* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
032800     MOVE STU-ID          TO SD-ID.                                       
032900     MOVE STU-REG-NO      TO SD-REG-NO.                                   
033000     MOVE STU-NAME        TO SD-NAME.                                     
033100* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
033200     MOVE STU-EMAIL       TO SD-EMAIL.                                    
033300     MOVE STU-STATUS      TO SD-STATUS.                                   
033400     MOVE STU-SEMESTER    TO SD-SEMESTER.                                 
033500* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
033600     MOVE STU-GPA         TO SD-GPA.                                      
033700     MOVE STU-TOT-CREDITS TO SD-TOT-CREDITS.                              
033800     MOVE WS-STU-DETAIL   TO REG-STUDOUT.                                 
033900* WRITES THE LINE BUILT ABOVE TO THE OUTPUT FILE.                         
034000     WRITE REG-STUDOUT.                                                   
034100     GO TO 1010-READ-LOOP.                                                
034200* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
034300 1000-EXIT.                                                               
034400     EXIT.                                                                
034500                                                                          
034600*****************************************************************         
034700*  2000 - COURSE EXPORT.  SAME HEADER-PLUS-DETAIL SHAPE AS THE   *        
034800*  STUDENT EXPORT ABOVE.                                         *        
034900*****************************************************************         
035000 2000-EXPORT-COURSES.                                                     
035100     MOVE WS-CRS-HEADER TO REG-CRSOUT.                                    
035200     WRITE REG-CRSOUT.                                                    
035300*------------------------------------------------------------             
035400* 2010-READ-LOOP - SEE CHANGE LOG FOR HISTORY.                            
035500*------------------------------------------------------------             
035600 2010-READ-LOOP.                                                          
035700     READ COURSE                                                          
035800         AT END GO TO 2000-EXIT.                                          
035900     ADD 1 TO WS-COURSE-CNT.                                              
036000* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
036100     MOVE CRS-ID         TO CD-ID.                                        
036200     MOVE CRS-DEPT-CODE  TO CD-DEPT-CODE.                                 
036300     MOVE CRS-NUMBER     TO CD-NUMBER.                                    
036400* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
036500     MOVE CRS-TITLE      TO CD-TITLE.                                     
036600     MOVE CRS-CREDITS    TO CD-CREDITS.                                   
036700     MOVE CRS-DEPARTMENT TO CD-DEPARTMENT.                                
036800* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
036900     MOVE CRS-INSTR-ID   TO CD-INSTR-ID.                                  
037000     MOVE CRS-SEMESTER   TO CD-SEMESTER.                                  
037100     MOVE CRS-STATUS     TO CD-STATUS.                                    
037200* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
037300     MOVE WS-CRS-DETAIL  TO REG-CRSOUT.                                   
037400     WRITE REG-CRSOUT.                                                    
037500     GO TO 2010-READ-LOOP.                                                
037600* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
037700 2000-EXIT.                                                               
037800     EXIT.                                                                
037900                                                                          
038000*****************************************************************         
038100*  3000 - INSTRUCTOR EXPORT, ADDED FOR THE PROVOST'S OFFICE      *        
038200*  FEED (DKT 02/14/90, CR-0155).  SAME HEADER-PLUS-DETAIL SHAPE. *CR0155  
038300*****************************************************************         
038400 3000-EXPORT-INSTRUCTORS.                                                 
038500     MOVE WS-INS-HEADER TO REG-INSTROUT.                                  
038600     WRITE REG-INSTROUT.                                                  
038700*------------------------------------------------------------             
038800* 3010-READ-LOOP - SEE CHANGE LOG FOR HISTORY.                            
038900*------------------------------------------------------------             
039000 3010-READ-LOOP.                                                          
039100     READ INSTRUCTR                                                       
039200         AT END GO TO 3000-EXIT.                                          
039300     ADD 1 TO WS-INSTR-CNT.                                               
039400* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
039500     MOVE INS-ID          TO ID-ID.                                       
039600     MOVE INS-NAME        TO ID-NAME.                                     
039700     MOVE INS-EMAIL       TO ID-EMAIL.                                    
039800* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
039900     MOVE INS-DEPARTMENT  TO ID-DEPARTMENT.                               
040000     MOVE INS-TITLE       TO ID-TITLE.                                    
040100     MOVE INS-STATUS      TO ID-STATUS.                                   
040200* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
040300     MOVE WS-INS-DETAIL   TO REG-INSTROUT.                                
040400     WRITE REG-INSTROUT.                                                  
040500     GO TO 3010-READ-LOOP.                                                
040600* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
040700 3000-EXIT.                                                               
040800     EXIT.                                                                
040900                                                                          

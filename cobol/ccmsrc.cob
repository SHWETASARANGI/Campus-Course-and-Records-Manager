000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  CCMSRC.                                                     
000300 AUTHOR.  R E FENWICK.                                                    
000400 INSTALLATION.  ACADEMIC RECORDS DIVISION - DATA CENTER.                  
000500 DATE-WRITTEN.  08/14/1990.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.  INTERNAL USE ONLY - REGISTRAR DATA.                           
000800*****************************************************************         
000900*                 C C R M   B A T C H   S Y S T E M             *         
001000*        CAMPUS COURSE AND RECORDS MANAGER - SEARCH/SORT         *        
001100*****************************************************************         
001200* PROGRAM      : CCMSRC                                                   
001300* ANALYST      : R FENWICK                                                
001400* PROGRAMMER   : R FENWICK                                                
001500* PURPOSE      : READS SEARCH-REQUEST TRANSACTIONS AND ANSWERS            
001600*              : EACH ONE AGAINST THE COURSE AND STUDENT MASTERS.         
001700*              : COURSE REQUESTS MAY CARRY ANY MIX OF INSTRUCTOR,         
001800*              : DEPARTMENT, TITLE, SEMESTER AND MINIMUM-CREDITS          
001900*              : CRITERIA (ALL PRESENT CRITERIA ARE ANDED) AND            
002000*              : ARE ANSWERED IN ASCENDING ORDER BY CODE, TITLE           
002100*              : OR CREDITS, PER THE REQUEST'S OWN SORT-KEY FLAG.         
002200*              : STUDENT REQUESTS SEARCH ON NAME/EMAIL SUBSTRING          
002300*              : OR BY ENROLLED COURSE CODE.  ORIGINALLY A ONE-           
002400*              : CRITERION COUNTER LOOKUP FOR THE REGISTRAR'S             
002500*              : WALK-IN WINDOW, REWRITTEN CR-0360 INTO THE FULL  CR0360  
002600*              : SEARCH ENGINE BEHIND THE ON-LINE CATALOG.                
002700* CHANGE LOG   :                                                          
002800*   DATE      BY   REQUEST   DESCRIPTION                                  
002900*   --------  ---  --------  --------------------------------             
003000*   08/14/90  REF  CR-0175   INITIAL WRITE - EXACT-MATCH COURSE   CR0175  
003100*                            LOOKUP BY DEPARTMENT CODE ONLY, FOR          
003200*                            THE REGISTRAR COUNTER STAFF.                 
003300*   02/06/91  REF  CR-0192   ADDED LOOKUP BY INSTRUCTOR ID.       CR0192  
003400*   07/19/93  DKT  CR-0258   ADDED LOOKUP BY SEMESTER CODE.       CR0258  
003500*   11/09/98  JAH  CR-0339   Y2K - NO CENTURY DIGIT PRINTED OR    CR0339  
003600*                            COMPARED ANYWHERE IN THIS PROGRAM.           
003700*   06/05/00  JAH  CR-0360   REWRITTEN AS A FULL MULTI-CRITERIA   CR0360  
003800*                            COURSE SEARCH (DEPARTMENT, TITLE,            
003900*                            SEMESTER, INSTRUCTOR, MIN CREDITS -          
004000*                            ALL OPTIONAL, ALL ANDED TOGETHER)            
004100*                            WITH ASCENDING SORT BY CODE, TITLE           
004200*                            OR CREDITS, PER REGISTRAR SYSTEMS            
004300*                            REQUEST 00-441.                              
004400*   06/19/00  JAH  CR-0361   ADDED THE STUDENT-SIDE SEARCH - NAME CR0361  
004500*                            OR EMAIL SUBSTRING, CASE-BLIND.              
004600*   07/10/00  JAH  CR-0362   ADDED STUDENT SEARCH BY ENROLLED     CR0362  
004700*                            COURSE CODE.                                 
004800*   09/01/00  MPC  CR-0364   TRAILING SUMMARY LINE ADDED SO THE   CR0364  
004900*                            COUNTER STAFF CAN SEE THE MATCH              
005000*                            COUNT WITHOUT COUNTING LINES BY HAND.        
005100*****************************************************************         
005200                                                                          
005300 ENVIRONMENT DIVISION.                                                    
005400 CONFIGURATION SECTION.                                                   
005500 SPECIAL-NAMES.                                                           
005600     C01 IS TOP-OF-FORM.                                                  
005700                                                                          
005800 INPUT-OUTPUT SECTION.                                                    
005900 FILE-CONTROL.                                                            
006000                                                                          
006100     SELECT STUDENT  ASSIGN TO STUDENT                                    
006200                 ORGANIZATION IS LINE SEQUENTIAL                          
006300                 FILE STATUS IS FS-STUDENT.                               
006400                                                                          
006500     SELECT COURSE   ASSIGN TO COURSE                                     
006600                 ORGANIZATION IS LINE SEQUENTIAL                          
006700                 FILE STATUS IS FS-COURSE.                                
006800                                                                          
006900     SELECT ENROLL   ASSIGN TO ENROLL                                     
007000                 ORGANIZATION IS LINE SEQUENTIAL                          
007100                 FILE STATUS IS FS-ENROLL.                                
007200                                                                          
007300     SELECT SRCHTX   ASSIGN TO SRCHTX                                     
007400                 ORGANIZATION IS LINE SEQUENTIAL                          
007500                 FILE STATUS IS FS-SRCHTX.                                
007600                                                                          
007700     SELECT SRCHRPT  ASSIGN TO SRCHRPT                                    
007800                 ORGANIZATION IS LINE SEQUENTIAL                          
007900                 FILE STATUS IS FS-SRCHRPT.                               
008000                                                                          
008100     SELECT SRTSRC   ASSIGN TO DISK.                                      
008200                                                                          
008300 DATA DIVISION.                                                           
008400 FILE SECTION.                                                            
008500*                                                                         
008600*------------------------------------------------------------             
008700* STUDENT, COURSE AND ENROLL - THE THREE MASTERS THIS PROGRAM             
008800* SEARCHES AGAINST.  LAYOUTS RETYPED FROM THE MASTER COPY                 
008900* CARRIED IN CCMSTR/CCMENR/CCMTRN/CCMRPT/CCMEXP.  NO COPYBOOK             
009000* IN THIS SHOP - EVERY PROGRAM KEEPS ITS OWN 01.                          
009100*------------------------------------------------------------             
009200 FD  STUDENT                                                              
009300     LABEL RECORD STANDARD                                                
009400     RECORD CONTAINS 88 CHARACTERS.                                       
009500 01  REG-STUDENT.                                                         
009600     05  STU-ID              PIC X(07).                                   
009700     05  STU-ID-R REDEFINES STU-ID.                                       
009800         10  STU-ID-PREFIX   PIC X(03).                                   
009900         10  STU-ID-SEQ      PIC 9(04).                                   
010000     05  STU-REG-NO          PIC X(10).                                   
010100     05  STU-NAME            PIC X(30).                                   
010200     05  STU-EMAIL           PIC X(30).                                   
010300     05  STU-STATUS          PIC X(01).                                   
010400     05  STU-SEMESTER        PIC X(02).                                   
010500     05  STU-GPA             PIC 9V99.                                    
010600     05  STU-TOT-CREDITS     PIC 9(03).                                   
010700     05  FILLER              PIC X(02).                                   
010800                                                                          
010900*------------------------------------------------------------             
011000* COURSE - LAYOUT RETYPED FROM THE MASTER COPY CARRIED                    
011100* IN THE OTHER CCM PROGRAMS.  NO COPYBOOK IN THIS SHOP.                   
011200*------------------------------------------------------------             
011300 FD  COURSE                                                               
011400     LABEL RECORD STANDARD                                                
011500     RECORD CONTAINS 75 CHARACTERS.                                       
011600 01  REG-COURSE.                                                          
011700     05  CRS-ID              PIC X(07).                                   
011800     05  CRS-ID-R REDEFINES CRS-ID.                                       
011900         10  CRS-ID-PREFIX   PIC X(03).                                   
012000         10  CRS-ID-SEQ      PIC 9(04).                                   
012100     05  CRS-DEPT-CODE       PIC X(04).                                   
012200     05  CRS-NUMBER          PIC X(04).                                   
012300     05  CRS-TITLE           PIC X(30).                                   
012400     05  CRS-CREDITS         PIC 9(02).                                   
012500     05  CRS-DEPARTMENT      PIC X(15).                                   
012600     05  CRS-INSTR-ID        PIC X(07).                                   
012700     05  CRS-SEMESTER        PIC X(02).                                   
012800     05  CRS-STATUS          PIC X(01).                                   
012900     05  FILLER              PIC X(03).                                   
013000                                                                          
013100*------------------------------------------------------------             
013200* ENROLL - LAYOUT RETYPED FROM THE MASTER COPY CARRIED                    
013300* IN THE OTHER CCM PROGRAMS.  NO COPYBOOK IN THIS SHOP.                   
013400*------------------------------------------------------------             
013500 FD  ENROLL                                                               
013600     LABEL RECORD STANDARD                                                
013700     RECORD CONTAINS 35 CHARACTERS.                                       
013800 01  REG-ENROLL.                                                          
013900     05  ENR-ID              PIC X(07).                                   
014000     05  ENR-ID-R REDEFINES ENR-ID.                                       
014100         10  ENR-ID-PREFIX   PIC X(03).                                   
014200         10  ENR-ID-SEQ      PIC 9(04).                                   
014300     05  ENR-STUDENT-ID      PIC X(07).                                   
014400     05  ENR-DEPT-CODE       PIC X(04).                                   
014500     05  ENR-NUMBER          PIC X(04).                                   
014600     05  ENR-SEMESTER        PIC X(02).                                   
014700     05  ENR-SCORE           PIC 9(03)V99.                                
014800     05  ENR-GRADE           PIC X(02).                                   
014900     05  ENR-STATUS          PIC X(01).                                   
015000     05  FILLER              PIC X(03).                                   
015100                                                                          
015200*------------------------------------------------------------             
015300* SRCHTX - ONE SEARCH REQUEST PER RECORD.  SRQ-CRS-CRITERIA               
015400* AND SRQ-STU-CRITERIA REDEFINE THE SAME 60 BYTES - WHICH ONE             
015500* APPLIES DEPENDS ON SRQ-TYPE.  ANY CRITERION LEFT AS SPACES              
015600* OR ZERO IS TREATED AS "NOT SPECIFIED" AND DROPPED FROM THE              
015700* AND.  (CR-0360/CR-0361/CR-0362.)                                CR0360  
015800*------------------------------------------------------------             
015900 FD  SRCHTX                                                               
016000     LABEL RECORD STANDARD                                                
016100     RECORD CONTAINS 65 CHARACTERS.                                       
016200 01  REG-SRCHTX.                                                          
016300     05  SRQ-TYPE               PIC X(01).                                
016400         88  SRQ-IS-COURSE      VALUE 'C'.                                
016500         88  SRQ-IS-STUDENT     VALUE 'S'.                                
016600     05  SRQ-SORT-KEY           PIC X(01).                                
016700         88  SRQ-SORT-BY-CODE     VALUE 'C'.                              
016800         88  SRQ-SORT-BY-TITLE    VALUE 'T'.                              
016900         88  SRQ-SORT-BY-CREDITS  VALUE 'R'.                              
017000     05  SRQ-CRS-CRITERIA.                                                
017100         10  SRQ-INSTR-ID       PIC X(07).                                
017200         10  SRQ-DEPARTMENT     PIC X(15).                                
017300         10  SRQ-TITLE-SUB      PIC X(20).                                
017400         10  SRQ-SEMESTER       PIC X(02).                                
017500         10  SRQ-MIN-CREDITS    PIC 9(02).                                
017600         10  FILLER             PIC X(14).                                
017700     05  SRQ-STU-CRITERIA REDEFINES SRQ-CRS-CRITERIA.                     
017800         10  SRQ-NAME-SUB       PIC X(30).                                
017900         10  SRQ-EMAIL-SUB      PIC X(20).                                
018000         10  SRQ-CRS-CODE-RAW   PIC X(08).                                
018100         10  FILLER             PIC X(02).                                
018200     05  FILLER                 PIC X(03).                                
018300                                                                          
018400*------------------------------------------------------------             
018500* SRCHRPT - PLAIN PRINT FILE, SAME 80-COLUMN SHAPE AS CCRMRPT.            
018600* ONE BANNER PER REQUEST, ONE LINE PER MATCH, ONE SUMMARY LINE.           
018700*------------------------------------------------------------             
018800 FD  SRCHRPT                                                              
018900     LABEL RECORD STANDARD                                                
019000     RECORD CONTAINS 80 CHARACTERS.                                       
019100 01  REG-SRCHRPT                PIC X(80).                                
019200                                                                          
019300*------------------------------------------------------------             
019400* SRTSRC - SORT WORK FILE FOR THE COURSE SEARCH.  ONE RECORD              
019500* PER COURSE THAT SURVIVES THE CRITERIA TEST IN 3100-BUILD-               
019600* SRTSRC.  ASCENDING KEY CHOSEN AT THE SORT STATEMENT ITSELF              
019700* (SR-CODE, SR-TITLE, OR SR-CREDITS) BECAUSE COBOL'S ASCENDING            
019800* KEY CLAUSE HAS TO NAME A FIXED FIELD, NOT A RUN-TIME CHOICE.            
019900*------------------------------------------------------------             
020000 SD  SRTSRC.                                                              
020100 01  REG-SRTSRC.                                                          
020200     05  SR-CODE                PIC X(08).                                
020300     05  SR-TITLE               PIC X(30).                                
020400     05  SR-CREDITS             PIC 9(02).                                
020500     05  SR-DEPARTMENT          PIC X(15).                                
020600     05  SR-INSTR-ID            PIC X(07).                                
020700     05  SR-SEMESTER            PIC X(02).                                
020800     05  FILLER                 PIC X(02).                                
020900                                                                          
021000 WORKING-STORAGE SECTION.                                                 
021100*                                                                         
021200 01  FS-STUDENT               PIC X(02) VALUE SPACES.                     
021300* FS-COURSE - WORKING STORAGE.                                            
021400 01  FS-COURSE                PIC X(02) VALUE SPACES.                     
021500* FS-ENROLL - WORKING STORAGE.                                            
021600 01  FS-ENROLL                PIC X(02) VALUE SPACES.                     
021700* FS-SRCHTX - WORKING STORAGE.                                            
021800 01  FS-SRCHTX                PIC X(02) VALUE SPACES.                     
021900* FS-SRCHRPT - WORKING STORAGE.                                           
022000 01  FS-SRCHRPT                PIC X(02) VALUE SPACES.                    
022100*                                                                         
022200* ----  IN-MEMORY MASTER TABLES, LOADED ONCE AT START OF RUN  ----        
022300*                                                                         
022400 01  WS-STUDENT-TAB.                                                      
022500     05  WS-STU-CNT           COMP PIC 9(05) VALUE ZERO.                  
022600     05  WS-STU-ENTRY OCCURS 500 TIMES                                    
022700                              INDEXED BY WS-STU-IDX.                      
022800         10  TB-STU-ID           PIC X(07).                               
022900         10  TB-STU-NAME         PIC X(30).                               
023000         10  TB-STU-EMAIL        PIC X(30).                               
023100         10  TB-STU-STATUS       PIC X(01).                               
023200                                                                          
023300* WS-COURSE-TAB - WORKING STORAGE.                                        
023400 01  WS-COURSE-TAB.                                                       
023500     05  WS-CRS-CNT           COMP PIC 9(05) VALUE ZERO.                  
023600     05  WS-CRS-ENTRY OCCURS 500 TIMES                                    
023700                              INDEXED BY WS-CRS-IDX.                      
023800         10  TB-CRS-DEPT         PIC X(04).                               
023900         10  TB-CRS-NUMBER       PIC X(04).                               
024000         10  TB-CRS-TITLE        PIC X(30).                               
024100         10  TB-CRS-CREDITS      PIC 9(02).                               
024200         10  TB-CRS-DEPARTMENT   PIC X(15).                               
024300         10  TB-CRS-INSTR-ID     PIC X(07).                               
024400         10  TB-CRS-SEMESTER     PIC X(02).                               
024500         10  TB-CRS-STATUS       PIC X(01).                               
024600                                                                          
024700* WS-ENROLL-TAB - WORKING STORAGE.                                        
024800 01  WS-ENROLL-TAB.                                                       
024900     05  WS-ENR-CNT           COMP PIC 9(05) VALUE ZERO.                  
025000     05  WS-ENR-ENTRY OCCURS 2000 TIMES                                   
025100                              INDEXED BY WS-ENR-IDX.                      
025200         10  TB-ENR-STUDENT-ID   PIC X(07).                               
025300         10  TB-ENR-DEPT         PIC X(04).                               
025400         10  TB-ENR-NUMBER       PIC X(04).                               
025500         10  TB-ENR-STATUS       PIC X(01).                               
025600*                                                                         
025700* ----  REQUEST COUNTERS AND MATCH FLAG  ----                             
025800*                                                                         
025900 77  WS-REQ-CNT               COMP PIC 9(05) VALUE ZERO.                  
026000* WS-MATCH-CNT - WORKING STORAGE.                                         
026100 77  WS-MATCH-CNT             COMP PIC 9(05) VALUE ZERO.                  
026200* WS-CRITERIA-MET - WORKING STORAGE.                                      
026300 01  WS-CRITERIA-MET          PIC X(01) VALUE 'Y'.                        
026400     88  WS-ALL-CRITERIA-MET    VALUE 'Y'.                                
026500     88  WS-SOME-CRITERION-FAILED VALUE 'N'.                              
026600*                                                                         
026700* ----  COURSE-CODE PARSE WORK AREA (SAME ALGORITHM AS CCMSTR ----        
026800* ----  3210-PARSE-COURSE-CODE / CCMENR 2020, OWN COPY HERE)  ----        
026900*                                                                         
027000 01  WS-CODE-WORK             PIC X(08).                                  
027100* WS-CODE-WORK-R - WORKING STORAGE.                                       
027200 01  WS-CODE-WORK-R REDEFINES WS-CODE-WORK.                               
027300     05  WS-CODE-CHAR         PIC X(01) OCCURS 8 TIMES.                   
027400* WS-CODE-IDX - WORKING STORAGE.                                          
027500 77  WS-CODE-IDX              COMP PIC 9(02) VALUE ZERO.                  
027600* WS-CODE-LETTERS - WORKING STORAGE.                                      
027700 77  WS-CODE-LETTERS          COMP PIC 9(02) VALUE ZERO.                  
027800* WS-CODE-DEPT - WORKING STORAGE.                                         
027900 01  WS-CODE-DEPT             PIC X(04) VALUE SPACES.                     
028000* WS-CODE-NUMBER - WORKING STORAGE.                                       
028100 01  WS-CODE-NUMBER           PIC X(04) VALUE SPACES.                     
028200* WS-CODE-VALID - WORKING STORAGE.                                        
028300 01  WS-CODE-VALID            PIC X(01) VALUE 'Y'.                        
028400     88  WS-CODE-IS-VALID       VALUE 'Y'.                                
028500     88  WS-CODE-NOT-VALID      VALUE 'N'.                                
028600*                                                                         
028700* ----  CASE-FOLD / SUBSTRING WORK AREA, SHARED BY EVERY      ----        
028800* ----  CASE-INSENSITIVE COMPARE IN THIS PROGRAM (CR-0360)    ----CR0360  
028900*                                                                         
029000 01  WS-FOLD-SOURCE           PIC X(30) VALUE SPACES.                     
029100* WS-FOLD-TARGET - WORKING STORAGE.                                       
029200 01  WS-FOLD-TARGET           PIC X(30) VALUE SPACES.                     
029300* WS-FOLD-TARGET-R - WORKING STORAGE.                                     
029400 01  WS-FOLD-TARGET-R REDEFINES WS-FOLD-TARGET.                           
029500     05  WS-FOLD-CHAR         PIC X(01) OCCURS 30 TIMES.                  
029600* WS-SUB-LEN - WORKING STORAGE.                                           
029700 77  WS-SUB-LEN                COMP PIC 9(02) VALUE ZERO.                 
029800* WS-SCAN-IDX - WORKING STORAGE.                                          
029900 77  WS-SCAN-IDX                COMP PIC 9(02) VALUE ZERO.                
030000* WS-TALLY-CNT - WORKING STORAGE.                                         
030100 77  WS-TALLY-CNT               COMP PIC 9(03) VALUE ZERO.                
030200*                                                                         
030300* ----  PRINT LINES - ALL 80 WIDE, LIKE CCRMRPT'S OWN LAYOUT  ----        
030400*                                                                         
030500 01  WS-RPT-BANNER.                                                       
030600     05  FILLER               PIC X(19) VALUE                             
030700               'SEARCH REQUEST NO. '.                                     
030800     05  RB-REQ-NO            PIC ZZ9.                                    
030900     05  FILLER               PIC X(10) VALUE                             
031000               '  TYPE = '.                                               
031100     05  RB-REQ-TYPE          PIC X(07).                                  
031200     05  FILLER               PIC X(41) VALUE SPACES.                     
031300                                                                          
031400* WS-RPT-SEP-LINE - WORKING STORAGE.                                      
031500 01  WS-RPT-SEP-LINE.                                                     
031600     05  FILLER               PIC X(80) VALUE ALL '-'.                    
031700                                                                          
031800* WS-RPT-COURSE-HDR - WORKING STORAGE.                                    
031900 01  WS-RPT-COURSE-HDR.                                                   
032000     05  FILLER               PIC X(10) VALUE 'CODE'.                     
032100     05  FILLER               PIC X(31) VALUE 'TITLE'.                    
032200     05  FILLER               PIC X(03) VALUE 'CR'.                       
032300     05  FILLER               PIC X(16) VALUE 'DEPARTMENT'.               
032400     05  FILLER               PIC X(08) VALUE 'INSTR-ID'.                 
032500     05  FILLER               PIC X(12) VALUE 'SEMESTER'.                 
032600                                                                          
032700* WS-RPT-COURSE-LINE - WORKING STORAGE.                                   
032800 01  WS-RPT-COURSE-LINE.                                                  
032900     05  RC-CODE              PIC X(10).                                  
033000     05  RC-TITLE             PIC X(30).                                  
033100     05  FILLER               PIC X(01) VALUE SPACE.                      
033200     05  RC-CREDITS           PIC Z9.                                     
033300     05  FILLER               PIC X(01) VALUE SPACE.                      
033400     05  RC-DEPARTMENT        PIC X(15).                                  
033500     05  FILLER               PIC X(01) VALUE SPACE.                      
033600     05  RC-INSTR-ID          PIC X(07).                                  
033700     05  FILLER               PIC X(01) VALUE SPACE.                      
033800     05  RC-SEMESTER          PIC X(02).                                  
033900     05  FILLER               PIC X(11) VALUE SPACES.                     
034000                                                                          
034100* WS-RPT-STUDENT-HDR - WORKING STORAGE.                                   
034200 01  WS-RPT-STUDENT-HDR.                                                  
034300     05  FILLER               PIC X(10) VALUE 'ID'.                       
034400     05  FILLER               PIC X(31) VALUE 'NAME'.                     
034500     05  FILLER               PIC X(39) VALUE 'EMAIL'.                    
034600                                                                          
034700* WS-RPT-STUDENT-LINE - WORKING STORAGE.                                  
034800 01  WS-RPT-STUDENT-LINE.                                                 
034900     05  RS-ID                PIC X(07).                                  
035000     05  FILLER               PIC X(03) VALUE SPACES.                     
035100     05  RS-NAME              PIC X(30).                                  
035200     05  FILLER               PIC X(01) VALUE SPACE.                      
035300     05  RS-EMAIL             PIC X(30).                                  
035400     05  FILLER               PIC X(09) VALUE SPACES.                     
035500                                                                          
035600* WS-RPT-SUMMARY-LINE - WORKING STORAGE.                                  
035700 01  WS-RPT-SUMMARY-LINE.                                                 
035800     05  FILLER               PIC X(01) VALUE SPACE.                      
035900     05  RSU-COUNT            PIC ZZZZ9.                                  
036000     05  FILLER               PIC X(15) VALUE                             
036100               ' MATCH(ES) FOUND'.                                        
036200     05  FILLER               PIC X(59) VALUE SPACES.                     
036300                                                                          
036400 PROCEDURE DIVISION.                                                      
036500                                                                          
036600*****************************************************************         
036700*  0000 - MAIN LINE.  LOAD THE THREE MASTERS ONCE, THEN WORK     *        
036800*  THE SRCHTX TRANSACTION FILE ONE REQUEST AT A TIME UNTIL EOF.  *        
036900*****************************************************************         
037000 0000-MAIN-LOGIC.                                                         
037100     PERFORM 0100-OPEN-FILES                                              
037200         THRU 0100-EXIT.                                                  
037300     PERFORM 1000-LOAD-STUDENTS                                           
037400         THRU 1000-EXIT.                                                  
037500* INVOKES THE NAMED RANGE, RETURNS AT ITS EXIT.                           
037600     PERFORM 1100-LOAD-COURSES                                            
037700         THRU 1100-EXIT.                                                  
037800     PERFORM 1200-LOAD-ENROLL                                             
037900         THRU 1200-EXIT.                                                  
038000     PERFORM 2000-PROCESS-REQUESTS                                        
038100         THRU 2000-EXIT.                                                  
038200* CLOSES THE FILE - NO MORE I/O AGAINST IT BELOW.                         
038300     CLOSE STUDENT.                                                       
038400     CLOSE COURSE.                                                        
038500     CLOSE ENROLL.                                                        
038600* CLOSES THE FILE - NO MORE I/O AGAINST IT BELOW.                         
038700     CLOSE SRCHTX.                                                        
038800     CLOSE SRCHRPT.                                                       
038900     STOP RUN.                                                            
039000                                                                          
039100*------------------------------------------------------------             
039200* 0100-OPEN-FILES - SEE CHANGE LOG FOR HISTORY.                           
039300*------------------------------------------------------------             
039400 0100-OPEN-FILES.                                                         
039500     OPEN INPUT STUDENT.                                                  
039600     OPEN INPUT COURSE.                                                   
039700* OPENS THE FILE FOR THIS RUN.                                            
039800     OPEN INPUT ENROLL.                                                   
039900     OPEN INPUT SRCHTX.                                                   
040000     OPEN OUTPUT SRCHRPT.                                                 
040100* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
040200 0100-EXIT.                                                               
040300     EXIT.                                                                
040400                                                                          
040500*-----------------------------------------------------------------        
040600* 1000/1100/1200 - LOAD THE THREE MASTERS INTO THE TABLES ABOVE.          
040700* NO ELIGIBILITY EDITING HERE - THAT WAS ALREADY DONE ON THE WAY          
040800* IN BY CCMSTR/CCMENR.  A BAD RECORD HERE WOULD MEAN A MASTER             
040900* FILE PROBLEM, NOT A SEARCH-REQUEST PROBLEM, SO IT IS NOT THIS           
041000* PROGRAM'S JOB TO SKIP-AND-LOG IT.                                       
041100*-----------------------------------------------------------------        
041200 1000-LOAD-STUDENTS.                                                      
041300     SET WS-STU-IDX TO 1.                                                 
041400*------------------------------------------------------------             
041500* 1010-READ-LOOP - SEE CHANGE LOG FOR HISTORY.                            
041600*------------------------------------------------------------             
041700 1010-READ-LOOP.                                                          
041800* READS THE NEXT RECORD; DROPS THROUGH AT END OF FILE.                    
041900     READ STUDENT                                                         
042000         AT END GO TO 1000-EXIT.                                          
042100     MOVE STU-ID    TO TB-STU-ID(WS-STU-IDX).                             
042200     MOVE STU-NAME  TO TB-STU-NAME(WS-STU-IDX).                           
042300* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
042400     MOVE STU-EMAIL TO TB-STU-EMAIL(WS-STU-IDX).                          
042500     MOVE STU-STATUS TO TB-STU-STATUS(WS-STU-IDX).                        
042600     SET WS-STU-IDX UP BY 1.                                              
042700     ADD 1 TO WS-STU-CNT.                                                 
042800* LOOPS BACK FOR THE NEXT RECORD OR NEXT PASS.                            
042900     GO TO 1010-READ-LOOP.                                                
043000* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
043100 1000-EXIT.                                                               
043200     EXIT.                                                                
043300                                                                          
043400*------------------------------------------------------------             
043500* 1100-LOAD-COURSES - SEE CHANGE LOG FOR HISTORY.                         
043600*------------------------------------------------------------             
043700 1100-LOAD-COURSES.                                                       
043800     SET WS-CRS-IDX TO 1.                                                 
043900*------------------------------------------------------------             
044000* 1110-READ-LOOP - SEE CHANGE LOG FOR HISTORY.                            
044100*------------------------------------------------------------             
044200 1110-READ-LOOP.                                                          
044300     READ COURSE                                                          
044400         AT END GO TO 1100-EXIT.                                          
044500     MOVE CRS-DEPT-CODE   TO TB-CRS-DEPT(WS-CRS-IDX).                     
044600* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
044700     MOVE CRS-NUMBER      TO TB-CRS-NUMBER(WS-CRS-IDX).                   
044800     MOVE CRS-TITLE       TO TB-CRS-TITLE(WS-CRS-IDX).                    
044900     MOVE CRS-CREDITS     TO TB-CRS-CREDITS(WS-CRS-IDX).                  
045000* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
045100     MOVE CRS-DEPARTMENT  TO TB-CRS-DEPARTMENT(WS-CRS-IDX).               
045200     MOVE CRS-INSTR-ID    TO TB-CRS-INSTR-ID(WS-CRS-IDX).                 
045300     MOVE CRS-SEMESTER    TO TB-CRS-SEMESTER(WS-CRS-IDX).                 
045400* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
045500     MOVE CRS-STATUS      TO TB-CRS-STATUS(WS-CRS-IDX).                   
045600     SET WS-CRS-IDX UP BY 1.                                              
045700     ADD 1 TO WS-CRS-CNT.                                                 
045800     GO TO 1110-READ-LOOP.                                                
045900* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
046000 1100-EXIT.                                                               
046100     EXIT.                                                                
046200                                                                          
046300*------------------------------------------------------------             
046400* 1200-LOAD-ENROLL - SEE CHANGE LOG FOR HISTORY.                          
046500*------------------------------------------------------------             
046600 1200-LOAD-ENROLL.                                                        
046700     SET WS-ENR-IDX TO 1.                                                 
046800*------------------------------------------------------------             
046900* 1210-READ-LOOP - SEE CHANGE LOG FOR HISTORY.                            
047000*------------------------------------------------------------             
047100 1210-READ-LOOP.                                                          
047200     READ ENROLL                                                          
047300         AT END GO TO 1200-EXIT.                                          
047400* ONLY ACTIVE ENROLLMENTS COUNT AS "CURRENTLY ENROLLED IN" FOR            
047500* THE STUDENT-SEARCH-BY-COURSE-CODE CRITERION BELOW.                      
047600     IF ENR-STATUS = 'A'                                                  
047700        MOVE ENR-STUDENT-ID TO TB-ENR-STUDENT-ID(WS-ENR-IDX)              
047800        MOVE ENR-DEPT-CODE  TO TB-ENR-DEPT(WS-ENR-IDX)                    
047900        MOVE ENR-NUMBER     TO TB-ENR-NUMBER(WS-ENR-IDX)                  
048000        MOVE ENR-STATUS     TO TB-ENR-STATUS(WS-ENR-IDX)                  
048100        SET WS-ENR-IDX UP BY 1                                            
048200        ADD 1 TO WS-ENR-CNT.                                              
048300     GO TO 1210-READ-LOOP.                                                
048400* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
048500 1200-EXIT.                                                               
048600     EXIT.                                                                
048700                                                                          
048800*****************************************************************         
048900*  2000 - REQUEST LOOP.  ONE SRCHTX RECORD PER SEARCH REQUEST.   *        
049000*  DISPATCHED BY SRQ-TYPE - 'C' TO THE COURSE SEARCH, 'S' TO     *        
049100*  THE STUDENT SEARCH.  THE SHOP HAS NO EVALUATE HABIT, SO THIS  *        
049200*  IS A PLAIN IF/ELSE CHAIN LIKE CCMENR'S TRANSACTION DISPATCH.  *        
049300*****************************************************************         
049400 2000-PROCESS-REQUESTS.                                                   
049500*------------------------------------------------------------             
049600* 2010-READ-LOOP - SEE CHANGE LOG FOR HISTORY.                            
049700*------------------------------------------------------------             
049800 2010-READ-LOOP.                                                          
049900     READ SRCHTX                                                          
050000         AT END GO TO 2000-EXIT.                                          
050100     ADD 1 TO WS-REQ-CNT.                                                 
050200* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
050300     MOVE ZERO TO WS-MATCH-CNT.                                           
050400     IF SRQ-IS-COURSE                                                     
050500        PERFORM 3000-COURSE-SEARCH THRU 3000-EXIT                         
050600     ELSE                                                                 
050700        IF SRQ-IS-STUDENT                                                 
050800           PERFORM 4000-STUDENT-SEARCH THRU 4000-EXIT.                    
050900* LOOPS BACK FOR THE NEXT RECORD OR NEXT PASS.                            
051000     GO TO 2010-READ-LOOP.                                                
051100* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
051200 2000-EXIT.                                                               
051300     EXIT.                                                                
051400                                                                          
051500*****************************************************************         
051600*  3000 - COURSE SEARCH.  PRINTS THE BANNER AND COLUMN HEADING,  *        
051700*  THEN RUNS ONE OF THREE ASCENDING SORTS AGAINST THE COURSE     *        
051800*  TABLE, PICKED BY SRQ-SORT-KEY, EACH USING THE SAME BUILD/     *        
051900*  PRINT PROCEDURES BELOW.  SORT/RELEASE/RETURN TECHNIQUE IS THE *        
052000*  SAME ONE CCMRPT USES FOR COURSE POPULARITY (CR-0188).         *CR0188  
052100*****************************************************************         
052200 3000-COURSE-SEARCH.                                                      
052300     MOVE WS-REQ-CNT     TO RB-REQ-NO.                                    
052400     MOVE 'COURSE'       TO RB-REQ-TYPE.                                  
052500* WRITES THE LINE BUILT ABOVE TO THE OUTPUT FILE.                         
052600     WRITE REG-SRCHRPT FROM WS-RPT-BANNER.                                
052700     WRITE REG-SRCHRPT FROM WS-RPT-SEP-LINE.                              
052800     WRITE REG-SRCHRPT FROM WS-RPT-COURSE-HDR.                            
052900* CONDITION TEST - SEE THE RULE NOTED IN THE BANNER ABOVE.                
053000     IF SRQ-SORT-BY-TITLE                                                 
053100        SORT SRTSRC ASCENDING KEY SR-TITLE                                
053200             INPUT PROCEDURE 3100-BUILD-SRTSRC                            
053300             OUTPUT PROCEDURE 3200-PRINT-SRTSRC                           
053400     ELSE                                                                 
053500        IF SRQ-SORT-BY-CREDITS                                            
053600           SORT SRTSRC ASCENDING KEY SR-CREDITS                           
053700                INPUT PROCEDURE 3100-BUILD-SRTSRC                         
053800                OUTPUT PROCEDURE 3200-PRINT-SRTSRC                        
053900        ELSE                                                              
054000* DEFAULT SORT KEY IS THE COURSE CODE - SR-CODE - WHEN THE                
054100* REQUEST LEAVES SRQ-SORT-KEY BLANK OR SET TO 'C'.                        
054200           SORT SRTSRC ASCENDING KEY SR-CODE                              
054300                INPUT PROCEDURE 3100-BUILD-SRTSRC                         
054400                OUTPUT PROCEDURE 3200-PRINT-SRTSRC.                       
054500     MOVE WS-MATCH-CNT TO RSU-COUNT.                                      
054600     WRITE REG-SRCHRPT FROM WS-RPT-SUMMARY-LINE.                          
054700* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
054800 3000-EXIT.                                                               
054900     EXIT.                                                                
055000                                                                          
055100*-----------------------------------------------------------------        
055200* 3100-BUILD-SRTSRC SECTION - THE SORT'S INPUT PROCEDURE.  SCANS          
055300* THE WHOLE COURSE TABLE, TESTS EACH REQUEST CRITERION THAT IS            
055400* PRESENT (SPACES/ZERO MEANS "NOT SPECIFIED", DROPPED FROM THE            
055500* AND), AND RELEASES THE SURVIVORS TO THE SORT WORK FILE.                 
055600*-----------------------------------------------------------------        
055700 3100-BUILD-SRTSRC SECTION.                                               
055800*------------------------------------------------------------             
055900* 3100-START - SEE CHANGE LOG FOR HISTORY.                                
056000*------------------------------------------------------------             
056100 3100-START.                                                              
056200     SET WS-CRS-IDX TO 1.                                                 
056300*------------------------------------------------------------             
056400* 3110-SCAN - SEE CHANGE LOG FOR HISTORY.                                 
056500*------------------------------------------------------------             
056600 3110-SCAN.                                                               
056700     IF WS-CRS-IDX > WS-CRS-CNT                                           
056800        GO TO 3100-EXIT.                                                  
056900     IF TB-CRS-STATUS(WS-CRS-IDX) NOT = 'A'                               
057000        GO TO 3115-NEXT.                                                  
057100     SET WS-ALL-CRITERIA-MET TO TRUE.                                     
057200* INSTRUCTOR ID - EXACT MATCH WHEN SPECIFIED.                             
057300     IF SRQ-INSTR-ID NOT = SPACES                                         
057400        IF SRQ-INSTR-ID NOT = TB-CRS-INSTR-ID(WS-CRS-IDX)                 
057500           SET WS-SOME-CRITERION-FAILED TO TRUE.                          
057600* DEPARTMENT - CASE-INSENSITIVE EXACT MATCH WHEN SPECIFIED.               
057700     IF WS-ALL-CRITERIA-MET AND SRQ-DEPARTMENT NOT = SPACES               
057800        PERFORM 3300-TEST-DEPARTMENT THRU 3300-EXIT.                      
057900* TITLE - CASE-INSENSITIVE SUBSTRING WHEN SPECIFIED.                      
058000     IF WS-ALL-CRITERIA-MET AND SRQ-TITLE-SUB NOT = SPACES                
058100        PERFORM 3400-TEST-TITLE THRU 3400-EXIT.                           
058200* SEMESTER - EXACT MATCH WHEN SPECIFIED.                                  
058300     IF WS-ALL-CRITERIA-MET AND SRQ-SEMESTER NOT = SPACES                 
058400        IF SRQ-SEMESTER NOT = TB-CRS-SEMESTER(WS-CRS-IDX)                 
058500           SET WS-SOME-CRITERION-FAILED TO TRUE.                          
058600* MINIMUM CREDITS - THRESHOLD TEST WHEN SPECIFIED (NONZERO).              
058700     IF WS-ALL-CRITERIA-MET AND SRQ-MIN-CREDITS NOT = ZERO                
058800        IF TB-CRS-CREDITS(WS-CRS-IDX) < SRQ-MIN-CREDITS                   
058900           SET WS-SOME-CRITERION-FAILED TO TRUE.                          
059000     IF WS-ALL-CRITERIA-MET                                               
059100        PERFORM 3120-RELEASE-ONE THRU 3120-EXIT.                          
059200*------------------------------------------------------------             
059300* 3115-NEXT - SEE CHANGE LOG FOR HISTORY.                                 
059400*------------------------------------------------------------             
059500 3115-NEXT.                                                               
059600     SET WS-CRS-IDX UP BY 1.                                              
059700* LOOPS BACK FOR THE NEXT RECORD OR NEXT PASS.                            
059800     GO TO 3110-SCAN.                                                     
059900*------------------------------------------------------------             
060000* 3120-RELEASE-ONE - SEE CHANGE LOG FOR HISTORY.                          
060100*------------------------------------------------------------             
060200 3120-RELEASE-ONE.                                                        
060300* BUILDS THE 8-BYTE SORT KEY FROM DEPT + NUMBER, SAME AS THE              
060400* DISPLAY CODE CCMRPT BUILDS WITH STRING FOR ITS OWN REPORTS.             
060500     STRING TB-CRS-DEPT(WS-CRS-IDX)   DELIMITED BY SPACE                  
060600            TB-CRS-NUMBER(WS-CRS-IDX) DELIMITED BY SPACE                  
060700            INTO SR-CODE.                                                 
060800     MOVE TB-CRS-TITLE(WS-CRS-IDX)      TO SR-TITLE.                      
060900     MOVE TB-CRS-CREDITS(WS-CRS-IDX)    TO SR-CREDITS.                    
061000* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
061100     MOVE TB-CRS-DEPARTMENT(WS-CRS-IDX) TO SR-DEPARTMENT.                 
061200     MOVE TB-CRS-INSTR-ID(WS-CRS-IDX)   TO SR-INSTR-ID.                   
061300     MOVE TB-CRS-SEMESTER(WS-CRS-IDX)   TO SR-SEMESTER.                   
061400* FEEDS ONE RECORD INTO THE SORT WORK FILE.                               
061500     RELEASE REG-SRTSRC.                                                  
061600* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
061700 3120-EXIT.                                                               
061800     EXIT.                                                                
061900* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
062000 3100-EXIT.                                                               
062100     EXIT.                                                                
062200                                                                          
062300*-----------------------------------------------------------------        
062400* 3200-PRINT-SRTSRC SECTION - THE SORT'S OUTPUT PROCEDURE.                
062500* RETURNS THE WORK FILE IN THE CHOSEN ASCENDING ORDER AND PRINTS          
062600* ONE DETAIL LINE PER SURVIVOR, COUNTING AS IT GOES.                      
062700*-----------------------------------------------------------------        
062800 3200-PRINT-SRTSRC SECTION.                                               
062900*------------------------------------------------------------             
063000* 3210-RETURN-LOOP - SEE CHANGE LOG FOR HISTORY.                          
063100*------------------------------------------------------------             
063200 3210-RETURN-LOOP.                                                        
063300     RETURN SRTSRC                                                        
063400         AT END GO TO 3200-EXIT.                                          
063500     ADD 1 TO WS-MATCH-CNT.                                               
063600* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
063700     MOVE SR-CODE        TO RC-CODE.                                      
063800     MOVE SR-TITLE       TO RC-TITLE.                                     
063900     MOVE SR-CREDITS     TO RC-CREDITS.                                   
064000* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
064100     MOVE SR-DEPARTMENT  TO RC-DEPARTMENT.                                
064200     MOVE SR-INSTR-ID    TO RC-INSTR-ID.                                  
064300     MOVE SR-SEMESTER    TO RC-SEMESTER.                                  
064400* WRITES THE LINE BUILT ABOVE TO THE OUTPUT FILE.                         
064500     WRITE REG-SRCHRPT FROM WS-RPT-COURSE-LINE.                           
064600* LOOPS BACK FOR THE NEXT RECORD OR NEXT PASS.                            
064700     GO TO 3210-RETURN-LOOP.                                              
064800* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
064900 3200-EXIT.                                                               
065000     EXIT.                                                                
065100                                                                          
065200*-----------------------------------------------------------------        
065300* 3300-TEST-DEPARTMENT.  FOLDS BOTH SIDES TO UPPER CASE VIA               
065400* INSPECT CONVERTING (NOT AN INTRINSIC FUNCTION) AND COMPARES.            
065500*-----------------------------------------------------------------        
065600 3300-TEST-DEPARTMENT.                                                    
065700     MOVE SPACES TO WS-FOLD-SOURCE.                                       
065800     MOVE SRQ-DEPARTMENT TO WS-FOLD-SOURCE(1:15).                         
065900* INVOKES THE NAMED RANGE, RETURNS AT ITS EXIT.                           
066000     PERFORM 8100-FOLD-SOURCE THRU 8100-EXIT.                             
066100     MOVE SPACES TO WS-FOLD-TARGET.                                       
066200     MOVE TB-CRS-DEPARTMENT(WS-CRS-IDX) TO WS-FOLD-TARGET(1:15).          
066300* INVOKES THE NAMED RANGE, RETURNS AT ITS EXIT.                           
066400     PERFORM 8200-FOLD-TARGET THRU 8200-EXIT.                             
066500     IF WS-FOLD-SOURCE NOT = WS-FOLD-TARGET                               
066600        SET WS-SOME-CRITERION-FAILED TO TRUE.                             
066700* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
066800 3300-EXIT.                                                               
066900     EXIT.                                                                
067000                                                                          
067100*-----------------------------------------------------------------        
067200* 3400-TEST-TITLE.  FOLDS BOTH SIDES, THEN LOOKS FOR THE FOLDED           
067300* CRITERION AS A SUBSTRING OF THE FOLDED COURSE TITLE VIA                 
067400* INSPECT ... TALLYING ... FOR ALL, REFERENCE-MODIFIED DOWN TO            
067500* ITS OWN SIGNIFICANT LENGTH SO TRAILING SPACES DO NOT DEFEAT             
067600* THE MATCH.                                                              
067700*-----------------------------------------------------------------        
067800 3400-TEST-TITLE.                                                         
067900     MOVE SPACES TO WS-FOLD-SOURCE.                                       
068000     MOVE SRQ-TITLE-SUB TO WS-FOLD-SOURCE(1:20).                          
068100* INVOKES THE NAMED RANGE, RETURNS AT ITS EXIT.                           
068200     PERFORM 8100-FOLD-SOURCE THRU 8100-EXIT.                             
068300     PERFORM 8300-CALC-SUB-LEN THRU 8300-EXIT.                            
068400     MOVE SPACES TO WS-FOLD-TARGET.                                       
068500* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
068600     MOVE TB-CRS-TITLE(WS-CRS-IDX) TO WS-FOLD-TARGET.                     
068700     PERFORM 8200-FOLD-TARGET THRU 8200-EXIT.                             
068800     MOVE ZERO TO WS-TALLY-CNT.                                           
068900* CONDITION TEST - SEE THE RULE NOTED IN THE BANNER ABOVE.                
069000     IF WS-SUB-LEN > ZERO                                                 
069100        INSPECT WS-FOLD-TARGET TALLYING WS-TALLY-CNT                      
069200            FOR ALL WS-FOLD-SOURCE(1:WS-SUB-LEN).                         
069300     IF WS-TALLY-CNT = ZERO                                               
069400        SET WS-SOME-CRITERION-FAILED TO TRUE.                             
069500* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
069600 3400-EXIT.                                                               
069700     EXIT.                                                                
069800                                                                          
069900*****************************************************************         
070000*  4000 - STUDENT SEARCH.  NO SORT CALLED FOR IN THE SPEC HERE - *        
070100*  A STRAIGHT SCAN OF THE STUDENT TABLE IN LOAD ORDER, PRINTING  *        
070200*  EVERY SURVIVOR (CR-0361/CR-0362).                             *CR0361  
070300*****************************************************************         
070400 4000-STUDENT-SEARCH.                                                     
070500     MOVE WS-REQ-CNT     TO RB-REQ-NO.                                    
070600     MOVE 'STUDENT'      TO RB-REQ-TYPE.                                  
070700* WRITES THE LINE BUILT ABOVE TO THE OUTPUT FILE.                         
070800     WRITE REG-SRCHRPT FROM WS-RPT-BANNER.                                
070900     WRITE REG-SRCHRPT FROM WS-RPT-SEP-LINE.                              
071000     WRITE REG-SRCHRPT FROM WS-RPT-STUDENT-HDR.                           
071100* CONDITION TEST - SEE THE RULE NOTED IN THE BANNER ABOVE.                
071200     IF SRQ-CRS-CODE-RAW NOT = SPACES                                     
071300        PERFORM 9000-PARSE-SEARCH-CODE THRU 9000-EXIT.                    
071400     SET WS-STU-IDX TO 1.                                                 
071500*------------------------------------------------------------             
071600* 4010-SCAN - SEE CHANGE LOG FOR HISTORY.                                 
071700*------------------------------------------------------------             
071800 4010-SCAN.                                                               
071900     IF WS-STU-IDX > WS-STU-CNT                                           
072000        GO TO 4000-EXIT.                                                  
072100     SET WS-ALL-CRITERIA-MET TO TRUE.                                     
072200* NAME - CASE-INSENSITIVE SUBSTRING WHEN SPECIFIED.                       
072300     IF SRQ-NAME-SUB NOT = SPACES                                         
072400        PERFORM 4100-TEST-NAME THRU 4100-EXIT.                            
072500* EMAIL - CASE-INSENSITIVE SUBSTRING WHEN SPECIFIED.                      
072600     IF WS-ALL-CRITERIA-MET AND SRQ-EMAIL-SUB NOT = SPACES                
072700        PERFORM 4200-TEST-EMAIL THRU 4200-EXIT.                           
072800* ENROLLED-COURSE-CODE, WHEN SPECIFIED AND IT PARSED CLEANLY.             
072900     IF WS-ALL-CRITERIA-MET AND SRQ-CRS-CODE-RAW NOT = SPACES             
073000        AND WS-CODE-IS-VALID                                              
073100        PERFORM 4300-TEST-ENROLLED THRU 4300-EXIT.                        
073200     IF WS-ALL-CRITERIA-MET                                               
073300        ADD 1 TO WS-MATCH-CNT                                             
073400        MOVE TB-STU-ID(WS-STU-IDX)    TO RS-ID                            
073500        MOVE TB-STU-NAME(WS-STU-IDX)  TO RS-NAME                          
073600        MOVE TB-STU-EMAIL(WS-STU-IDX) TO RS-EMAIL                         
073700        WRITE REG-SRCHRPT FROM WS-RPT-STUDENT-LINE.                       
073800     SET WS-STU-IDX UP BY 1.                                              
073900* LOOPS BACK FOR THE NEXT RECORD OR NEXT PASS.                            
074000     GO TO 4010-SCAN.                                                     
074100* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
074200 4000-EXIT.                                                               
074300     EXIT.                                                                
074400                                                                          
074500*-----------------------------------------------------------------        
074600* 4100-TEST-NAME / 4200-TEST-EMAIL - SAME FOLD-AND-TALLY IDIOM            
074700* AS 3400-TEST-TITLE ABOVE, AGAINST THE STUDENT'S NAME OR EMAIL.          
074800*-----------------------------------------------------------------        
074900 4100-TEST-NAME.                                                          
075000     MOVE SPACES TO WS-FOLD-SOURCE.                                       
075100     MOVE SRQ-NAME-SUB TO WS-FOLD-SOURCE.                                 
075200* INVOKES THE NAMED RANGE, RETURNS AT ITS EXIT.                           
075300     PERFORM 8100-FOLD-SOURCE THRU 8100-EXIT.                             
075400     PERFORM 8300-CALC-SUB-LEN THRU 8300-EXIT.                            
075500     MOVE SPACES TO WS-FOLD-TARGET.                                       
075600* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
075700     MOVE TB-STU-NAME(WS-STU-IDX) TO WS-FOLD-TARGET.                      
075800     PERFORM 8200-FOLD-TARGET THRU 8200-EXIT.                             
075900     MOVE ZERO TO WS-TALLY-CNT.                                           
076000* CONDITION TEST - SEE THE RULE NOTED IN THE BANNER ABOVE.                
076100     IF WS-SUB-LEN > ZERO                                                 
076200        INSPECT WS-FOLD-TARGET TALLYING WS-TALLY-CNT                      
076300            FOR ALL WS-FOLD-SOURCE(1:WS-SUB-LEN).                         
076400     IF WS-TALLY-CNT = ZERO                                               
076500        SET WS-SOME-CRITERION-FAILED TO TRUE.                             
076600* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
076700 4100-EXIT.                                                               
076800     EXIT.                                                                
076900                                                                          
077000*------------------------------------------------------------             
077100* 4200-TEST-EMAIL - SEE CHANGE LOG FOR HISTORY.                           
077200*------------------------------------------------------------             
077300 4200-TEST-EMAIL.                                                         
077400     MOVE SPACES TO WS-FOLD-SOURCE.                                       
077500     MOVE SRQ-EMAIL-SUB TO WS-FOLD-SOURCE(1:20).                          
077600* INVOKES THE NAMED RANGE, RETURNS AT ITS EXIT.                           
077700     PERFORM 8100-FOLD-SOURCE THRU 8100-EXIT.                             
077800     PERFORM 8300-CALC-SUB-LEN THRU 8300-EXIT.                            
077900     MOVE SPACES TO WS-FOLD-TARGET.                                       
078000* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
078100     MOVE TB-STU-EMAIL(WS-STU-IDX) TO WS-FOLD-TARGET.                     
078200     PERFORM 8200-FOLD-TARGET THRU 8200-EXIT.                             
078300     MOVE ZERO TO WS-TALLY-CNT.                                           
078400* CONDITION TEST - SEE THE RULE NOTED IN THE BANNER ABOVE.                
078500     IF WS-SUB-LEN > ZERO                                                 
078600        INSPECT WS-FOLD-TARGET TALLYING WS-TALLY-CNT                      
078700            FOR ALL WS-FOLD-SOURCE(1:WS-SUB-LEN).                         
078800     IF WS-TALLY-CNT = ZERO                                               
078900        SET WS-SOME-CRITERION-FAILED TO TRUE.                             
079000* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
079100 4200-EXIT.                                                               
079200     EXIT.                                                                
079300                                                                          
079400*-----------------------------------------------------------------        
079500* 4300-TEST-ENROLLED.  SCANS THE ENROLLMENT TABLE FOR AN ACTIVE           
079600* ROW MATCHING BOTH THIS STUDENT AND THE PARSED COURSE CODE.              
079700*-----------------------------------------------------------------        
079800 4300-TEST-ENROLLED.                                                      
079900     SET WS-ENR-IDX TO 1.                                                 
080000     SET WS-SOME-CRITERION-FAILED TO TRUE.                                
080100*------------------------------------------------------------             
080200* 4310-SCAN - SEE CHANGE LOG FOR HISTORY.                                 
080300*------------------------------------------------------------             
080400 4310-SCAN.                                                               
080500     IF WS-ENR-IDX > WS-ENR-CNT                                           
080600        GO TO 4300-EXIT.                                                  
080700     IF TB-ENR-STUDENT-ID(WS-ENR-IDX) = TB-STU-ID(WS-STU-IDX)             
080800        AND TB-ENR-DEPT(WS-ENR-IDX)   = WS-CODE-DEPT                      
080900        AND TB-ENR-NUMBER(WS-ENR-IDX) = WS-CODE-NUMBER                    
081000           SET WS-ALL-CRITERIA-MET TO TRUE                                
081100           GO TO 4300-EXIT.                                               
081200     SET WS-ENR-IDX UP BY 1.                                              
081300* LOOPS BACK FOR THE NEXT RECORD OR NEXT PASS.                            
081400     GO TO 4310-SCAN.                                                     
081500* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
081600 4300-EXIT.                                                               
081700     EXIT.                                                                
081800                                                                          
081900*-----------------------------------------------------------------        
082000* 8100/8200-FOLD-xxx.  ONE GENERIC UPPER-CASE FOLD, CALLED ON             
082100* BOTH THE CRITERION (SOURCE) AND THE MASTER FIELD (TARGET)               
082200* BEFORE EVERY CASE-INSENSITIVE TEST ABOVE.  INSPECT CONVERTING           
082300* IS A COBOL-74 VERB, NOT AN INTRINSIC FUNCTION.                          
082400*-----------------------------------------------------------------        
082500 8100-FOLD-SOURCE.                                                        
082600     INSPECT WS-FOLD-SOURCE CONVERTING                                    
082700         'abcdefghijklmnopqrstuvwxyz'                                     
082800         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                 
082900* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
083000 8100-EXIT.                                                               
083100     EXIT.                                                                
083200                                                                          
083300*------------------------------------------------------------             
083400* 8200-FOLD-TARGET - SEE CHANGE LOG FOR HISTORY.                          
083500*------------------------------------------------------------             
083600 8200-FOLD-TARGET.                                                        
083700     INSPECT WS-FOLD-TARGET CONVERTING                                    
083800         'abcdefghijklmnopqrstuvwxyz'                                     
083900         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                 
084000* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
084100 8200-EXIT.                                                               
084200     EXIT.                                                                
084300                                                                          
084400*-----------------------------------------------------------------        
084500* 8300-CALC-SUB-LEN.  WS-FOLD-SOURCE IS LEFT-JUSTIFIED AND                
084600* SPACE-PADDED - THIS FINDS HOW MANY LEADING BYTES ARE ACTUALLY           
084700* SIGNIFICANT SO THE REFERENCE MODIFICATION ABOVE (1:WS-SUB-LEN)          
084800* DOES NOT DRAG THE TRAILING PAD INTO THE INSPECT ... FOR ALL.            
084900*-----------------------------------------------------------------        
085000 8300-CALC-SUB-LEN.                                                       
085100     MOVE 30 TO WS-SCAN-IDX.                                              
085200*------------------------------------------------------------             
085300* 8310-SCAN-BACK - SEE CHANGE LOG FOR HISTORY.                            
085400*------------------------------------------------------------             
085500 8310-SCAN-BACK.                                                          
085600     IF WS-SCAN-IDX = ZERO                                                
085700        MOVE ZERO TO WS-SUB-LEN                                           
085800        GO TO 8300-EXIT.                                                  
085900     IF WS-FOLD-SOURCE(WS-SCAN-IDX:1) NOT = SPACE                         
086000        MOVE WS-SCAN-IDX TO WS-SUB-LEN                                    
086100        GO TO 8300-EXIT.                                                  
086200* ADJUSTS THE RUNNING ACCUMULATOR FOR THIS PASS.                          
086300     SUBTRACT 1 FROM WS-SCAN-IDX.                                         
086400* LOOPS BACK FOR THE NEXT RECORD OR NEXT PASS.                            
086500     GO TO 8310-SCAN-BACK.                                                
086600* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
086700 8300-EXIT.                                                               
086800     EXIT.                                                                
086900                                                                          
087000*-----------------------------------------------------------------        
087100* 9000-PARSE-SEARCH-CODE.  SAME ALGORITHM AS CCMSTR 3210 / CCMENR         
087200* 2020 - UPPER-CASE THE RAW CODE, TAKE THE LEADING RUN OF LETTERS         
087300* AS THE DEPARTMENT, THE REMAINDER AS THE NUMBER.  ANOTHER                
087400* UNCOPIED COPY, PER THE SHOP'S HABIT OF NO SHARED COPYBOOKS.             
087500*-----------------------------------------------------------------        
087600 9000-PARSE-SEARCH-CODE.                                                  
087700     SET WS-CODE-IS-VALID TO TRUE.                                        
087800     MOVE SRQ-CRS-CODE-RAW TO WS-CODE-WORK.                               
087900     INSPECT WS-CODE-WORK CONVERTING                                      
088000         'abcdefghijklmnopqrstuvwxyz'                                     
088100         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                 
088200* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
088300     MOVE SPACES TO WS-CODE-DEPT.                                         
088400     MOVE SPACES TO WS-CODE-NUMBER.                                       
088500     MOVE ZERO TO WS-CODE-LETTERS.                                        
088600* CONDITION TEST - SEE THE RULE NOTED IN THE BANNER ABOVE.                
088700     IF WS-CODE-WORK = SPACES                                             
088800        SET WS-CODE-NOT-VALID TO TRUE                                     
088900        GO TO 9000-EXIT.                                                  
089000     MOVE 1 TO WS-CODE-IDX.                                               
089100*------------------------------------------------------------             
089200* 9010-SCAN-LETTERS - SEE CHANGE LOG FOR HISTORY.                         
089300*------------------------------------------------------------             
089400 9010-SCAN-LETTERS.                                                       
089500     IF WS-CODE-IDX > 8                                                   
089600        GO TO 9020-CHECK-LETTERS.                                         
089700     IF WS-CODE-CHAR(WS-CODE-IDX) IS NOT ALPHABETIC                       
089800        GO TO 9020-CHECK-LETTERS.                                         
089900* BUMPS THE RUNNING COUNT OR ACCUMULATOR.                                 
090000     ADD 1 TO WS-CODE-LETTERS.                                            
090100     ADD 1 TO WS-CODE-IDX.                                                
090200* LOOPS BACK FOR THE NEXT RECORD OR NEXT PASS.                            
090300     GO TO 9010-SCAN-LETTERS.                                             
090400*------------------------------------------------------------             
090500* 9020-CHECK-LETTERS - SEE CHANGE LOG FOR HISTORY.                        
090600*------------------------------------------------------------             
090700 9020-CHECK-LETTERS.                                                      
090800     IF WS-CODE-LETTERS = ZERO                                            
090900        SET WS-CODE-NOT-VALID TO TRUE                                     
091000        GO TO 9000-EXIT.                                                  
091100     IF WS-CODE-LETTERS = 8                                               
091200        SET WS-CODE-NOT-VALID TO TRUE                                     
091300        GO TO 9000-EXIT.                                                  
091400* CARRIES THE FIELD FORWARD TO THE OUTPUT AREA.                           
091500     MOVE WS-CODE-WORK(1:WS-CODE-LETTERS) TO WS-CODE-DEPT.                
091600     MOVE WS-CODE-WORK(WS-CODE-LETTERS + 1:) TO WS-CODE-NUMBER.           
091700     IF WS-CODE-NUMBER = SPACES                                           
091800        SET WS-CODE-NOT-VALID TO TRUE.                                    
091900* NORMAL RETURN FOR THE PERFORM ... THRU ABOVE.                           
092000 9000-EXIT.                                                               
092100     EXIT.                                                                
092200                                                                          
